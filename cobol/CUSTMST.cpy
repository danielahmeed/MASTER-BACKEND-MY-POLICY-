000100      ******************************************************************
000200      *    CUSTMST.CPY                                                 *
000300      *    CUSTOMER MASTER RECORD - LOOKUP TARGET FOR CUSTOMER         *
000400      *    MATCHING.  READ-ONLY FROM THIS BATCH'S POINT OF VIEW        *
000500      *    EXCEPT FOR THE PORTFOLIO UPSERT, WHICH TOUCHES PORTFOL      *
000600      *    ONLY, NEVER THIS FILE.                                      *
000700      ******************************************************************
000800      * 04/02/86 RJT  WR-1044  INITIAL VERSION                         *
000900      * 06/30/93 SLW  WR-1417  RAISED TABLE SIZE 300 TO 500 CUSTOMERS  *
001000      *                        FOR THE MOTOR-INSURER BULK ONBOARD      *
001100      ******************************************************************
001200       01  CUSTMST-REC.
001300           05  CUSTMST-CUSTOMER-ID         PIC X(36).
001400           05  CUSTMST-FIRST-NAME          PIC X(128).
001500           05  CUSTMST-LAST-NAME           PIC X(128).
001600           05  CUSTMST-EMAIL               PIC X(256).
001700           05  CUSTMST-MOBILE-NUMBER       PIC X(32).
001800           05  CUSTMST-PAN-NUMBER          PIC X(32).
001900           05  CUSTMST-DATE-OF-BIRTH       PIC X(10).
002000           05  FILLER                      PIC X(30).
002100      ******************************************************************
002200      *    WS-CUSTMST-TABLE - LOADED ONCE PER JOB FROM CUSTMSTF,       *
002300      *    SEARCHED THREE WAYS (MOBILE, THEN PAN, THEN EMAIL) IN       *
002400      *    THAT FIXED PRIORITY ORDER.  ONE PHYSICAL TABLE, THREE       *
002500      *    INDEX NAMES SO EACH LOOKUP RUNS ITS OWN LINEAR SEARCH       *
002600      *    WITHOUT DISTURBING THE OTHERS' POSITION.                    *
002700      ******************************************************************
002800       01  WS-CUSTMST-TABLE.
002900           05  CUSTMST-TAB-COUNT           PIC 9(4) COMP-3 VALUE ZERO.
003000           05  CUSTMST-TAB-ENTRY OCCURS 500 TIMES
003100                   INDEXED BY CUST-MOB-IDX, CUST-PAN-IDX, CUST-EML-IDX.
003200               10  CUSTMST-TAB-CUSTOMER-ID PIC X(36).
003300               10  CUSTMST-TAB-FIRST-NAME  PIC X(128).
003400               10  CUSTMST-TAB-LAST-NAME   PIC X(128).
003500               10  CUSTMST-TAB-EMAIL       PIC X(256).
003600               10  CUSTMST-TAB-MOBILE      PIC X(32).
003700               10  CUSTMST-TAB-PAN         PIC X(32).
003800               10  CUSTMST-TAB-DOB         PIC X(10).
