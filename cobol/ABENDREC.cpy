000100      ******************************************************************
000200      *    ABENDREC.CPY                                                *
000300      *    STANDARD ABEND-TRACE BLOCK.  EVERY PROGRAM IN THIS SUITE    *
000400      *    MOVES ITS CURRENT PARAGRAPH NAME HERE ON ENTRY TO EACH      *
000500      *    PARAGRAPH SO THE SYSOUT LINE WRITTEN JUST BEFORE THE        *
000600      *    FORCED ABEND IN 1000-ABEND-RTN SHOWS WHERE THE JOB DIED.    *
000700      ******************************************************************
000800      * 03/11/86 RJT  WR-1042  INITIAL VERSION                         *
000900      * 07/17/97 DKM  WR-1788  ADDED EXPECTED-VAL/ACTUAL-VAL SO THE    *
001000      *                        TRACE LINE CARRIES SOME EDIT CONTEXT    *
001100      ******************************************************************
001200       01  ABEND-REC.
001300           05  PARA-NAME                   PIC X(30).
001400           05  ABEND-REASON                PIC X(60).
001500           05  EXPECTED-VAL                PIC X(20).
001600           05  ACTUAL-VAL                  PIC X(20).
