000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  POLPROC.
000400       AUTHOR. R. J. TANNAHILL.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/18/86.
000700       DATE-COMPILED. 03/18/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          MAIN PROCESSING DRIVER FOR THE NIGHTLY POLICY INGEST.
001300      *          TAKES THE "GOOD" EXTRACT WRITTEN BY POLEDIT, RE-MAPS
001400      *          EACH ROW'S FIELDS AND MASSAGES THEM VIA THE MPMASSG
001500      *          UTILITY, THEN HANDS EACH STANDARDIZED ROW TO CUSTSRCH
001600      *          FOR CUSTOMER MATCHING AND, ON A MATCH, TO POLPOST FOR
001700      *          POLICY CREATION AND PORTFOLIO UPKEEP.  DRIVES THE JOB
001800      *          CONTROL RECORD THROUGH ITS STATE MACHINE - UPLOADED TO
001900      *          PROCESSING ON ENTRY, PROCESSING TO COMPLETED ON A
002000      *          CLEAN RUN, PROCESSING TO FAILED ON ANY WHOLE-JOB ERROR.
002100      *          A PER-ROW MATCH OR POST FAILURE IS LOGGED TO VALERRF
002200      *          AND THE ROW IS SKIPPED - IT DOES NOT FAIL THE JOB.
002300      *
002400      ******************************************************************
002500      *
002600      *          CHANGE LOG
002700      *
002800      * 03/18/86 RJT  WR-1049  INITIAL VERSION.
002900      * 09/22/89 DKM  WR-1198  FIELD-MAPPING TABLE LOAD MOVED TO
003000      *                        000-HOUSEKEEPING - WAS BEING RELOADED
003100      *                        ONCE PER ROW BY MISTAKE IN THE ORIGINAL.
003200      * 06/30/93 SLW  WR-1417  RAISED FLDMAP TABLE REFERENCES TO MATCH
003300      *                        THE 60-ENTRY FLDMAP.CPY CHANGE.
003400      * 01/19/99 SLW  Y2K-088  010-TRANSITION-JOB TIGHTENED - AN
003500      *                        ILLEGAL STATE TRANSITION NOW ABENDS THE
003600      *                        JOB INSTEAD OF BEING LOGGED AND IGNORED.
003700      * 03/03/01 SLW  WR-2011  500-MATCH-AND-POST-ONE NOW LOGS THE
003800      *                        CUSTSRCH FAILURE REASON VERBATIM TO
003900      *                        VALERRF INSTEAD OF A FIXED "NO MATCH"
004000      *                        TEXT.
004100      * 02/03/05 SLW  WR-2421  200-LOAD-FLDMAP-TABLE NOW FILTERS ON
004200      *                        JOBCTL-INSURER-ID/JOBCTL-POLICY-TYPE AND
004300      *                        ABENDS IF THE JOB'S INSURER/POLICY TYPE
004400      *                        HAS NO MAPPING ROWS AT ALL, INSTEAD OF
004500      *                        LOADING EVERY INSURER'S ROWS.  ALSO
004600      *                        250-MAP-ONE-RECORD WAS STAMPING INSURER-
004700      *                        ID/POLICY-TYPE ONTO STDPOL-REC FROM THE
004800      *                        INBOUND ROW - CORRECTED TO STAMP FROM
004900      *                        JOBCTL-REC, THE JOB'S OWN PARAMETERS.
005000      * 11/09/11 MPH  WR-3102  250-MAP-ONE-RECORD REWRITTEN TO DRIVE OFF
005100      *                        THE WS-FLDMAP-TABLE ITSELF INSTEAD OF A
005200      *                        FIXED LIST OF MOVEs - THE TABLE'S TARGET,
005300      *                        REQUIRED-FLAG AND TRANSFORM-FUNCTION
005400      *                        COLUMNS NOW DRIVE THE MAP AND MASSAGE
005500      *                        FOR EACH ROW.  A REQUIRED FIELD LEFT
005600      *                        BLANK BY THE INSURER'S OWN COLUMN MAP
005700      *                        NOW LOGS A WARNING TO VALERRF INSTEAD OF
005800      *                        PASSING SILENTLY.
005900      ******************************************************************
006000
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SOURCE-COMPUTER. IBM-390.
006400       OBJECT-COMPUTER. IBM-390.
006500       SPECIAL-NAMES. C01 IS NEXT-PAGE.
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT SYSOUT
006900               ASSIGN TO UT-S-SYSOUT
007000               ORGANIZATION IS SEQUENTIAL.
007100
007200           SELECT GOODPOLF
007300               ASSIGN TO UT-S-GOODPOL
007400               ACCESS MODE IS SEQUENTIAL
007500               FILE STATUS IS OFCODE.
007600
007700           SELECT FLDMAPF
007800               ASSIGN TO UT-S-FLDMAP
007900               ACCESS MODE IS SEQUENTIAL
008000               FILE STATUS IS FFCODE.
008100
008200           SELECT VALERRF
008300               ASSIGN TO UT-S-VALERR
008400               ACCESS MODE IS SEQUENTIAL
008500               FILE STATUS IS VFCODE.
008600
008700           SELECT JOBCTLF
008800               ASSIGN TO UT-S-JOBCTL
008900               ACCESS MODE IS SEQUENTIAL
009000               FILE STATUS IS JFCODE.
009100
009200       DATA DIVISION.
009300       FILE SECTION.
009400       FD  SYSOUT
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 130 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS SYSOUT-REC.
010000       01  SYSOUT-REC                      PIC X(130).
010100
010200      ****** GOODPOLF CARRIES ONLY ROWS THAT PASSED POLEDIT'S SCHEMA
010300      ****** VALIDATION - SAME 422-BYTE SHAPE AS RAWPOLF, RESOLVED
010400      ****** COLUMN POSITIONS.  READ FLAT AND VIEWED AS RAWPOL-REC.
010500       FD  GOODPOLF
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 422 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS GOODPOL-REC.
011100       01  GOODPOL-REC                     PIC X(422).
011200
011300       FD  FLDMAPF
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 168 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS FLDMAPF-REC.
011900       01  FLDMAPF-REC                     PIC X(168).
012000
012100       FD  VALERRF
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 356 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS VALERR-REC.
012700           COPY VALERR.
012800
012900      ****** SINGLE-RECORD CONTROL FILE - ONE JOBCTL-REC PER RUN.
013000      ****** OPENED I-O SO THE STATE-MACHINE TRANSITIONS IN
013100      ****** 010-TRANSITION-JOB CAN REWRITE IT IN PLACE.
013200       FD  JOBCTLF
013300           RECORDING MODE IS F
013400           LABEL RECORDS ARE STANDARD
013500           RECORD CONTAINS 301 CHARACTERS
013600           BLOCK CONTAINS 0 RECORDS
013700           DATA RECORD IS JOBCTL-REC.
013800           COPY JOBCTL.
013900
014000       WORKING-STORAGE SECTION.
014100       01  FILE-STATUS-CODES.
014200           05  OFCODE                      PIC X(2).
014300           05  FFCODE                      PIC X(2).
014400           05  VFCODE                      PIC X(2).
014500           05  JFCODE                      PIC X(2).
014600
014700           COPY RAWPOL.
014800           COPY STDPOL.
014900           COPY FLDMAP.
015000           COPY ABENDREC.
015100
015200       01  WS-DATE                         PIC 9(6).
015300       01  WS-DATE-YMD-VIEW REDEFINES WS-DATE.
015400           05  WS-RUN-YY                   PIC 9(2).
015500           05  WS-RUN-MM                   PIC 9(2).
015600           05  WS-RUN-DD                   PIC 9(2).
015700
015800       01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900           05  RECORDS-READ                PIC 9(9) COMP.
016000           05  RECORDS-PROCESSED           PIC 9(9) COMP.
016100           05  RECORDS-POSTED              PIC 9(9) COMP.
016200           05  RECORDS-REJECTED            PIC 9(9) COMP.
016300
016400       01  MISC-WS-FLDS.
016500           05  WS-TARGET-NAME              PIC X(30).
016600           05  WS-XFORM-NAME               PIC X(20).
016700           05  WS-SOURCE-VALUE             PIC X(100).
016800
016900       77  ZERO-VAL                        PIC S9(1) VALUE 0.
017000       77  ONE-VAL                         PIC S9(1) VALUE 1.
017100
017200       01  FLAGS-AND-SWITCHES.
017300           05  MORE-DATA-SW                PIC X(1) VALUE SPACE.
017400               88  NO-MORE-GOODPOL             VALUE "N".
017500               88  MORE-GOODPOL                VALUE " ".
017600
017700      ******************************************************************
017800      *    MONEY-PARSE WORK AREA - THE STRIPPED STRING MPMASSG HANDS
017900      *    BACK FOR normalizeCurrency IS DIGITS/"."/"-" ONLY, LEFT-
018000      *    JUSTIFIED.  260-PARSE-MONEY-STRING SPLITS IT ON THE DECIMAL
018100      *    POINT AND RIGHT-JUSTIFIES THE WHOLE-DOLLAR PART BY REFERENCE
018200      *    MODIFICATION SO IT CAN BE COMPUTEd STRAIGHT INTO A PACKED
018300      *    FIELD - NO NUMVAL, THIS SHOP'S COMPILER DOESN'T HAVE IT.
018400      ******************************************************************
018500       01  WS-MONEY-CLEAN                  PIC X(20).
018600       01  WS-MONEY-CLEAN-LEN              PIC 9(3) COMP.
018700       01  WS-MONEY-START-POS              PIC 9(3) COMP.
018800       01  WS-MONEY-DOT-POS                PIC 9(3) COMP.
018900       01  WS-MONEY-WHOLE-LEN              PIC 9(3) COMP.
019000       01  WS-MONEY-FRAC-LEN               PIC 9(3) COMP.
019100       01  WS-MONEY-NEG-SW                 PIC X(1).
019200           88  WS-MONEY-IS-NEGATIVE            VALUE "Y".
019300       01  WS-MONEY-WHOLE-NUM              PIC 9(16).
019400       01  WS-MONEY-FRAC-NUM               PIC 9(2).
019500       01  WS-MONEY-RESULT                 PIC S9(16)V99 COMP-3.
019600       01  WS-MONEY-RESULT-RAW REDEFINES WS-MONEY-RESULT PIC X(10).
019700
019800       01  WS-MPMASSG-REC.
019900           05  WS-MASSG-FUNCTION           PIC X(20).
020000           05  WS-MASSG-INPUT              PIC X(100).
020100           05  WS-MASSG-OUTPUT             PIC X(100).
020200       01  WS-MASSG-RETURN-CD              PIC 9(4) COMP.
020300
020400       01  WS-CUST-MATCH-RESULT.
020500           05  CUST-MATCH-SW               PIC X(1).
020600               88  CUST-MATCH-FOUND            VALUE "Y".
020700               88  CUST-MATCH-NOT-FOUND        VALUE "N".
020800           05  CUST-MATCH-CUSTOMER-ID      PIC X(36).
020900           05  CUST-MATCH-REASON           PIC X(60).
021000      ****** DEBUG TRACE VIEW - LEFT IN FROM THE WR-2011 INVESTIGATION.
021100      ****** 500-MATCH-AND-POST-ONE DISPLAYS THROUGH THIS VIEW ON A
021200      ****** REJECT SO THE SYSOUT TRACE SHOWS THE RAW REASON TEXT.
021300       01  WS-MATCH-TRACE-VIEW REDEFINES WS-CUST-MATCH-RESULT.
021400           05  WS-TRACE-SW                 PIC X(1).
021500           05  WS-TRACE-CUST-ID            PIC X(36).
021600           05  WS-TRACE-REASON             PIC X(60).
021700
021800       01  WS-POST-RESULT.
021900           05  POST-STATUS-SW              PIC X(1).
022000               88  POST-OK                     VALUE "Y".
022100               88  POST-FAILED                 VALUE "N".
022200           05  POST-REASON                 PIC X(60).
022300
022400       PROCEDURE DIVISION.
022500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022600           PERFORM 100-MAINLINE THRU 100-EXIT
022700                   UNTIL NO-MORE-GOODPOL.
022800           PERFORM 999-CLEANUP THRU 999-EXIT.
022900           MOVE ZERO TO RETURN-CODE.
023000           GOBACK.
023100
023200       000-HOUSEKEEPING.
023300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400           DISPLAY "******** BEGIN JOB POLPROC ********".
023500           ACCEPT WS-DATE FROM DATE.
023600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023700
023800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023900           PERFORM 010-TRANSITION-JOB THRU 010-EXIT.
024000           PERFORM 200-LOAD-FLDMAP-TABLE THRU 200-EXIT.
024100
024200           READ GOODPOLF INTO RAWPOL-REC
024300               AT END
024400               MOVE "N" TO MORE-DATA-SW
024500           END-READ.
024600
024700           IF MORE-GOODPOL
024800               ADD 1 TO RECORDS-READ.
024900       000-EXIT.
025000           EXIT.
025100
025200      ******************************************************************
025300      *    010-TRANSITION-JOB - THE ONLY LEGAL ENTRY TRANSITION IS
025400      *    UPLOADED TO PROCESSING.  ANY OTHER STARTING STATE MEANS
025500      *    THIS JOB WAS ALREADY RUN, OR NEVER PROPERLY INITIALIZED BY
025600      *    POLEDIT, AND THE RUN ABENDS RATHER THAN CLOBBER THE RECORD.
025700      ******************************************************************
025800       010-TRANSITION-JOB.
025900           MOVE "010-TRANSITION-JOB" TO PARA-NAME.
026000           READ JOBCTLF INTO JOBCTL-REC
026100               AT END
026200               MOVE "** NO JOB-CONTROL RECORD ON JOBCTLF" TO
026300                       ABEND-REASON
026400               GO TO 1000-ABEND-RTN
026500           END-READ.
026600
026700           IF NOT JOBCTL-UPLOADED
026800               MOVE "** ILLEGAL JOB TRANSITION - NOT UPLOADED" TO
026900                       ABEND-REASON
027000               MOVE JOBCTL-STATUS TO EXPECTED-VAL
027100               GO TO 1000-ABEND-RTN.
027200
027300           MOVE "PROCESSING" TO JOBCTL-STATUS.
027400           REWRITE JOBCTL-REC.
027500           IF JFCODE NOT = "00"
027600               MOVE "** PROBLEM REWRITING JOBCTLF" TO ABEND-REASON
027700               MOVE JFCODE TO EXPECTED-VAL
027800               GO TO 1000-ABEND-RTN.
027900       010-EXIT.
028000           EXIT.
028100
028200      ******************************************************************
028300      *    200-LOAD-FLDMAP-TABLE - WR-2421.  LOADS ONLY THE FLDMAPF
028400      *    ROWS CONFIGURED FOR THIS JOB'S (INSURER-ID, POLICY-TYPE) -
028500      *    JOBCTL-REC WAS READ AND STAMPED BY 010-TRANSITION-JOB ABOVE.
028600      *    A JOB WHOSE INSURER/POLICY-TYPE HAS NO MAPPING ROWS AT ALL
028700      *    ABENDS HERE RATHER THAN RUNNING EVERY ROW THROUGH AN EMPTY
028800      *    TABLE AND FAILING EVERY MAP AT 250-MAP-ONE-RECORD.
028900      ******************************************************************
029000       200-LOAD-FLDMAP-TABLE.
029100           MOVE "200-LOAD-FLDMAP-TABLE" TO PARA-NAME.
029200           MOVE ZERO TO FLDMAP-TAB-COUNT.
029300           PERFORM 210-READ-ONE-FLDMAP THRU 210-EXIT
029400                   UNTIL FFCODE = "10".
029500           IF FLDMAP-TAB-COUNT = ZERO
029600               MOVE "** NO FIELD MAPPING FOR THIS INSURER/POLICY TYPE"
029700                       TO ABEND-REASON
029800               GO TO 1000-ABEND-RTN.
029900       200-EXIT.
030000           EXIT.
030100
030200       210-READ-ONE-FLDMAP.
030300           MOVE "210-READ-ONE-FLDMAP" TO PARA-NAME.
030400           READ FLDMAPF INTO FLDMAP-REC
030500               AT END
030600               MOVE "10" TO FFCODE
030700               GO TO 210-EXIT
030800           END-READ.
030900
031000           IF FLDMAP-INSURER-ID NOT = JOBCTL-INSURER-ID
031100           OR FLDMAP-POLICY-TYPE NOT = JOBCTL-POLICY-TYPE
031200               GO TO 210-EXIT.
031300
031400           IF FLDMAP-TAB-COUNT >= 60
031500               MOVE "** FIELD-MAPPING TABLE OVERFLOW - OVER 60 ROWS"
031600                       TO ABEND-REASON
031700               GO TO 1000-ABEND-RTN.
031800
031900           ADD 1 TO FLDMAP-TAB-COUNT.
032000           SET FLDMAP-IDX TO FLDMAP-TAB-COUNT.
032100           MOVE FLDMAP-TARGET-FIELD TO FLDMAP-TAB-TARGET(FLDMAP-IDX).
032200           MOVE FLDMAP-SOURCE-FIELD TO FLDMAP-TAB-SOURCE(FLDMAP-IDX).
032300           MOVE FLDMAP-DATA-TYPE TO FLDMAP-TAB-DTYPE(FLDMAP-IDX).
032400           MOVE FLDMAP-REQUIRED-FLAG TO FLDMAP-TAB-REQUIRED(FLDMAP-IDX).
032500           MOVE FLDMAP-TRANSFORM-FUNCTION
032600                   TO FLDMAP-TAB-XFORM(FLDMAP-IDX).
032700       210-EXIT.
032800           EXIT.
032900
033000       100-MAINLINE.
033100           MOVE "100-MAINLINE" TO PARA-NAME.
033200           PERFORM 250-MAP-ONE-RECORD THRU 250-EXIT.
033300           PERFORM 500-MATCH-AND-POST-ONE THRU 500-EXIT.
033400           ADD 1 TO RECORDS-PROCESSED.
033500
033600           READ GOODPOLF INTO RAWPOL-REC
033700               AT END
033800               MOVE "N" TO MORE-DATA-SW
033900               GO TO 100-EXIT
034000           END-READ.
034100
034200           ADD 1 TO RECORDS-READ.
034300       100-EXIT.
034400           EXIT.
034500
034600      ******************************************************************
034700      *    250-MAP-ONE-RECORD - RAWPOL-REC IS ALREADY IN CANONICAL
034800      *    COLUMN ORDER (POLEDIT RESOLVED THAT).  WR-3102 - THIS
034900      *    PARAGRAPH NO LONGER HARDCODES WHICH FIELDS GET MASSAGED OR
035000      *    BY WHICH FUNCTION - IT WALKS THE JOB'S OWN WS-FLDMAP-TABLE
035100      *    (LOADED BY 200-LOAD-FLDMAP-TABLE ABOVE) AND LETS EACH ROW'S
035200      *    TARGET-FIELD, REQUIRED-FLAG AND TRANSFORM-FUNCTION DRIVE
035300      *    THE MAP.  STATUS CARRIES NO SOURCE COLUMN ON ANY INSURER'S
035400      *    FEED SO IT IS DEFAULTED SEPARATELY, NOT OFF THE TABLE.
035500      ******************************************************************
035600       250-MAP-ONE-RECORD.
035700           MOVE "250-MAP-ONE-RECORD" TO PARA-NAME.
035800      *    WR-2421 - INSURER-ID/POLICY-TYPE COME FROM THE JOB'S OWN
035900      *    PARAMETERS ON JOBCTL-REC, NOT OFF THE INBOUND ROW - EVERY
036000      *    ROW IN THIS RUN BELONGS TO THE SAME INSURER/POLICY TYPE.
036100           MOVE JOBCTL-INSURER-ID    TO STDPOL-INSURER-ID.
036200           MOVE JOBCTL-POLICY-TYPE   TO STDPOL-POLICY-TYPE.
036300           PERFORM 254-SET-DEFAULT-STATUS THRU 254-EXIT.
036400           PERFORM 255-MAP-ONE-FIELD THRU 255-EXIT
036500                   VARYING FLDMAP-IDX FROM 1 BY 1
036600                   UNTIL FLDMAP-IDX > FLDMAP-TAB-COUNT.
036700       250-EXIT.
036800           EXIT.
036900
037000       254-SET-DEFAULT-STATUS.
037100           MOVE "254-SET-DEFAULT-STATUS" TO PARA-NAME.
037200           MOVE "normalizeStatus" TO WS-MASSG-FUNCTION.
037300           MOVE SPACES TO WS-MASSG-INPUT.
037400           CALL "MPMASSG" USING WS-MPMASSG-REC, WS-MASSG-RETURN-CD.
037500           MOVE WS-MASSG-OUTPUT(1:10) TO STDPOL-STATUS.
037600       254-EXIT.
037700           EXIT.
037800
037900      ******************************************************************
038000      *    255-MAP-ONE-FIELD - ONE PASS PER WS-FLDMAP-TABLE ROW FOR
038100      *    THIS INSURER/POLICY-TYPE.  256 FETCHES THE RAW VALUE NAMED
038200      *    BY THE ROW'S OWN TARGET-FIELD; A BLANK VALUE ON A ROW
038300      *    FLAGGED REQUIRED IS LOGGED, NOT REJECTED (SEE FLDMAP.CPY).
038400      *    A BLANK TRANSFORM-FUNCTION STORES THE VALUE AS-IS; ANY
038500      *    OTHER NAMED FUNCTION IS RUN THROUGH MPMASSG FIRST.
038600      ******************************************************************
038700       255-MAP-ONE-FIELD.
038800           MOVE "255-MAP-ONE-FIELD" TO PARA-NAME.
038900           PERFORM 256-FETCH-SOURCE-VALUE THRU 256-EXIT.
039000           IF WS-SOURCE-VALUE = SPACES
039100                   AND FLDMAP-IS-REQUIRED(FLDMAP-IDX)
039200               PERFORM 257-LOG-MISSING-REQUIRED THRU 257-EXIT.
039300           MOVE FLDMAP-TAB-XFORM(FLDMAP-IDX) TO WS-MASSG-FUNCTION.
039400           IF WS-MASSG-FUNCTION = SPACES
039500               PERFORM 258-STORE-PLAIN-FIELD THRU 258-EXIT
039600           ELSE
039700               PERFORM 259-STORE-MASSAGED-FIELD THRU 259-EXIT.
039800       255-EXIT.
039900           EXIT.
040000
040100       256-FETCH-SOURCE-VALUE.
040200           MOVE "256-FETCH-SOURCE-VALUE" TO PARA-NAME.
040300           MOVE SPACES TO WS-SOURCE-VALUE.
040400           EVALUATE FLDMAP-TAB-TARGET(FLDMAP-IDX)
040500               WHEN "POLICY-NUMBER"
040600                   MOVE RAWPOL-POLICY-NUMBER TO WS-SOURCE-VALUE
040700               WHEN "CUSTOMER-NAME"
040800                   MOVE RAWPOL-CUSTOMER-NAME TO WS-SOURCE-VALUE
040900               WHEN "PLAN-NAME"
041000                   MOVE RAWPOL-PLAN-NAME TO WS-SOURCE-VALUE
041100               WHEN "CITY"
041200                   MOVE RAWPOL-CITY TO WS-SOURCE-VALUE
041300               WHEN "EMAIL"
041400                   MOVE RAWPOL-EMAIL TO WS-SOURCE-VALUE
041500               WHEN "PAN-NUMBER"
041600                   MOVE RAWPOL-PAN-NUMBER TO WS-SOURCE-VALUE
041700               WHEN "START-DATE"
041800                   MOVE RAWPOL-START-DATE TO WS-SOURCE-VALUE
041900               WHEN "END-DATE"
042000                   MOVE RAWPOL-END-DATE TO WS-SOURCE-VALUE
042100               WHEN "DATE-OF-BIRTH"
042200                   MOVE RAWPOL-DATE-OF-BIRTH TO WS-SOURCE-VALUE
042300               WHEN "MOBILE-NUMBER"
042400                   MOVE RAWPOL-MOBILE-NUMBER TO WS-SOURCE-VALUE
042500               WHEN "PREMIUM-AMOUNT"
042600                   MOVE RAWPOL-PREMIUM-AMOUNT TO WS-SOURCE-VALUE
042700               WHEN "SUM-ASSURED"
042800                   MOVE RAWPOL-SUM-ASSURED TO WS-SOURCE-VALUE
042900               WHEN OTHER
043000                   CONTINUE
043100           END-EVALUATE.
043200       256-EXIT.
043300           EXIT.
043400
043500       257-LOG-MISSING-REQUIRED.
043600           MOVE "257-LOG-MISSING-REQUIRED" TO PARA-NAME.
043700           MOVE SPACES TO VALERR-REC.
043800           MOVE RECORDS-READ TO VALERR-ROW-NUMBER.
043900           MOVE FLDMAP-TAB-TARGET(FLDMAP-IDX) TO VALERR-FIELD-NAME.
044000           MOVE "REQUIRED FIELD BLANK ON MAPPED ROW" TO
044100                   VALERR-ERROR-MESSAGE.
044200           MOVE SPACES TO VALERR-FIELD-VALUE.
044300           WRITE VALERR-REC.
044400       257-EXIT.
044500           EXIT.
044600
044700       258-STORE-PLAIN-FIELD.
044800           MOVE "258-STORE-PLAIN-FIELD" TO PARA-NAME.
044900           EVALUATE FLDMAP-TAB-TARGET(FLDMAP-IDX)
045000               WHEN "POLICY-NUMBER"
045100                   MOVE WS-SOURCE-VALUE TO STDPOL-POLICY-NUMBER
045200               WHEN "CUSTOMER-NAME"
045300                   MOVE WS-SOURCE-VALUE TO STDPOL-CUSTOMER-NAME
045400               WHEN "PLAN-NAME"
045500                   MOVE WS-SOURCE-VALUE TO STDPOL-PLAN-NAME
045600               WHEN "CITY"
045700                   MOVE WS-SOURCE-VALUE TO STDPOL-CITY
045800               WHEN "EMAIL"
045900                   MOVE WS-SOURCE-VALUE TO STDPOL-EMAIL
046000               WHEN "PAN-NUMBER"
046100                   MOVE WS-SOURCE-VALUE TO STDPOL-PAN-NUMBER
046200               WHEN OTHER
046300                   CONTINUE
046400           END-EVALUATE.
046500       258-EXIT.
046600           EXIT.
046700
046800       259-STORE-MASSAGED-FIELD.
046900           MOVE "259-STORE-MASSAGED-FIELD" TO PARA-NAME.
047000           MOVE WS-SOURCE-VALUE TO WS-MASSG-INPUT.
047100           CALL "MPMASSG" USING WS-MPMASSG-REC, WS-MASSG-RETURN-CD.
047200           EVALUATE FLDMAP-TAB-TARGET(FLDMAP-IDX)
047300               WHEN "START-DATE"
047400                   MOVE WS-MASSG-OUTPUT(1:10) TO STDPOL-START-DATE
047500               WHEN "END-DATE"
047600                   MOVE WS-MASSG-OUTPUT(1:10) TO STDPOL-END-DATE
047700               WHEN "DATE-OF-BIRTH"
047800                   MOVE WS-MASSG-OUTPUT(1:10) TO STDPOL-DATE-OF-BIRTH
047900               WHEN "MOBILE-NUMBER"
048000                   MOVE WS-MASSG-OUTPUT(1:15) TO STDPOL-MOBILE-NUMBER
048100               WHEN "PREMIUM-AMOUNT"
048200                   MOVE WS-MASSG-OUTPUT(1:20) TO WS-MONEY-CLEAN
048300                   PERFORM 260-PARSE-MONEY-STRING THRU 260-EXIT
048400                   COMPUTE STDPOL-PREMIUM-AMOUNT ROUNDED = WS-MONEY-RESULT
048500               WHEN "SUM-ASSURED"
048600                   MOVE WS-MASSG-OUTPUT(1:20) TO WS-MONEY-CLEAN
048700                   PERFORM 260-PARSE-MONEY-STRING THRU 260-EXIT
048800                   COMPUTE STDPOL-SUM-ASSURED ROUNDED = WS-MONEY-RESULT
048900               WHEN OTHER
049000                   CONTINUE
049100           END-EVALUATE.
049200       259-EXIT.
049300           EXIT.
049400
049500      ******************************************************************
049600      *    260-PARSE-MONEY-STRING - MPMASSG'S NORMALIZECURRENCY LEAVES  *
049700      *    A CLEANED DIGITS-AND-DOT STRING IN WS-MONEY-CLEAN (NO "$",   *
049800      *    NO COMMAS, LEADING "-" ALREADY DROPPED PER THE MASSAGING     *
049900      *    RULE).  IS NUMERIC CANNOT BE TRUSTED ON A STRING CARRYING A  *
050000      *    DECIMAL POINT, SO THE WHOLE AND FRACTIONAL PARTS ARE SPLIT   *
050100      *    OUT AND RIGHT-JUSTIFIED BY HAND INTO WS-MONEY-RESULT.        *
050200      ******************************************************************
050300       260-PARSE-MONEY-STRING.
050400           MOVE "260-PARSE-MONEY-STRING" TO PARA-NAME.
050500           MOVE ZERO  TO WS-MONEY-WHOLE-NUM.
050600           MOVE ZERO  TO WS-MONEY-FRAC-NUM.
050700           MOVE ZERO  TO WS-MONEY-DOT-POS.
050800           MOVE ZERO  TO WS-MONEY-CLEAN-LEN.
050900           MOVE 1     TO WS-MONEY-START-POS.
051000           MOVE "N"   TO WS-MONEY-NEG-SW.
051100           INSPECT WS-MONEY-CLEAN TALLYING WS-MONEY-CLEAN-LEN
051200                   FOR CHARACTERS BEFORE INITIAL SPACE.
051300           IF WS-MONEY-CLEAN-LEN = ZERO
051400               GO TO 260-EXIT.
051500
051600           IF WS-MONEY-CLEAN(1:1) = "-"
051700               MOVE "Y" TO WS-MONEY-NEG-SW
051800               MOVE 2 TO WS-MONEY-START-POS.
051900
052000           INSPECT WS-MONEY-CLEAN(WS-MONEY-START-POS:
052100                   WS-MONEY-CLEAN-LEN - WS-MONEY-START-POS + 1)
052200                   TALLYING WS-MONEY-DOT-POS
052300                   FOR CHARACTERS BEFORE INITIAL ".".
052400           ADD WS-MONEY-START-POS TO WS-MONEY-DOT-POS.
052500
052600           IF WS-MONEY-DOT-POS > WS-MONEY-CLEAN-LEN
052700               COMPUTE WS-MONEY-WHOLE-LEN =
052800                       WS-MONEY-CLEAN-LEN - WS-MONEY-START-POS + 1
052900               MOVE ZERO TO WS-MONEY-FRAC-LEN
053000           ELSE
053100               COMPUTE WS-MONEY-WHOLE-LEN =
053200                       WS-MONEY-DOT-POS - WS-MONEY-START-POS
053300               COMPUTE WS-MONEY-FRAC-LEN =
053400                       WS-MONEY-CLEAN-LEN - WS-MONEY-DOT-POS
053500               IF WS-MONEY-FRAC-LEN > 2
053600                   MOVE 2 TO WS-MONEY-FRAC-LEN.
053700
053800           IF WS-MONEY-WHOLE-LEN > ZERO
053900               MOVE WS-MONEY-CLEAN(WS-MONEY-START-POS:WS-MONEY-WHOLE-LEN)
054000                       TO WS-MONEY-WHOLE-NUM(17 - WS-MONEY-WHOLE-LEN:
054100                       WS-MONEY-WHOLE-LEN).
054200
054300           IF WS-MONEY-FRAC-LEN = 1
054400               MOVE WS-MONEY-CLEAN(WS-MONEY-DOT-POS + 1:1)
054500                       TO WS-MONEY-FRAC-NUM(1:1)
054600               MOVE ZERO TO WS-MONEY-FRAC-NUM(2:1)
054700           ELSE
054800               IF WS-MONEY-FRAC-LEN = 2
054900                   MOVE WS-MONEY-CLEAN(WS-MONEY-DOT-POS + 1:2)
055000                           TO WS-MONEY-FRAC-NUM.
055100
055200           IF WS-MONEY-IS-NEGATIVE
055300               COMPUTE WS-MONEY-RESULT ROUNDED =
055400                       ZERO - WS-MONEY-WHOLE-NUM
055500                       - (WS-MONEY-FRAC-NUM / 100)
055600           ELSE
055700               COMPUTE WS-MONEY-RESULT ROUNDED =
055800                       WS-MONEY-WHOLE-NUM + (WS-MONEY-FRAC-NUM / 100).
055900       260-EXIT.
056000           EXIT.
056100
056200      ******************************************************************
056300      *    500-MATCH-AND-POST-ONE - HANDS THE STANDARDIZED ROW TO
056400      *    CUSTSRCH FOR CUSTOMER RESOLUTION, THEN TO POLPOST FOR
056500      *    POLICY CREATION.  EITHER FAILURE IS LOGGED AND THE ROW IS
056600      *    SKIPPED - THIS PARAGRAPH NEVER ABENDS THE JOB.
056700      ******************************************************************
056800       500-MATCH-AND-POST-ONE.
056900           MOVE "500-MATCH-AND-POST-ONE" TO PARA-NAME.
057000           MOVE SPACES TO WS-CUST-MATCH-RESULT.
057100           CALL "CUSTSRCH" USING STDPOL-REC, WS-CUST-MATCH-RESULT.
057200
057300           IF CUST-MATCH-NOT-FOUND
057400               DISPLAY "CUSTSRCH TRACE - " WS-TRACE-CUST-ID
057500                       " " WS-TRACE-REASON
057600               MOVE CUST-MATCH-REASON TO WS-SOURCE-VALUE
057700               PERFORM 520-LOG-REJECT THRU 520-EXIT
057800               GO TO 500-EXIT.
057900
058000           MOVE SPACES TO WS-POST-RESULT.
058100           CALL "POLPOST" USING STDPOL-REC, CUST-MATCH-CUSTOMER-ID,
058200                   WS-POST-RESULT.
058300
058400           IF POST-FAILED
058500               MOVE POST-REASON TO WS-SOURCE-VALUE
058600               PERFORM 520-LOG-REJECT THRU 520-EXIT
058700               GO TO 500-EXIT.
058800
058900           ADD 1 TO RECORDS-POSTED.
059000       500-EXIT.
059100           EXIT.
059200
059300       520-LOG-REJECT.
059400           MOVE "520-LOG-REJECT" TO PARA-NAME.
059500           ADD 1 TO RECORDS-REJECTED.
059600           MOVE SPACES TO VALERR-REC.
059700           MOVE RECORDS-READ TO VALERR-ROW-NUMBER.
059800           MOVE "MATCH-OR-POST" TO VALERR-FIELD-NAME.
059900           MOVE WS-SOURCE-VALUE TO VALERR-ERROR-MESSAGE.
060000           MOVE STDPOL-POLICY-NUMBER TO VALERR-FIELD-VALUE.
060100           WRITE VALERR-REC.
060200       520-EXIT.
060300           EXIT.
060400
060500       800-OPEN-FILES.
060600           MOVE "800-OPEN-FILES" TO PARA-NAME.
060700           OPEN INPUT GOODPOLF.
060800           OPEN INPUT FLDMAPF.
060900           OPEN OUTPUT VALERRF.
061000           OPEN I-O JOBCTLF.
061100           OPEN OUTPUT SYSOUT.
061200       800-EXIT.
061300           EXIT.
061400
061500       850-CLOSE-FILES.
061600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
061700           CLOSE GOODPOLF, FLDMAPF, VALERRF, JOBCTLF, SYSOUT.
061800       850-EXIT.
061900           EXIT.
062000
062100       999-CLEANUP.
062200           MOVE "999-CLEANUP" TO PARA-NAME.
062300           MOVE "COMPLETED" TO JOBCTL-STATUS.
062400           MOVE RECORDS-READ TO JOBCTL-TOTAL-RECORDS.
062500           MOVE RECORDS-PROCESSED TO JOBCTL-PROCESSED-RECORDS.
062600           REWRITE JOBCTL-REC.
062700           IF JFCODE NOT = "00"
062800               MOVE "** PROBLEM REWRITING JOBCTLF AT CLEANUP" TO
062900                       ABEND-REASON
063000               GO TO 1000-ABEND-RTN.
063100
063200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063300
063400           DISPLAY "** RECORDS READ **".
063500           DISPLAY  RECORDS-READ.
063600           DISPLAY "** RECORDS PROCESSED **".
063700           DISPLAY  RECORDS-PROCESSED.
063800           DISPLAY "** RECORDS POSTED **".
063900           DISPLAY  RECORDS-POSTED.
064000           DISPLAY "** RECORDS REJECTED **".
064100           DISPLAY  RECORDS-REJECTED.
064200           DISPLAY "******** NORMAL END OF JOB POLPROC ********".
064300       999-EXIT.
064400           EXIT.
064500
064600       1000-ABEND-RTN.
064700           MOVE "FAILED" TO JOBCTL-STATUS.
064800           MOVE ABEND-REASON TO JOBCTL-FAILURE-REASON.
064900           REWRITE JOBCTL-REC.
065000           WRITE SYSOUT-REC FROM ABEND-REC.
065100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065200           DISPLAY "*** ABNORMAL END OF JOB - POLPROC ***" UPON CONSOLE.
065300           DIVIDE ZERO-VAL INTO ONE-VAL.
