000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  POLPOST.
000400       AUTHOR. D. K. MORALES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/09/86.
000700       DATE-COMPILED. 04/09/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          POLICY-POSTING SUBPROGRAM CALLED ONCE PER STANDARD-
001300      *          IZED POLICY ROW BY POLPROC, AFTER CUSTSRCH HAS
001400      *          RESOLVED A CUSTOMER-ID FOR THE ROW.  REJECTS EXACT
001500      *          DUPLICATES (SAME POLICY-NUMBER AND INSURER-ID), ELSE
001600      *          GENERATES A POLICY-ID, POSTS THE POLICY TO POLMSTF
001700      *          WITH STATUS FORCED TO ACTIVE, AND APPENDS A POLICY
001800      *          SNAPSHOT TO THE RESOLVED CUSTOMER'S PORTFOLIO IN
001900      *          PORTFOF - CREATING THE PORTFOLIO IF THE CUSTOMER HAS
002000      *          NONE YET.  A DUPLICATE OR OTHER POST FAILURE LEAVES
002100      *          THE PORTFOLIO UNTOUCHED.
002200      *
002300      ******************************************************************
002400      *
002500      *          CHANGE LOG
002600      *
002700      * 04/09/86 DKM  WR-1045  INITIAL VERSION.
002800      * 09/22/89 DKM  WR-1198  100-CHECK-DUPLICATE NOW CHECKS
002900      *                        INSURER-ID TOGETHER WITH POLICY-NUMBER -
003000      *                        WAS COMPARING POLICY-NUMBER ALONE,
003100      *                        REJECTING VALID POSTS FROM TWO
003200      *                        DIFFERENT INSURERS SHARING A NUMBER.
003300      * 01/19/99 SLW  Y2K-088  200-BUILD-POLICY-RECORD NO LONGER
003400      *                        HONORS THE INBOUND STDPOL-STATUS -
003500      *                        POLMST-STATUS IS NOW HARDCODED TO
003600      *                        ACTIVE AT INSERT TIME.
003700      * 03/03/01 SLW  WR-2011  400-UPSERT-PORTFOLIO NOW RE-SPILLS THE
003800      *                        ENTIRE PORTFOF TABLE AFTER EVERY POST
003900      *                        INSTEAD OF JUST THE CHANGED ENTRY - A
004000      *                        MID-RUN ABEND WAS LEAVING PORTFOF SHORT
004100      *                        OF ITS LAST CUSTOMER.
004200      ******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES. C01 IS NEXT-PAGE.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT POLMSTF
005200               ASSIGN TO UT-S-POLMST
005300               ACCESS MODE IS SEQUENTIAL
005400               FILE STATUS IS MFCODE.
005500
005600           SELECT PORTFOF
005700               ASSIGN TO UT-S-PORTFO
005800               ACCESS MODE IS SEQUENTIAL
005900               FILE STATUS IS TFCODE.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300      ****** ONE ROW PER POSTED POLICY.  READ IN FULL AT OPEN TO BUILD
006400      ****** THE DUPLICATE-CHECK TABLE, THEN HELD OPEN EXTEND FOR THE
006500      ****** REST OF THE RUN SO EVERY NEWLY POSTED POLICY IS APPENDED
006600      ****** AS IT HAPPENS - SEE 000-HOUSEKEEPING AND 250-POST-POLICY.
006700       FD  POLMSTF
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 259 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS POLMSTF-REC.
007300       01  POLMSTF-REC                     PIC X(259).
007400
007500      ****** ONE ROW PER CUSTOMER'S PORTFOLIO.  POLMSTF-STYLE FLAT
007600      ****** RECORD HERE ONLY - THE DETAILED LAYOUT AND THE WHOLE-FILE
007700      ****** IN-MEMORY TABLE BOTH COME FROM COPY PORTFOL BELOW, SINCE
007800      ****** A CUSTOMER'S PORTFOLIO MUST BE REWRITABLE MANY TIMES IN
007900      ****** ONE RUN AND PORTFOF HAS NO KEY TO REWRITE BY.
008000       FD  PORTFOF
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 10794 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS PORTFOF-REC.
008600       01  PORTFOF-REC                     PIC X(10794).
008700
008800       WORKING-STORAGE SECTION.
008900       01  FILE-STATUS-CODES.
009000           05  MFCODE                      PIC X(2).
009100           05  TFCODE                      PIC X(2).
009200
009300      ****** POLMST-REC (I/O WORK RECORD) AND WS-POLMST-TABLE (THE
009400      ****** DUPLICATE-CHECK TABLE) BOTH COME FROM THIS COPYBOOK.
009500           COPY POLMST.
009600
009700      ****** PORTFOL-REC (I/O WORK RECORD) AND WS-PORTFOL-TABLE (THE
009800      ****** WHOLE-FILE UPSERT TABLE) BOTH COME FROM THIS COPYBOOK.
009900           COPY PORTFOL.
010000
010100       01  WS-FIRST-CALL-SW               PIC X(1) VALUE "Y".
010200           88  FIRST-CALL                     VALUE "Y".
010300
010400       01  MORE-POLMST-SW                 PIC X(1) VALUE SPACE.
010500           88  NO-MORE-POLMST                 VALUE "N".
010600           88  MORE-POLMST                    VALUE " ".
010700
010800       01  MORE-PORTFOL-SW                PIC X(1) VALUE SPACE.
010900           88  NO-MORE-PORTFOL                VALUE "N".
011000           88  MORE-PORTFOL                   VALUE " ".
011100
011200       COPY ABENDREC.
011300
011400       77  ZERO-VAL                       PIC S9(1) VALUE 0.
011500       77  ONE-VAL                        PIC S9(1) VALUE 1.
011600
011700       01  WS-DATE                        PIC 9(6).
011800       01  WS-DATE-YMD-VIEW REDEFINES WS-DATE.
011900           05  WS-RUN-YY                  PIC 9(2).
012000           05  WS-RUN-MM                  PIC 9(2).
012100           05  WS-RUN-DD                  PIC 9(2).
012200
012300       01  WS-COPY-POL-SUB                PIC 9(3) COMP.
012400       01  WS-SPILL-SUB                   PIC 9(3) COMP.
012500
012600      ******************************************************************
012700      *    NEW-POLICY-ID WORK AREA - "POL" + RUN DATE + AN 9-DIGIT
012800      *    SEQUENCE THAT PICKS UP WHERE THE LOADED POLMSTF TABLE LEFT
012900      *    OFF, SO IDS STAY UNIQUE AND ASCENDING FOR THE LIFE OF A RUN.
013000      ******************************************************************
013100       01  WS-POLICY-SEQ                  PIC 9(9) COMP.
013200       01  WS-NEW-POLICY-ID-AREA.
013300           05  WS-NPI-PREFIX               PIC X(3) VALUE "POL".
013400           05  WS-NPI-DATE                 PIC 9(6).
013500           05  WS-NPI-SEQ                  PIC 9(9).
013600       01  WS-NEW-POLICY-ID-X REDEFINES WS-NEW-POLICY-ID-AREA
013700                                           PIC X(18).
013800
013900      ******************************************************************
014000      *    NEW-PORTFOLIO NAME-SPLIT WORK AREA - STDPOL-CUSTOMER-NAME IS
014100      *    ONE COMBINED FIELD, BUT A NEWLY CREATED PORTFOLIO ROW NEEDS
014200      *    SEPARATE FIRST/LAST NAMES.  SPLIT ON THE FIRST SPACE ONLY.
014300      ******************************************************************
014400       01  WS-NAME-SPLIT-AREA.
014500           05  WS-NS-INPUT                 PIC X(60).
014600           05  WS-NS-FIRST                 PIC X(60).
014700           05  WS-NS-LAST                  PIC X(60).
014800           05  WS-NS-SPACE-POS             PIC 9(3) COMP.
014900           05  WS-NS-SCAN-POS              PIC 9(3) COMP.
015000
015100       LINKAGE SECTION.
015200           COPY STDPOL.
015300       01  LK-CUSTOMER-ID                  PIC X(36).
015400       01  LK-POST-RESULT.
015500           05  POST-STATUS-SW              PIC X(1).
015600               88  POST-OK                     VALUE "Y".
015700               88  POST-FAILED                 VALUE "N".
015800           05  POST-REASON                 PIC X(60).
015900      ****** DEBUG TRACE VIEW - SAME HABIT AS CUSTSRCH'S
016000      ****** NAME-TRACE-VIEW.  090-MAINLINE DISPLAYS THROUGH THIS
016100      ****** VIEW ON A POST FAILURE.
016200       01  LK-POST-TRACE-VIEW REDEFINES LK-POST-RESULT.
016300           05  WS-TRACE-POST-SW            PIC X(1).
016400           05  WS-TRACE-POST-REASON        PIC X(60).
016500
016600       PROCEDURE DIVISION USING STDPOL-REC, LK-CUSTOMER-ID,
016700               LK-POST-RESULT.
016800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900           PERFORM 090-MAINLINE THRU 090-EXIT.
017000           GOBACK.
017100
017200      ******************************************************************
017300      *    000-HOUSEKEEPING - BOTH TABLES ARE LOADED ONCE FOR THE LIFE
017400      *    OF THE RUN UNIT, NOT ONCE PER CALL.  POLMSTF IS THEN HELD
017500      *    OPEN EXTEND SO EVERY SUCCESSFUL POST CAN BE APPENDED AS IT
017600      *    HAPPENS.  PORTFOF IS CLOSED AGAIN HERE - 400-UPSERT-PORTFOLIO
017700      *    REOPENS IT OUTPUT TO RE-SPILL THE WHOLE TABLE ON EVERY POST.
017800      ******************************************************************
017900       000-HOUSEKEEPING.
018000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100           IF NOT FIRST-CALL
018200               GO TO 000-EXIT.
018300
018400           ACCEPT WS-DATE FROM DATE.
018500           MOVE ZERO TO POLMST-TAB-COUNT.
018600           OPEN INPUT POLMSTF.
018700           PERFORM 050-LOAD-POLICY-TABLE THRU 050-EXIT.
018800           CLOSE POLMSTF.
018900           OPEN EXTEND POLMSTF.
019000           MOVE POLMST-TAB-COUNT TO WS-POLICY-SEQ.
019100
019200           MOVE ZERO TO PORTFOL-TAB-COUNT.
019300           OPEN INPUT PORTFOF.
019400           PERFORM 070-LOAD-PORTFOLIO-TABLE THRU 070-EXIT.
019500           CLOSE PORTFOF.
019600
019700           MOVE "N" TO WS-FIRST-CALL-SW.
019800       000-EXIT.
019900           EXIT.
020000
020100       050-LOAD-POLICY-TABLE.
020200           MOVE "050-LOAD-POLICY-TABLE" TO PARA-NAME.
020300           MOVE SPACE TO MORE-POLMST-SW.
020400           READ POLMSTF INTO POLMST-REC
020500               AT END
020600               MOVE "N" TO MORE-POLMST-SW
020700           END-READ.
020800           PERFORM 060-READ-ONE-POLICY THRU 060-EXIT
020900                   UNTIL NO-MORE-POLMST.
021000       050-EXIT.
021100           EXIT.
021200
021300       060-READ-ONE-POLICY.
021400           MOVE "060-READ-ONE-POLICY" TO PARA-NAME.
021500           IF POLMST-TAB-COUNT >= 2000
021600               MOVE "** POLICY-MASTER TABLE OVERFLOW - OVER 2000 ROWS"
021700                       TO ABEND-REASON
021800               GO TO 1000-ABEND-RTN.
021900
022000           ADD 1 TO POLMST-TAB-COUNT.
022100           SET POLMST-IDX TO POLMST-TAB-COUNT.
022200           MOVE POLMST-POLICY-NUMBER
022300                   TO POLMST-TAB-POLICY-NBR(POLMST-IDX).
022400           MOVE POLMST-INSURER-ID TO POLMST-TAB-INSURER-ID(POLMST-IDX).
022500
022600           READ POLMSTF INTO POLMST-REC
022700               AT END
022800               MOVE "N" TO MORE-POLMST-SW
022900           END-READ.
023000       060-EXIT.
023100           EXIT.
023200
023300       070-LOAD-PORTFOLIO-TABLE.
023400           MOVE "070-LOAD-PORTFOLIO-TABLE" TO PARA-NAME.
023500           MOVE SPACE TO MORE-PORTFOL-SW.
023600           READ PORTFOF INTO PORTFOL-REC
023700               AT END
023800               MOVE "N" TO MORE-PORTFOL-SW
023900           END-READ.
024000           PERFORM 080-READ-ONE-PORTFOLIO THRU 080-EXIT
024100                   UNTIL NO-MORE-PORTFOL.
024200       070-EXIT.
024300           EXIT.
024400
024500       080-READ-ONE-PORTFOLIO.
024600           MOVE "080-READ-ONE-PORTFOLIO" TO PARA-NAME.
024700           IF PORTFOL-TAB-COUNT >= 500
024800               MOVE "** PORTFOLIO TABLE OVERFLOW - OVER 500 CUSTOMERS"
024900                       TO ABEND-REASON
025000               GO TO 1000-ABEND-RTN.
025100
025200           ADD 1 TO PORTFOL-TAB-COUNT.
025300           SET PORTFOL-IDX TO PORTFOL-TAB-COUNT.
025400           MOVE PORTFOL-CUSTOMER-ID
025500                   TO PORTFOL-TAB-CUSTOMER-ID(PORTFOL-IDX).
025600           MOVE PORTFOL-FIRST-NAME
025700                   TO PORTFOL-TAB-FIRST-NAME(PORTFOL-IDX).
025800           MOVE PORTFOL-LAST-NAME
025900                   TO PORTFOL-TAB-LAST-NAME(PORTFOL-IDX).
026000           MOVE PORTFOL-EMAIL TO PORTFOL-TAB-EMAIL(PORTFOL-IDX).
026100           MOVE PORTFOL-MOBILE-NUMBER
026200                   TO PORTFOL-TAB-MOBILE-NUMBER(PORTFOL-IDX).
026300           MOVE PORTFOL-PAN-NUMBER
026400                   TO PORTFOL-TAB-PAN-NUMBER(PORTFOL-IDX).
026500           MOVE PORTFOL-DATE-OF-BIRTH
026600                   TO PORTFOL-TAB-DATE-OF-BIRTH(PORTFOL-IDX).
026700           MOVE PORTFOL-POLICY-COUNT
026800                   TO PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX).
026900
027000           PERFORM 081-COPY-ONE-POLICY-IN THRU 081-EXIT
027100                   VARYING WS-COPY-POL-SUB FROM 1 BY 1
027200                   UNTIL WS-COPY-POL-SUB > PORTFOL-POLICY-COUNT.
027300
027400           READ PORTFOF INTO PORTFOL-REC
027500               AT END
027600               MOVE "N" TO MORE-PORTFOL-SW
027700           END-READ.
027800       080-EXIT.
027900           EXIT.
028000
028100       081-COPY-ONE-POLICY-IN.
028200           MOVE "081-COPY-ONE-POLICY-IN" TO PARA-NAME.
028300           SET PORT-IDX TO WS-COPY-POL-SUB.
028400           SET PORTFOL-TAB-POL-IDX TO WS-COPY-POL-SUB.
028500           MOVE PORTFOL-POLICY-ID(PORT-IDX)
028600               TO PORTFOL-TAB-POLICY-ID(PORTFOL-IDX
028700                       PORTFOL-TAB-POL-IDX).
028800           MOVE PORTFOL-POLICY-NUMBER(PORT-IDX)
028900               TO PORTFOL-TAB-POLICY-NUMBER(PORTFOL-IDX
029000                       PORTFOL-TAB-POL-IDX).
029100           MOVE PORTFOL-INSURER-ID(PORT-IDX)
029200               TO PORTFOL-TAB-INSURER-ID(PORTFOL-IDX
029300                       PORTFOL-TAB-POL-IDX).
029400           MOVE PORTFOL-POLICY-TYPE(PORT-IDX)
029500               TO PORTFOL-TAB-POLICY-TYPE(PORTFOL-IDX
029600                       PORTFOL-TAB-POL-IDX).
029700           MOVE PORTFOL-PLAN-NAME(PORT-IDX)
029800               TO PORTFOL-TAB-PLAN-NAME(PORTFOL-IDX
029900                       PORTFOL-TAB-POL-IDX).
030000           MOVE PORTFOL-PREMIUM-AMOUNT(PORT-IDX)
030100               TO PORTFOL-TAB-PREMIUM-AMOUNT(PORTFOL-IDX
030200                       PORTFOL-TAB-POL-IDX).
030300           MOVE PORTFOL-SUM-ASSURED(PORT-IDX)
030400               TO PORTFOL-TAB-SUM-ASSURED(PORTFOL-IDX
030500                       PORTFOL-TAB-POL-IDX).
030600           MOVE PORTFOL-START-DATE(PORT-IDX)
030700               TO PORTFOL-TAB-START-DATE(PORTFOL-IDX
030800                       PORTFOL-TAB-POL-IDX).
030900           MOVE PORTFOL-END-DATE(PORT-IDX)
031000               TO PORTFOL-TAB-END-DATE(PORTFOL-IDX PORTFOL-TAB-POL-IDX).
031100           MOVE PORTFOL-STATUS(PORT-IDX)
031200               TO PORTFOL-TAB-STATUS(PORTFOL-IDX PORTFOL-TAB-POL-IDX).
031300       081-EXIT.
031400           EXIT.
031500
031600      ******************************************************************
031700      *    090-MAINLINE - RUNS ON EVERY CALL.  A DUPLICATE OR OTHER POST
031800      *    FAILURE SKIPS STRAIGHT TO 090-EXIT WITHOUT TOUCHING THE
031900      *    PORTFOLIO, PER THE POSTING RULE.
032000      ******************************************************************
032100       090-MAINLINE.
032200           MOVE "090-MAINLINE" TO PARA-NAME.
032300           MOVE SPACES TO LK-POST-RESULT.
032400           PERFORM 100-CHECK-DUPLICATE THRU 100-EXIT.
032500           IF POST-FAILED
032600               DISPLAY "POLPOST TRACE - " WS-TRACE-POST-REASON
032700               GO TO 090-EXIT.
032800
032900           PERFORM 150-GENERATE-POLICY-ID THRU 150-EXIT.
033000           PERFORM 200-BUILD-POLICY-RECORD THRU 200-EXIT.
033100           PERFORM 250-POST-POLICY THRU 250-EXIT.
033200           IF POST-FAILED
033300               DISPLAY "POLPOST TRACE - " WS-TRACE-POST-REASON
033400               GO TO 090-EXIT.
033500
033600           PERFORM 400-UPSERT-PORTFOLIO THRU 400-EXIT.
033700       090-EXIT.
033800           EXIT.
033900
034000      ******************************************************************
034100      *    100-CHECK-DUPLICATE - UNIQUE ON POLICY-NUMBER TOGETHER WITH
034200      *    INSURER-ID (WR-1198).  SILENT "NOT FOUND" MEANS THE POST MAY
034300      *    PROCEED.
034400      ******************************************************************
034500       100-CHECK-DUPLICATE.
034600           MOVE "100-CHECK-DUPLICATE" TO PARA-NAME.
034700           MOVE "Y" TO POST-STATUS-SW.
034800           IF POLMST-TAB-COUNT = ZERO
034900               GO TO 100-EXIT.
035000
035100           SET POLMST-IDX TO 1.
035200           SEARCH POLMST-TAB-ENTRY
035300               AT END
035400                   MOVE "Y" TO POST-STATUS-SW
035500               WHEN POLMST-TAB-POLICY-NBR(POLMST-IDX) =
035600                       STDPOL-POLICY-NUMBER
035700                   AND POLMST-TAB-INSURER-ID(POLMST-IDX) =
035800                       STDPOL-INSURER-ID
035900                   MOVE "N" TO POST-STATUS-SW
036000                   MOVE "Policy post rejected: duplicate policy number"
036100                           TO POST-REASON
036200           END-SEARCH.
036300       100-EXIT.
036400           EXIT.
036500
036600      ******************************************************************
036700      *    150-GENERATE-POLICY-ID - "POL" + RUN DATE + A 9-DIGIT
036800      *    SEQUENCE NUMBER, ASCENDING FOR THE LIFE OF THIS RUN.
036900      ******************************************************************
037000       150-GENERATE-POLICY-ID.
037100           MOVE "150-GENERATE-POLICY-ID" TO PARA-NAME.
037200           MOVE SPACES TO POLMST-REC.
037300           ADD 1 TO WS-POLICY-SEQ.
037400           MOVE WS-DATE TO WS-NPI-DATE.
037500           MOVE WS-POLICY-SEQ TO WS-NPI-SEQ.
037600           MOVE WS-NEW-POLICY-ID-X TO POLMST-POLICY-ID.
037700       150-EXIT.
037800           EXIT.
037900
038000      ******************************************************************
038100      *    200-BUILD-POLICY-RECORD - STATUS IS ALWAYS ACTIVE AT INSERT
038200      *    TIME (Y2K-088) - THE INBOUND STDPOL-STATUS IS NEVER HONORED
038300      *    HERE.
038400      ******************************************************************
038500       200-BUILD-POLICY-RECORD.
038600           MOVE "200-BUILD-POLICY-RECORD" TO PARA-NAME.
038700           MOVE LK-CUSTOMER-ID TO POLMST-CUSTOMER-ID.
038800           MOVE STDPOL-INSURER-ID TO POLMST-INSURER-ID.
038900           MOVE STDPOL-POLICY-NUMBER TO POLMST-POLICY-NUMBER.
039000           MOVE STDPOL-POLICY-TYPE TO POLMST-POLICY-TYPE.
039100           MOVE STDPOL-PLAN-NAME TO POLMST-PLAN-NAME.
039200           COMPUTE POLMST-PREMIUM-AMOUNT ROUNDED =
039300                   STDPOL-PREMIUM-AMOUNT.
039400           COMPUTE POLMST-SUM-ASSURED ROUNDED = STDPOL-SUM-ASSURED.
039500           MOVE STDPOL-START-DATE TO POLMST-START-DATE.
039600           MOVE STDPOL-END-DATE TO POLMST-END-DATE.
039700           MOVE "ACTIVE" TO POLMST-STATUS.
039800       200-EXIT.
039900           EXIT.
040000
040100      ******************************************************************
040200      *    250-POST-POLICY - APPENDS THE NEW POLICY TO POLMSTF (HELD
040300      *    OPEN EXTEND SINCE 000-HOUSEKEEPING) AND TO THE IN-MEMORY
040400      *    DUPLICATE-CHECK TABLE SO A REPEAT LATER IN THE SAME EXTRACT
040500      *    IS ALSO CAUGHT.
040600      ******************************************************************
040700       250-POST-POLICY.
040800           MOVE "250-POST-POLICY" TO PARA-NAME.
040900           WRITE POLMSTF-REC FROM POLMST-REC.
041000
041100           IF POLMST-TAB-COUNT >= 2000
041200               MOVE "** POLICY-MASTER TABLE OVERFLOW - OVER 2000 ROWS"
041300                       TO ABEND-REASON
041400               GO TO 1000-ABEND-RTN.
041500
041600           ADD 1 TO POLMST-TAB-COUNT.
041700           SET POLMST-IDX TO POLMST-TAB-COUNT.
041800           MOVE POLMST-POLICY-NUMBER
041900                   TO POLMST-TAB-POLICY-NBR(POLMST-IDX).
042000           MOVE POLMST-INSURER-ID TO POLMST-TAB-INSURER-ID(POLMST-IDX).
042100           MOVE "Y" TO POST-STATUS-SW.
042200       250-EXIT.
042300           EXIT.
042400
042500      ******************************************************************
042600      *    400-UPSERT-PORTFOLIO - FLOW 6.  FINDS OR CREATES THE
042700      *    CUSTOMER'S PORTFOLIO ENTRY, APPENDS ONE POLICY SNAPSHOT, THEN
042800      *    RE-SPILLS THE WHOLE TABLE TO PORTFOF (WR-2011).
042900      ******************************************************************
043000       400-UPSERT-PORTFOLIO.
043100           MOVE "400-UPSERT-PORTFOLIO" TO PARA-NAME.
043200           PERFORM 410-FIND-OR-CREATE-PORTFOLIO THRU 410-EXIT.
043300           PERFORM 420-APPEND-POLICY-SNAPSHOT THRU 420-EXIT.
043400           PERFORM 430-SPILL-PORTFOLIO-TABLE THRU 430-EXIT.
043500       400-EXIT.
043600           EXIT.
043700
043800       410-FIND-OR-CREATE-PORTFOLIO.
043900           MOVE "410-FIND-OR-CREATE-PORTFOLIO" TO PARA-NAME.
044000           IF PORTFOL-TAB-COUNT = ZERO
044100               GO TO 415-CREATE-PORTFOLIO.
044200
044300           SET PORTFOL-IDX TO 1.
044400           SEARCH PORTFOL-TAB-ENTRY
044500               AT END
044600                   GO TO 415-CREATE-PORTFOLIO
044700               WHEN PORTFOL-TAB-CUSTOMER-ID(PORTFOL-IDX) =
044800                       LK-CUSTOMER-ID
044900                   GO TO 410-EXIT.
045000
045100       415-CREATE-PORTFOLIO.
045200           IF PORTFOL-TAB-COUNT >= 500
045300               MOVE "** PORTFOLIO TABLE OVERFLOW - OVER 500 CUSTOMERS"
045400                       TO ABEND-REASON
045500               GO TO 1000-ABEND-RTN.
045600
045700           ADD 1 TO PORTFOL-TAB-COUNT.
045800           SET PORTFOL-IDX TO PORTFOL-TAB-COUNT.
045900           MOVE LK-CUSTOMER-ID TO PORTFOL-TAB-CUSTOMER-ID(PORTFOL-IDX).
046000           PERFORM 416-SPLIT-CUSTOMER-NAME THRU 416-EXIT.
046100           MOVE WS-NS-FIRST TO PORTFOL-TAB-FIRST-NAME(PORTFOL-IDX).
046200           MOVE WS-NS-LAST TO PORTFOL-TAB-LAST-NAME(PORTFOL-IDX).
046300           MOVE STDPOL-EMAIL TO PORTFOL-TAB-EMAIL(PORTFOL-IDX).
046400           MOVE STDPOL-MOBILE-NUMBER
046500                   TO PORTFOL-TAB-MOBILE-NUMBER(PORTFOL-IDX).
046600           MOVE STDPOL-PAN-NUMBER
046700                   TO PORTFOL-TAB-PAN-NUMBER(PORTFOL-IDX).
046800           MOVE STDPOL-DATE-OF-BIRTH
046900                   TO PORTFOL-TAB-DATE-OF-BIRTH(PORTFOL-IDX).
047000           MOVE ZERO TO PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX).
047100       410-EXIT.
047200           EXIT.
047300
047400      ******************************************************************
047500      *    416-SPLIT-CUSTOMER-NAME - ONLY EVER CALLED WHEN A PORTFOLIO
047600      *    IS BEING CREATED FOR THE FIRST TIME.  FIRST WORD OF
047700      *    STDPOL-CUSTOMER-NAME IS THE FIRST NAME, THE REST IS THE LAST
047800      *    NAME.  NO SPACE FOUND - THE WHOLE THING IS THE FIRST NAME.
047900      ******************************************************************
048000       416-SPLIT-CUSTOMER-NAME.
048100           MOVE "416-SPLIT-CUSTOMER-NAME" TO PARA-NAME.
048200           MOVE STDPOL-CUSTOMER-NAME TO WS-NS-INPUT.
048300           MOVE SPACES TO WS-NS-FIRST.
048400           MOVE SPACES TO WS-NS-LAST.
048500           MOVE ZERO TO WS-NS-SPACE-POS.
048600           MOVE 1 TO WS-NS-SCAN-POS.
048700           PERFORM 417-FIND-FIRST-SPACE THRU 417-EXIT
048800                   UNTIL WS-NS-SCAN-POS > 60 OR WS-NS-SPACE-POS NOT =
048900                           ZERO.
049000
049100           IF WS-NS-SPACE-POS = ZERO
049200               MOVE WS-NS-INPUT TO WS-NS-FIRST
049300           ELSE
049400               MOVE WS-NS-INPUT(1:WS-NS-SPACE-POS - 1) TO WS-NS-FIRST
049500               IF WS-NS-SPACE-POS < 60
049600                   MOVE WS-NS-INPUT(WS-NS-SPACE-POS + 1:
049700                           60 - WS-NS-SPACE-POS) TO WS-NS-LAST
049800               END-IF
049900           END-IF.
050000       416-EXIT.
050100           EXIT.
050200
050300       417-FIND-FIRST-SPACE.
050400           MOVE "417-FIND-FIRST-SPACE" TO PARA-NAME.
050500           IF WS-NS-INPUT(WS-NS-SCAN-POS:1) = SPACE
050600               MOVE WS-NS-SCAN-POS TO WS-NS-SPACE-POS
050700           ELSE
050800               ADD 1 TO WS-NS-SCAN-POS
050900           END-IF.
051000       417-EXIT.
051100           EXIT.
051200
051300      ******************************************************************
051400      *    420-APPEND-POLICY-SNAPSHOT - PORTFOL-IDX IS ALREADY
051500      *    POSITIONED ON THE CUSTOMER'S ENTRY BY
051600      *    410-FIND-OR-CREATE-PORTFOLIO.
051700      ******************************************************************
051800       420-APPEND-POLICY-SNAPSHOT.
051900           MOVE "420-APPEND-POLICY-SNAPSHOT" TO PARA-NAME.
052000           IF PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX) >= 50
052100               MOVE "** PORTFOLIO POLICY LIST OVERFLOW - OVER 50"
052200                       TO ABEND-REASON
052300               GO TO 1000-ABEND-RTN.
052400
052500           ADD 1 TO PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX).
052600           SET PORTFOL-TAB-POL-IDX
052700                   TO PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX).
052800           MOVE POLMST-POLICY-ID
052900               TO PORTFOL-TAB-POLICY-ID(PORTFOL-IDX
053000                       PORTFOL-TAB-POL-IDX).
053100           MOVE POLMST-POLICY-NUMBER
053200               TO PORTFOL-TAB-POLICY-NUMBER(PORTFOL-IDX
053300                       PORTFOL-TAB-POL-IDX).
053400           MOVE POLMST-INSURER-ID
053500               TO PORTFOL-TAB-INSURER-ID(PORTFOL-IDX
053600                       PORTFOL-TAB-POL-IDX).
053700           MOVE POLMST-POLICY-TYPE
053800               TO PORTFOL-TAB-POLICY-TYPE(PORTFOL-IDX
053900                       PORTFOL-TAB-POL-IDX).
054000           MOVE POLMST-PLAN-NAME
054100               TO PORTFOL-TAB-PLAN-NAME(PORTFOL-IDX
054200                       PORTFOL-TAB-POL-IDX).
054300           COMPUTE PORTFOL-TAB-PREMIUM-AMOUNT
054400                   (PORTFOL-IDX PORTFOL-TAB-POL-IDX) ROUNDED =
054500                   POLMST-PREMIUM-AMOUNT.
054600           COMPUTE PORTFOL-TAB-SUM-ASSURED
054700                   (PORTFOL-IDX PORTFOL-TAB-POL-IDX) ROUNDED =
054800                   POLMST-SUM-ASSURED.
054900           MOVE POLMST-START-DATE
055000               TO PORTFOL-TAB-START-DATE(PORTFOL-IDX
055100                       PORTFOL-TAB-POL-IDX).
055200           MOVE POLMST-END-DATE
055300               TO PORTFOL-TAB-END-DATE(PORTFOL-IDX PORTFOL-TAB-POL-IDX).
055400           MOVE POLMST-STATUS
055500               TO PORTFOL-TAB-STATUS(PORTFOL-IDX PORTFOL-TAB-POL-IDX).
055600       420-EXIT.
055700           EXIT.
055800
055900      ******************************************************************
056000      *    430-SPILL-PORTFOLIO-TABLE - REWRITES PORTFOF FROM SCRATCH
056100      *    EVERY TIME (WR-2011).  EXPENSIVE ON A LARGE RUN BUT SIMPLE
056200      *    AND SAFE - PORTFOF NEVER SITS OLDER THAN THE LAST POST.
056300      ******************************************************************
056400       430-SPILL-PORTFOLIO-TABLE.
056500           MOVE "430-SPILL-PORTFOLIO-TABLE" TO PARA-NAME.
056600           OPEN OUTPUT PORTFOF.
056700           PERFORM 431-SPILL-ONE-PORTFOLIO THRU 431-EXIT
056800                   VARYING WS-SPILL-SUB FROM 1 BY 1
056900                   UNTIL WS-SPILL-SUB > PORTFOL-TAB-COUNT.
057000           CLOSE PORTFOF.
057100       430-EXIT.
057200           EXIT.
057300
057400       431-SPILL-ONE-PORTFOLIO.
057500           MOVE "431-SPILL-ONE-PORTFOLIO" TO PARA-NAME.
057600           SET PORTFOL-IDX TO WS-SPILL-SUB.
057700           MOVE SPACES TO PORTFOL-REC.
057800           MOVE PORTFOL-TAB-CUSTOMER-ID(PORTFOL-IDX)
057900                   TO PORTFOL-CUSTOMER-ID.
058000           MOVE PORTFOL-TAB-FIRST-NAME(PORTFOL-IDX)
058100                   TO PORTFOL-FIRST-NAME.
058200           MOVE PORTFOL-TAB-LAST-NAME(PORTFOL-IDX) TO PORTFOL-LAST-NAME.
058300           MOVE PORTFOL-TAB-EMAIL(PORTFOL-IDX) TO PORTFOL-EMAIL.
058400           MOVE PORTFOL-TAB-MOBILE-NUMBER(PORTFOL-IDX)
058500                   TO PORTFOL-MOBILE-NUMBER.
058600           MOVE PORTFOL-TAB-PAN-NUMBER(PORTFOL-IDX)
058700                   TO PORTFOL-PAN-NUMBER.
058800           MOVE PORTFOL-TAB-DATE-OF-BIRTH(PORTFOL-IDX)
058900                   TO PORTFOL-DATE-OF-BIRTH.
059000           MOVE PORTFOL-TAB-POLICY-COUNT(PORTFOL-IDX)
059100                   TO PORTFOL-POLICY-COUNT.
059200
059300           PERFORM 432-SPILL-ONE-POLICY-OUT THRU 432-EXIT
059400                   VARYING WS-COPY-POL-SUB FROM 1 BY 1
059500                   UNTIL WS-COPY-POL-SUB > PORTFOL-POLICY-COUNT.
059600
059700           WRITE PORTFOF-REC FROM PORTFOL-REC.
059800       431-EXIT.
059900           EXIT.
060000
060100       432-SPILL-ONE-POLICY-OUT.
060200           MOVE "432-SPILL-ONE-POLICY-OUT" TO PARA-NAME.
060300           SET PORT-IDX TO WS-COPY-POL-SUB.
060400           SET PORTFOL-TAB-POL-IDX TO WS-COPY-POL-SUB.
060500           MOVE PORTFOL-TAB-POLICY-ID(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
060600                   TO PORTFOL-POLICY-ID(PORT-IDX).
060700           MOVE PORTFOL-TAB-POLICY-NUMBER(PORTFOL-IDX
060800                   PORTFOL-TAB-POL-IDX)
060900                   TO PORTFOL-POLICY-NUMBER(PORT-IDX).
061000           MOVE PORTFOL-TAB-INSURER-ID(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
061100                   TO PORTFOL-INSURER-ID(PORT-IDX).
061200           MOVE PORTFOL-TAB-POLICY-TYPE(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
061300                   TO PORTFOL-POLICY-TYPE(PORT-IDX).
061400           MOVE PORTFOL-TAB-PLAN-NAME(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
061500                   TO PORTFOL-PLAN-NAME(PORT-IDX).
061600           COMPUTE PORTFOL-PREMIUM-AMOUNT(PORT-IDX) ROUNDED =
061700                   PORTFOL-TAB-PREMIUM-AMOUNT
061800                   (PORTFOL-IDX PORTFOL-TAB-POL-IDX).
061900           COMPUTE PORTFOL-SUM-ASSURED(PORT-IDX) ROUNDED =
062000                   PORTFOL-TAB-SUM-ASSURED
062100                   (PORTFOL-IDX PORTFOL-TAB-POL-IDX).
062200           MOVE PORTFOL-TAB-START-DATE(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
062300                   TO PORTFOL-START-DATE(PORT-IDX).
062400           MOVE PORTFOL-TAB-END-DATE(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
062500                   TO PORTFOL-END-DATE(PORT-IDX).
062600           MOVE PORTFOL-TAB-STATUS(PORTFOL-IDX PORTFOL-TAB-POL-IDX)
062700                   TO PORTFOL-STATUS(PORT-IDX).
062800       432-EXIT.
062900           EXIT.
063000
063100       1000-ABEND-RTN.
063200           CLOSE POLMSTF.
063300           DISPLAY "*** ABNORMAL END IN POLPOST ***" UPON CONSOLE.
063400           DIVIDE ZERO-VAL INTO ONE-VAL.
