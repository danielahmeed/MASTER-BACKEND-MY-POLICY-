000100      ******************************************************************
000200      *    VALERR.CPY                                                  *
000300      *    VALIDATION-ERROR RECORD.  WRITTEN BY POLEDIT DURING SCHEMA  *
000400      *    VALIDATION (ROW-NUMBER = 0 MEANS A HEADER/FILE-LEVEL        *
000500      *    ERROR) AND REUSED BY POLPROC TO LOG MATCH/POST FAILURES SO  *
000600      *    POLLIST HAS ONE PLACE TO COUNT REJECTS FROM - THE JOB       *
000700      *    RECORD ITSELF CARRIES NO REJECTED-COUNT FIELD.              *
000800      ******************************************************************
000900      * 04/23/86 RJT  WR-1047  INITIAL VERSION                         *
001000      * 01/19/99 SLW  Y2K-088  RE-USED FOR MATCH/POST FAILURES (WAS    *
001100      *                        SCHEMA-VALIDATION ONLY BEFORE THIS)     *
001200      ******************************************************************
001300       01  VALERR-REC.
001400           05  VALERR-ROW-NUMBER           PIC 9(6).
001500           05  VALERR-FIELD-NAME           PIC X(30).
001600           05  VALERR-ERROR-MESSAGE        PIC X(200).
001700           05  VALERR-FIELD-VALUE          PIC X(100).
001800           05  FILLER                      PIC X(20).
