000100      ******************************************************************
000200      *    JOBCTL.CPY                                                  *
000300      *    JOB CONTROL RECORD - ONE PER INGESTION JOB.  THE STATE      *
000400      *    MACHINE IS DELIBERATELY NARROW: UPLOADED TO PROCESSING TO   *
000500      *    COMPLETED, OR PROCESSING TO FAILED.  NOTHING ELSE IS        *
000600      *    LEGAL AND THE TWO TERMINAL STATES DO NOT MOVE AGAIN.        *
000700      *    POSTED/REJECTED COUNTS ARE DELIBERATELY NOT KEPT HERE - SEE *
000800      *    POLPROC 500-MATCH-AND-POST-ALL - THEY ARE RUN-LOCAL         *
000900      *    COUNTERS ONLY, NEVER WRITTEN BACK TO THIS RECORD.           *
001000      ******************************************************************
001100      * 03/11/86 RJT  WR-1042  INITIAL VERSION                         *
001200      * 03/03/01 SLW  WR-2011  FAILURE-REASON WIDENED 120 TO 200 -     *
001300      *                        DB TIMEOUT MESSAGES WERE GETTING CUT    *
001400      * 01/22/05 SLW  WR-2421  ADDED JOBCTL-POLICY-TYPE - POLPROC WAS  *
001500      *                        STAMPING POLICY-TYPE ONTO THE STANDARD  *
001600      *                        RECORD FROM THE INBOUND ROW INSTEAD OF  *
001700      *                        THE JOB PARAMETER, AND THERE WAS NO     *
001800      *                        FIELD HERE TO HOLD THE JOB'S OWN VALUE  *
001900      ******************************************************************
002000       01  JOBCTL-REC.
002100           05  JOBCTL-JOB-ID               PIC X(36).
002200           05  JOBCTL-INSURER-ID           PIC X(20).
002300           05  JOBCTL-POLICY-TYPE          PIC X(12).
002400           05  JOBCTL-FILE-TYPE            PIC X(10).
002500               88  JOBCTL-FILE-NORMAL          VALUE "normal".
002600               88  JOBCTL-FILE-CORRECTION      VALUE "correction".
002700           05  JOBCTL-STATUS               PIC X(10).
002800               88  JOBCTL-UPLOADED             VALUE "UPLOADED".
002900               88  JOBCTL-PROCESSING           VALUE "PROCESSING".
003000               88  JOBCTL-COMPLETED            VALUE "COMPLETED".
003100               88  JOBCTL-FAILED               VALUE "FAILED".
003200           05  JOBCTL-TOTAL-RECORDS        PIC 9(9) COMP-3.
003300           05  JOBCTL-PROCESSED-RECORDS    PIC 9(9) COMP-3.
003400           05  JOBCTL-FAILURE-REASON       PIC X(200).
003500           05  FILLER                      PIC X(3).
