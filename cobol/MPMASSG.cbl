000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  MPMASSG.
000400       AUTHOR. D. K. MERCER.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/28/86.
000700       DATE-COMPILED. 03/28/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          SMALL CALLED UTILITY - APPLIES ONE NAMED STANDARDIZATION
001300      *          RULE TO ONE INBOUND EXTRACT VALUE AND HANDS THE RESULT
001400      *          BACK TO THE CALLER.  THE FUNCTION NAME COMES STRAIGHT
001500      *          OFF THE FIELD-MAPPING TABLE ROW FOR THE TARGET FIELD -
001600      *          POLPROC NEVER DECIDES WHICH RULE APPLIES, THIS PROGRAM
001700      *          DOES.  AN UNRECOGNIZED OR BLANK FUNCTION NAME PASSES
001800      *          THE VALUE THROUGH UNCHANGED - THIS ROUTINE NEVER ABENDS
001900      *          AND NEVER SETS A NON-ZERO RETURN CODE.
002000      *
002100      ******************************************************************
002200      *
002300      *          CHANGE LOG
002400      *
002500      * 03/28/86 DKM  WR-1048  INITIAL VERSION - DATE AND CURRENCY ONLY.
002600      * 09/22/89 DKM  WR-1198  ADDED NORMALIZE-MOBILE FOR THE MOTOR-
002700      *                        INSURER ONBOARD (91-PREFIX RULE).
002800      * 01/19/99 SLW  Y2K-088  NORMALIZE-DATE REWORKED TO PRODUCE FOUR-
002900      *                        DIGIT-YEAR OUTPUT UNCONDITIONALLY; THE
003000      *                        OLD TWO-DIGIT WINDOWING LOGIC IS GONE.
003100      * 03/03/01 SLW  WR-2011  ADDED NORMALIZE-STATUS FOR THE STATUS
003200      *                        FIELD INTRODUCED ON STDPOL LAST YEAR.
003300      ******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500       01  WS-SCAN-IDXS-AND-COUNTERS.
004600           05  WS-SCAN-SUB                 PIC 9(3) COMP.
004700           05  WS-OUT-SUB                  PIC 9(3) COMP.
004800           05  WS-INPUT-LEN                PIC 9(3) COMP.
004900
005000       01  WS-ALPHABET-CONST.
005100           05  WS-LOWER-ALPHA              PIC X(26)
005200                   VALUE "abcdefghijklmnopqrstuvwxyz".
005300           05  WS-UPPER-ALPHA              PIC X(26)
005400                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005500
005600      ******************************************************************
005700      *    DATE-NORMALIZATION WORK AREA - ONE PHYSICAL 10-BYTE FIELD,
005800      *    VIEWED THREE WAYS DEPENDING WHICH FORM THE CLEANED INPUT
005900      *    TURNS OUT TO BE.
006000      ******************************************************************
006100       01  WS-DATE-CLEAN                   PIC X(10).
006200       01  WS-DATE-ISO-VIEW REDEFINES WS-DATE-CLEAN.
006300           05  WS-ISO-YYYY                 PIC X(4).
006400           05  WS-ISO-DASH1                PIC X(1).
006500           05  WS-ISO-MM                   PIC X(2).
006600           05  WS-ISO-DASH2                PIC X(1).
006700           05  WS-ISO-DD                   PIC X(2).
006800       01  WS-DATE-8DIGIT-VIEW REDEFINES WS-DATE-CLEAN.
006900           05  WS-8D-YYYY                  PIC X(4).
007000           05  WS-8D-MM                    PIC X(2).
007100           05  WS-8D-DD                    PIC X(2).
007200           05  FILLER                      PIC X(2).
007300       01  WS-DATE-DMY-VIEW REDEFINES WS-DATE-CLEAN.
007400           05  WS-DMY-DD                   PIC X(2).
007500           05  WS-DMY-DASH1                PIC X(1).
007600           05  WS-DMY-MM                   PIC X(2).
007700           05  WS-DMY-DASH2                PIC X(1).
007800           05  WS-DMY-YYYY                 PIC X(4).
007900       01  WS-DATE-VALID-SW                PIC X(1).
008000           88  WS-DATE-IS-VALID                VALUE "Y".
008100           88  WS-DATE-NOT-VALID               VALUE "N".
008200
008300       01  WS-CURRENCY-CLEAN               PIC X(100).
008400
008500       01  WS-MOBILE-CLEAN                 PIC X(32).
008600       01  WS-MOBILE-DIGIT-COUNT           PIC 9(3) COMP.
008700
008800       01  WS-STATUS-CLEAN                 PIC X(20).
008900
009000       LINKAGE SECTION.
009100       01  MPMASSG-REC.
009200           05  MPMASSG-FUNCTION-NAME       PIC X(20).
009300           05  MPMASSG-INPUT-VALUE         PIC X(100).
009400           05  MPMASSG-OUTPUT-VALUE        PIC X(100).
009500       01  RETURN-CD                       PIC 9(4) COMP.
009600
009700       PROCEDURE DIVISION USING MPMASSG-REC, RETURN-CD.
009800       000-MAIN-CONTROL.
009900           MOVE SPACES TO MPMASSG-OUTPUT-VALUE.
010000           EVALUATE MPMASSG-FUNCTION-NAME
010100               WHEN "normalizeDate"
010200                   PERFORM 100-NORMALIZE-DATE THRU 100-EXIT
010300               WHEN "normalizeCurrency"
010400                   PERFORM 200-NORMALIZE-CURRENCY THRU 200-EXIT
010500               WHEN "normalizeMobile"
010600                   PERFORM 300-NORMALIZE-MOBILE THRU 300-EXIT
010700               WHEN "normalizeStatus"
010800                   PERFORM 400-NORMALIZE-STATUS THRU 400-EXIT
010900               WHEN OTHER
011000                   MOVE MPMASSG-INPUT-VALUE TO MPMASSG-OUTPUT-VALUE
011100           END-EVALUATE.
011200
011300           MOVE ZERO TO RETURN-CD.
011400           GOBACK.
011500
011600      ******************************************************************
011700      *    100-NORMALIZE-DATE - BLANK STAYS BLANK.  8 DIGITS AFTER
011800      *    STRIPPING "/" IS TREATED AS YYYYMMDD.  OTHERWISE TRY ISO
011900      *    (YYYY-MM-DD), THEN DD-MM-YYYY.  ANYTHING ELSE IS RETURNED
012000      *    CLEANED BUT OTHERWISE UNTOUCHED - THIS ROUTINE NEVER FAILS.
012100      ******************************************************************
012200       100-NORMALIZE-DATE.
012300           IF MPMASSG-INPUT-VALUE = SPACES OR LOW-VALUES
012400               MOVE SPACES TO MPMASSG-OUTPUT-VALUE
012500               GO TO 100-EXIT.
012600
012700           MOVE SPACES TO WS-DATE-CLEAN.
012800           MOVE MPMASSG-INPUT-VALUE(1:10) TO WS-DATE-CLEAN.
012900           INSPECT WS-DATE-CLEAN REPLACING ALL "/" BY "-".
013000
013100           IF WS-8D-YYYY IS NUMERIC AND WS-8D-MM IS NUMERIC
013200                   AND WS-8D-DD IS NUMERIC
013300                   AND WS-ISO-DASH1 NOT = "-"
013400               STRING WS-8D-YYYY DELIMITED BY SIZE
013500                      "-"        DELIMITED BY SIZE
013600                      WS-8D-MM   DELIMITED BY SIZE
013700                      "-"        DELIMITED BY SIZE
013800                      WS-8D-DD   DELIMITED BY SIZE
013900                      INTO MPMASSG-OUTPUT-VALUE
014000               GO TO 100-EXIT.
014100
014200           IF WS-ISO-DASH1 = "-" AND WS-ISO-DASH2 = "-"
014300                   AND WS-ISO-YYYY IS NUMERIC
014400                   AND WS-ISO-MM IS NUMERIC
014500                   AND WS-ISO-DD IS NUMERIC
014600               MOVE WS-DATE-CLEAN TO MPMASSG-OUTPUT-VALUE
014700               GO TO 100-EXIT.
014800
014900           IF WS-DMY-DASH1 = "-" AND WS-DMY-DASH2 = "-"
015000                   AND WS-DMY-YYYY IS NUMERIC
015100                   AND WS-DMY-MM IS NUMERIC
015200                   AND WS-DMY-DD IS NUMERIC
015300               STRING WS-DMY-YYYY DELIMITED BY SIZE
015400                      "-"         DELIMITED BY SIZE
015500                      WS-DMY-MM   DELIMITED BY SIZE
015600                      "-"         DELIMITED BY SIZE
015700                      WS-DMY-DD   DELIMITED BY SIZE
015800                      INTO MPMASSG-OUTPUT-VALUE
015900               GO TO 100-EXIT.
016000
016100           MOVE WS-DATE-CLEAN TO MPMASSG-OUTPUT-VALUE.
016200       100-EXIT.
016300           EXIT.
016400
016500      ******************************************************************
016600      *    200-NORMALIZE-CURRENCY - STRIP EVERYTHING EXCEPT DIGITS,
016700      *    "." AND "-".  BLANK OR NOTHING LEFT AFTER STRIPPING GIVES
016800      *    "0".  POLPROC PARSES THE STRIPPED STRING INTO THE PACKED
016900      *    MONEY FIELD ITSELF - THIS ROUTINE ONLY CLEANS THE TEXT.
017000      ******************************************************************
017100       200-NORMALIZE-CURRENCY.
017200           MOVE SPACES TO WS-CURRENCY-CLEAN.
017300           MOVE ZERO   TO WS-OUT-SUB.
017400           MOVE ZERO   TO WS-INPUT-LEN.
017500
017600           IF MPMASSG-INPUT-VALUE = SPACES OR LOW-VALUES
017700               MOVE "0" TO MPMASSG-OUTPUT-VALUE
017800               GO TO 200-EXIT.
017900
018000           INSPECT MPMASSG-INPUT-VALUE TALLYING WS-INPUT-LEN
018100                   FOR CHARACTERS BEFORE INITIAL SPACES.
018200           IF WS-INPUT-LEN = ZERO
018300               MOVE 100 TO WS-INPUT-LEN.
018400
018500           PERFORM 210-STRIP-ONE-CHAR THRU 210-EXIT
018600                   VARYING WS-SCAN-SUB FROM 1 BY 1
018700                   UNTIL WS-SCAN-SUB > WS-INPUT-LEN.
018800
018900           IF WS-OUT-SUB = ZERO
019000               MOVE "0" TO MPMASSG-OUTPUT-VALUE
019100           ELSE
019200               MOVE WS-CURRENCY-CLEAN TO MPMASSG-OUTPUT-VALUE.
019300       200-EXIT.
019400           EXIT.
019500
019600       210-STRIP-ONE-CHAR.
019700           IF (MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1) IS NUMERIC)
019800              OR (MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1) = ".")
019900              OR (MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1) = "-")
020000               ADD 1 TO WS-OUT-SUB
020100               MOVE MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1)
020200                       TO WS-CURRENCY-CLEAN(WS-OUT-SUB:1).
020300       210-EXIT.
020400           EXIT.
020500
020600      ******************************************************************
020700      *    300-NORMALIZE-MOBILE - STRIP NON-DIGITS.  10 DIGITS NOT
020800      *    ALREADY STARTING "91" GETS "91" PREFIXED.  11 DIGITS
020900      *    STARTING "0" DROPS THE LEADING ZERO AND PREFIXES "91".
021000      *    ANYTHING ELSE PASSES THROUGH AS-IS.
021100      ******************************************************************
021200       300-NORMALIZE-MOBILE.
021300           MOVE SPACES TO WS-MOBILE-CLEAN.
021400           MOVE ZERO   TO WS-OUT-SUB.
021500           MOVE ZERO   TO WS-INPUT-LEN.
021600
021700           IF MPMASSG-INPUT-VALUE = SPACES OR LOW-VALUES
021800               MOVE SPACES TO MPMASSG-OUTPUT-VALUE
021900               GO TO 300-EXIT.
022000
022100           INSPECT MPMASSG-INPUT-VALUE TALLYING WS-INPUT-LEN
022200                   FOR CHARACTERS BEFORE INITIAL SPACES.
022300           IF WS-INPUT-LEN = ZERO
022400               MOVE 100 TO WS-INPUT-LEN.
022500
022600           PERFORM 310-STRIP-ONE-DIGIT THRU 310-EXIT
022700                   VARYING WS-SCAN-SUB FROM 1 BY 1
022800                   UNTIL WS-SCAN-SUB > WS-INPUT-LEN.
022900
023000           MOVE WS-OUT-SUB TO WS-MOBILE-DIGIT-COUNT.
023100
023200           IF WS-MOBILE-DIGIT-COUNT = ZERO
023300               MOVE SPACES TO MPMASSG-OUTPUT-VALUE
023400               GO TO 300-EXIT.
023500
023600           IF WS-MOBILE-DIGIT-COUNT = 10
023700                   AND WS-MOBILE-CLEAN(1:2) NOT = "91"
023800               STRING "91" DELIMITED BY SIZE
023900                      WS-MOBILE-CLEAN(1:10) DELIMITED BY SIZE
024000                      INTO MPMASSG-OUTPUT-VALUE
024100               GO TO 300-EXIT.
024200
024300           IF WS-MOBILE-DIGIT-COUNT = 11
024400                   AND WS-MOBILE-CLEAN(1:1) = "0"
024500               STRING "91" DELIMITED BY SIZE
024600                      WS-MOBILE-CLEAN(2:10) DELIMITED BY SIZE
024700                      INTO MPMASSG-OUTPUT-VALUE
024800               GO TO 300-EXIT.
024900
025000           MOVE WS-MOBILE-CLEAN TO MPMASSG-OUTPUT-VALUE.
025100       300-EXIT.
025200           EXIT.
025300
025400       310-STRIP-ONE-DIGIT.
025500           IF MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1) IS NUMERIC
025600               ADD 1 TO WS-OUT-SUB
025700               MOVE MPMASSG-INPUT-VALUE(WS-SCAN-SUB:1)
025800                       TO WS-MOBILE-CLEAN(WS-OUT-SUB:1).
025900       310-EXIT.
026000           EXIT.
026100
026200      ******************************************************************
026300      *    400-NORMALIZE-STATUS - BLANK GOES STRAIGHT TO "ACTIVE".
026400      *    OTHERWISE UPPERCASE AND TRIM, THEN MAP EACH RECOGNIZED
026500      *    SYNONYM ONTO ITS CANONICAL CODE; ANYTHING UNRECOGNIZED IS
026600      *    PASSED THROUGH UPPERCASED (NOT DEFAULTED).
026700      ******************************************************************
026800       400-NORMALIZE-STATUS.
026900           IF MPMASSG-INPUT-VALUE = SPACES OR LOW-VALUES
027000               MOVE "ACTIVE" TO MPMASSG-OUTPUT-VALUE
027100               GO TO 400-EXIT.
027200
027300           MOVE SPACES TO WS-STATUS-CLEAN.
027400           MOVE MPMASSG-INPUT-VALUE(1:20) TO WS-STATUS-CLEAN.
027500           INSPECT WS-STATUS-CLEAN
027600                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
027700
027800           EVALUATE WS-STATUS-CLEAN
027900               WHEN "ACTIVE" WHEN "A" WHEN "1" WHEN "Y" WHEN "YES"
028000               WHEN "CURRENT"
028100                   MOVE "ACTIVE" TO MPMASSG-OUTPUT-VALUE
028200               WHEN "LAPSED" WHEN "LAPSE" WHEN "L"
028300                   MOVE "LAPSED" TO MPMASSG-OUTPUT-VALUE
028400               WHEN "CANCELLED" WHEN "CANCEL" WHEN "C" WHEN "INACTIVE"
028500               WHEN "N"
028600                   MOVE "CANCELLED" TO MPMASSG-OUTPUT-VALUE
028700               WHEN "PENDING" WHEN "P"
028800                   MOVE "PENDING" TO MPMASSG-OUTPUT-VALUE
028900               WHEN OTHER
029000                   MOVE WS-STATUS-CLEAN TO MPMASSG-OUTPUT-VALUE
029100           END-EVALUATE.
029200       400-EXIT.
029300           EXIT.
