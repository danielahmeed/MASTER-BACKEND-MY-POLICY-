000100      ******************************************************************
000200      *    RAWPOL.CPY                                                  *
000300      *    RAW INSURER EXTRACT ROW - ONE PER SUBMITTED POLICY.         *
000400      *    COLUMN NAMES AND ORDER VARY BY INSURER; THIS IS THE         *
000500      *    CANONICAL SHAPE THE FIELD-MAPPING TABLE RESOLVES EACH       *
000600      *    INSURER'S OWN HEADER ROW INTO BEFORE ANY EDIT IS RUN.       *
000700      ******************************************************************
000800      * 03/11/86 RJT  WR-1042  INITIAL VERSION                         *
000900      * 09/22/89 DKM  WR-1198  WIDENED CUSTOMER-NAME TO X(60) TO       *
001000      *                        MATCH THE OWNER-NAME FEED FROM MOTOR    *
001100      * 02/14/91 PAF  WR-1305  ADDED PLAN-NAME/CITY, PACK TO 422 BYTES *
001200      ******************************************************************
001300       01  RAWPOL-REC.
001400           05  RAWPOL-POLICY-NUMBER        PIC X(30).
001500           05  RAWPOL-CUSTOMER-NAME        PIC X(60).
001600           05  RAWPOL-INSURER-ID           PIC X(20).
001700           05  RAWPOL-POLICY-TYPE          PIC X(12).
001800           05  RAWPOL-SUM-ASSURED          PIC X(16).
001900           05  RAWPOL-PREMIUM-AMOUNT       PIC X(14).
002000           05  RAWPOL-START-DATE           PIC X(10).
002100           05  RAWPOL-END-DATE             PIC X(10).
002200           05  RAWPOL-EMAIL                PIC X(100).
002300           05  RAWPOL-MOBILE-NUMBER        PIC X(15).
002400           05  RAWPOL-PAN-NUMBER           PIC X(10).
002500           05  RAWPOL-DATE-OF-BIRTH        PIC X(10).
002600           05  RAWPOL-PLAN-NAME            PIC X(60).
002700           05  RAWPOL-CITY                 PIC X(40).
002800           05  FILLER                      PIC X(15).
002900      ******************************************************************
003000      *    RAWPOL-HDR-COLUMN-MAP - ONE ENTRY PER RESOLVED HEADER       *
003100      *    COLUMN, BUILT ONCE PER JOB FROM THE INSURER'S OWN HEADER    *
003200      *    ROW.  INDEX POSITION MATCHES THE ORDER OF THE 14 REQUIRED   *
003300      *    COLUMNS LISTED IN THE SCHEMA-VALIDATION RULES.              *
003400      ******************************************************************
003500       01  RAWPOL-HDR-TABLE.
003600           05  RAWPOL-HDR-ENTRY OCCURS 14 TIMES INDEXED BY HDR-IDX.
003700               10  RAWPOL-HDR-COL-NAME     PIC X(30).
003800               10  RAWPOL-HDR-COL-POS      PIC 9(3) COMP-3.
003900               10  RAWPOL-HDR-RESOLVED-SW  PIC X(1).
004000                   88  RAWPOL-HDR-RESOLVED     VALUE "Y".
004100                   88  RAWPOL-HDR-UNRESOLVED   VALUE "N".
