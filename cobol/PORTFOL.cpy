000100      ******************************************************************
000200      *    PORTFOL.CPY                                                 *
000300      *    CUSTOMER PORTFOLIO RECORD - ONE PER CUSTOMER, CARRYING A    *
000400      *    NESTED LIST OF EVERY POLICY MATCHED TO THAT CUSTOMER BY     *
000500      *    THIS AND EVERY PRIOR RUN.  UPSERTED BY POLPOST; NEVER       *
000600      *    READ ANYWHERE ELSE IN THIS SUITE.                           *
000700      ******************************************************************
000800      * 04/16/86 RJT  WR-1046  INITIAL VERSION                         *
000900      * 11/08/95 PAF  WR-1622  MAX POLICIES PER CUSTOMER RAISED 30 TO  *
001000      *                        50 - TERM-LIFE RENEWALS WERE PILING UP  *
001100      * 03/03/01 SLW  WR-2011  ADDED WS-PORTFOL-TABLE BELOW SO POLPOST *
001200      *                        CAN HOLD THE WHOLE FILE IN MEMORY AND   *
001300      *                        UPSERT AGAINST IT - PORTFOF HAS NO KEY  *
001400      *                        TO REWRITE A SINGLE CUSTOMER BY.        *
001500      ******************************************************************
001600       01  PORTFOL-REC.
001700           05  PORTFOL-CUSTOMER-ID         PIC X(36).
001800           05  PORTFOL-FIRST-NAME          PIC X(128).
001900           05  PORTFOL-LAST-NAME           PIC X(128).
002000           05  PORTFOL-EMAIL               PIC X(256).
002100           05  PORTFOL-MOBILE-NUMBER       PIC X(32).
002200           05  PORTFOL-PAN-NUMBER          PIC X(32).
002300           05  PORTFOL-DATE-OF-BIRTH       PIC X(10).
002400           05  PORTFOL-POLICY-COUNT        PIC 9(3) COMP-3 VALUE ZERO.
002500           05  PORTFOL-POLICY-LIST OCCURS 50 TIMES INDEXED BY PORT-IDX.
002600               10  PORTFOL-POLICY-ID       PIC X(36).
002700               10  PORTFOL-POLICY-NUMBER   PIC X(30).
002800               10  PORTFOL-INSURER-ID      PIC X(20).
002900               10  PORTFOL-POLICY-TYPE     PIC X(12).
003000               10  PORTFOL-PLAN-NAME       PIC X(60).
003100               10  PORTFOL-PREMIUM-AMOUNT  PIC S9(11)V99 COMP-3.
003200               10  PORTFOL-SUM-ASSURED     PIC S9(13)V99 COMP-3.
003300               10  PORTFOL-START-DATE      PIC X(10).
003400               10  PORTFOL-END-DATE        PIC X(10).
003500               10  PORTFOL-STATUS          PIC X(10).
003600           05  FILLER                      PIC X(20).
003700      ******************************************************************
003800      *    WS-PORTFOL-TABLE - FULL IN-MEMORY COPY OF PORTFOF, LOADED   *
003900      *    AT OPEN AND KEPT CURRENT FOR THE LIFE OF THE RUN.  PORTFOF  *
004000      *    IS A PLAIN SEQUENTIAL FILE WITH NO KEY TO REWRITE A SINGLE  *
004100      *    CUSTOMER BY, SO POLPOST NEVER TOUCHES PORTFOF MID-RUN - IT  *
004200      *    UPSERTS THIS TABLE AND RE-SPILLS THE WHOLE FILE AFTER EVERY *
004300      *    POSTED POLICY, SO AN ABEND MID-JOB NEVER LEAVES PORTFOF     *
004400      *    OLDER THAN ITS OWN LAST SUCCESSFUL POST.                    *
004500      ******************************************************************
004600       01  WS-PORTFOL-TABLE.
004700           05  PORTFOL-TAB-COUNT           PIC 9(5) COMP-3 VALUE ZERO.
004800           05  PORTFOL-TAB-ENTRY OCCURS 500 TIMES
004900                                       INDEXED BY PORTFOL-IDX.
005000               10  PORTFOL-TAB-CUSTOMER-ID     PIC X(36).
005100               10  PORTFOL-TAB-FIRST-NAME      PIC X(128).
005200               10  PORTFOL-TAB-LAST-NAME       PIC X(128).
005300               10  PORTFOL-TAB-EMAIL           PIC X(256).
005400               10  PORTFOL-TAB-MOBILE-NUMBER   PIC X(32).
005500               10  PORTFOL-TAB-PAN-NUMBER      PIC X(32).
005600               10  PORTFOL-TAB-DATE-OF-BIRTH   PIC X(10).
005700               10  PORTFOL-TAB-POLICY-COUNT    PIC 9(3) COMP-3
005800                                               VALUE ZERO.
005900               10  PORTFOL-TAB-POLICY-LIST OCCURS 50 TIMES
006000                       INDEXED BY PORTFOL-TAB-POL-IDX.
006100                   15  PORTFOL-TAB-POLICY-ID      PIC X(36).
006200                   15  PORTFOL-TAB-POLICY-NUMBER  PIC X(30).
006300                   15  PORTFOL-TAB-INSURER-ID     PIC X(20).
006400                   15  PORTFOL-TAB-POLICY-TYPE    PIC X(12).
006500                   15  PORTFOL-TAB-PLAN-NAME      PIC X(60).
006600                   15  PORTFOL-TAB-PREMIUM-AMOUNT PIC S9(11)V99
006700                                                  COMP-3.
006800                   15  PORTFOL-TAB-SUM-ASSURED    PIC S9(13)V99
006900                                                  COMP-3.
007000                   15  PORTFOL-TAB-START-DATE     PIC X(10).
007100                   15  PORTFOL-TAB-END-DATE       PIC X(10).
007200                   15  PORTFOL-TAB-STATUS         PIC X(10).
