000100      ******************************************************************
000200      *    FLDMAP.CPY                                                  *
000300      *    FIELD-MAPPING-TABLE ENTRY - ONE ROW PER (INSURER-ID,        *
000400      *    POLICY-TYPE, SOURCE-FIELD).  DRIVES THE COLUMN RE-MAP AT    *
000500      *    THE HEART OF POLPROC'S FIRST PASS.  LOADED ONCE PER JOB     *
000600      *    FROM FLDMAPF INTO THE WS TABLE BELOW AND SEARCHED, NOT      *
000700      *    RE-READ PER ROW.                                            *
000800      ******************************************************************
000900      * 03/25/86 RJT  WR-1043  INITIAL VERSION                         *
001000      * 07/17/97 DKM  WR-1788  RAISED TABLE SIZE FROM 40 TO 60 ENTRIES *
001100      *                        AFTER TRAVEL-INSURER ONBOARDING BLEW    *
001200      *                        THE OLD LIMIT (SEE INCIDENT 40597)      *
001300      ******************************************************************
001400       01  FLDMAP-REC.
001500           05  FLDMAP-INSURER-ID           PIC X(20).
001600           05  FLDMAP-POLICY-TYPE          PIC X(12).
001700           05  FLDMAP-SOURCE-FIELD         PIC X(60).
001800           05  FLDMAP-TARGET-FIELD         PIC X(30).
001900           05  FLDMAP-DATA-TYPE            PIC X(10).
002000           05  FLDMAP-REQUIRED-FLAG        PIC X(1).
002100               88  FLDMAP-IS-REQUIRED          VALUE "Y".
002200               88  FLDMAP-NOT-REQUIRED         VALUE "N".
002300           05  FLDMAP-TRANSFORM-FUNCTION   PIC X(20).
002400           05  FILLER                      PIC X(15).
002500      ******************************************************************
002600      *    WS-FLDMAP-TABLE - THIS JOB'S RESOLVED MAPPING SET FOR THE   *
002700      *    (INSURER-ID, POLICY-TYPE) PASSED ON THE RUN CARD.  60       *
002800      *    ENTRIES COVERS THE WIDEST INSURER (TRAVEL) TWICE OVER.      *
002900      ******************************************************************
003000       01  WS-FLDMAP-TABLE.
003100           05  FLDMAP-TAB-COUNT            PIC 9(3) COMP-3 VALUE ZERO.
003200           05  FLDMAP-TAB-ENTRY OCCURS 60 TIMES INDEXED BY FLDMAP-IDX.
003300               10  FLDMAP-TAB-SOURCE       PIC X(60).
003400               10  FLDMAP-TAB-TARGET       PIC X(30).
003500               10  FLDMAP-TAB-DTYPE        PIC X(10).
003600               10  FLDMAP-TAB-REQUIRED     PIC X(1).
003700               10  FLDMAP-TAB-XFORM        PIC X(20).
