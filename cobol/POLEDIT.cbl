000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  POLEDIT.
000300       AUTHOR. R. J. TANNAHILL.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/11/86.
000600       DATE-COMPILED. 03/11/86.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS A DAILY INSURER POLICY EXTRACT
001300      *          RECEIVED FROM A PARTICIPATING INSURER'S UPLOAD FEED.
001400      *
001500      *          IT RESOLVES THE INSURER'S OWN COLUMN HEADINGS AGAINST
001600      *          THE FIELD-MAPPING TABLE'S KNOWN ALIASES SO A COLUMN
001700      *          CAN ARRIVE UNDER ANY NAME THE INSURER CHOSE, THEN
001800      *          EDITS EACH DATA ROW AGAINST THE SCHEMA RULES BELOW,
001900      *          CAPS THE ACCUMULATED ERROR LIST AT 20 AND THE ROWS
002000      *          SCANNED AT 50, AND WRITES A "GOOD" EXTRACT FILE
002100      *          CARRYING ONLY ROWS THAT PASSED EVERY EDIT.
002200      *
002300      ******************************************************************
002400      *
002500      *          CHANGE LOG
002600      *
002700      * 03/11/86 RJT  WR-1042  INITIAL VERSION.
002800      * 04/02/86 RJT  WR-1044  260-RESOLVE-ONE-COLUMN NOW ABENDS ON A
002900      *                        MISSING REQUIRED COLUMN INSTEAD OF
003000      *                        SILENTLY LEAVING IT UNRESOLVED
003100      * 09/22/89 DKM  WR-1198  WIDENED THE ERROR-VALUE ECHO ON THE
003200      *                        VALERR RECORD FROM 40 TO 100 BYTES
003300      * 02/14/91 PAF  WR-1305  ADDED PLAN-NAME/CITY TO THE RAW LAYOUT;
003400      *                        NO NEW EDITS - PASS-THROUGH FIELDS ONLY
003500      * 06/30/93 SLW  WR-1417  ROW-SCAN CAP RAISED FROM 25 TO 50 AFTER
003600      *                        THE MOTOR-INSURER FEED STARTED RUNNING
003700      *                        LONG ON THE OVERNIGHT WINDOW
003800      * 07/17/97 DKM  WR-1788  FIELD-MAPPING TABLE LOAD MOVED AHEAD OF
003900      *                        850-CLOSE-FILES SO A BAD FLDMAPF LOAD
004000      *                        ABENDS BEFORE ANY ROWS ARE READ
004100      * 01/19/99 SLW  Y2K-088  DATE-OF-BIRTH AND POLICY DATE EDITS
004200      *                        CONVERTED TO CCYY-MM-DD WINDOWING;
004300      *                        NO MORE 2-DIGIT YEAR ASSUMPTIONS
004400      * 03/03/01 SLW  WR-2011  ERROR CAP RAISED 10 TO 20 PER INSURER
004500      *                        RELATIONS REQUEST - SHORT LISTS WERE
004600      *                        MASKING SYSTEMIC HEADER PROBLEMS
004700      * 11/14/03 PAF  WR-2233  ADDED THE EMPTY-FILE / MISSING-HEADER
004800      *                        QUICK CHECK IN 050-QUICK-CHECK SO WE
004900      *                        STOP GETTING PAGED FOR A ZERO-BYTE FEED
005000      * 03/02/04 PAF  WR-2401  POLICY-TYPE EDIT WAS CHECKING "LIFE" AND
005100      *                        HAD NO ENTRY FOR THE HOME-INSURER FEED -
005200      *                        CORRECTED TO TERM_LIFE/HEALTH/MOTOR/HOME/
005300      *                        TRAVEL, THE FIVE VALUES CURRENTLY WRITTEN
005400      *                        TO THE PORTAL, AND ADDED THE MISSING
005500      *                        BLANK-VALUE CHECK AHEAD OF IT
005600      * 03/02/04 PAF  WR-2402  ADDED THE EMAIL/MOBILE-NUMBER/PAN-NUMBER
005700      *                        EDITS AND THE PLAN-NAME/CITY REQUIRED-
005800      *                        VALUE CHECKS - AN INTERNAL AUDIT FOUND
005900      *                        THESE FIVE COLUMNS WERE BEING RESOLVED
006000      *                        BUT NEVER ACTUALLY EDITED
006100      * 09/10/04 DKM  WR-2415  450-EDIT-DATE-FIELDS REWORKED - IT ONLY
006200      *                        EVER CHECKED START-DATE, AND EVEN THAT
006300      *                        REJECTED A PLAIN YYYYMMDD VALUE.  NOW
006400      *                        STRIPS "-" AND "/" AND VALIDATES ALL
006500      *                        THREE DATE FIELDS AS A REAL CALENDAR
006600      *                        DATE, EITHER 8-DIGIT OR CCYY-MM-DD
006700      * 01/14/05 SLW  WR-2420  255-INIT-HDR-TABLE WAS SEEDING A 15TH
006800      *                        "STATUS" ENTRY INTO RAWPOL-HDR-TABLE,
006900      *                        WHICH ONLY OCCURS 14 TIMES - DROPPED IT.
007000      *                        STATUS IS A STANDARD-POLICY-RECORD FIELD
007100      *                        WE DERIVE LATER, NOT A RAW INPUT COLUMN
007200      * 02/03/05 SLW  WR-2421  INSURER-ID WAS ONLY BLANK-CHECKED - ADDED
007300      *                        510-EDIT-INSURER-ID-FIELD TO REJECT ANY
007400      *                        VALUE UNDER 2 CHARACTERS OR CARRYING
007500      *                        ANYTHING OUTSIDE LETTERS/DIGITS/
007600      *                        UNDERSCORE/SPACE.  ALSO ADDED
007700      *                        060-CAPTURE-JOB-PARMS SO THE FIRST ROW'S
007800      *                        INSURER-ID/POLICY-TYPE ARE CAPTURED ONTO
007900      *                        JOBCTL-REC AHEAD OF THE FIELD-MAPPING
008000      *                        TABLE LOAD - 200-LOAD-FLDMAP-TABLE NOW
008100      *                        FILTERS ON THEM AND ABENDS THE JOB IF
008200      *                        THIS INSURER/POLICY-TYPE HAS NO MAPPING
008300      *                        ROWS CONFIGURED AT ALL, INSTEAD OF
008400      *                        SILENTLY LOADING EVERY INSURER'S ROWS.
008500      *                        999-CLEANUP NO LONGER BLANKS JOBCTL-REC
008600      *                        BEFORE STAMPING IT SO THE CAPTURED
008700      *                        INSURER-ID/POLICY-TYPE SURVIVE ONTO THE
008800      *                        RECORD POLPROC LATER TRANSITIONS
008900      * 11/09/11 MPH  WR-3103  RAWPOLF IS NOW READ AS A RAW CSV LINE,
009000      *                        HEADER FIRST.  820-TOKENIZE-HEADER AND
009100      *                        905-TOKENIZE-ROW UNSTRING EACH LINE ON
009200      *                        THE COMMA; 260-RESOLVE-ONE-COLUMN NOW
009300      *                        MATCHES THE FIELD-MAPPING TABLE'S OWN
009400      *                        SOURCE-FIELD ALIASES AGAINST THE REAL
009500      *                        HEADER TOKENS INSTEAD OF JUST PROVING A
009600      *                        MAPPING ROW EXISTS, AND RAWPOL-HDR-COL-
009700      *                        POS NOW HOLDS A REAL HEADER COLUMN
009800      *                        POSITION, USED BY THE NEW 280-MAP-ROW-
009900      *                        TO-CANONICAL TO PULL EACH ROW'S TOKENS
010000      *                        INTO RAWPOL-REC.  INSURER-ID/POLICY-
010100      *                        TYPE ARE RESOLVED AHEAD OF THE FIELD-
010200      *                        MAPPING LOAD BY A SMALL BUILT-IN ALIAS
010300      *                        CHECK IN 070-RESOLVE-BOOT-COLUMNS, SINCE
010400      *                        THE INSURER'S OWN MAPPING ROWS CANNOT BE
010500      *                        SELECTED UNTIL THE JOB KNOWS WHO THE
010600      *                        INSURER IS.  ADDED A SEPARATE BLANK-
010700      *                        HEADER-LINE CHECK TO 050-QUICK-CHECK -
010800      *                        IT WAS ONLY EVER TESTING FOR EOF.
010900      *
011000      ******************************************************************
011100
011200               INPUT FILE              -   RAWPOLF  (INSURER EXTRACT)
011300
011400               FIELD MAP FILE          -   FLDMAPF
011500
011600               OUTPUT FILE PRODUCED    -   GOODPOLF (EDITED EXTRACT)
011700
011800               ERROR FILE PRODUCED     -   VALERRF
011900
012000               JOB CONTROL FILE        -   JOBCTLF
012100
012200               DUMP FILE               -   SYSOUT
012300
012400      ******************************************************************
012500       ENVIRONMENT DIVISION.
012600       CONFIGURATION SECTION.
012700       SOURCE-COMPUTER. IBM-390.
012800       OBJECT-COMPUTER. IBM-390.
012900       SPECIAL-NAMES.
013000           C01 IS NEXT-PAGE.
013100       INPUT-OUTPUT SECTION.
013200       FILE-CONTROL.
013300           SELECT SYSOUT
013400           ASSIGN TO UT-S-SYSOUT
013500             ORGANIZATION IS SEQUENTIAL.
013600
013700           SELECT RAWPOLF
013800           ASSIGN TO UT-S-RAWPOLF
013900             ACCESS MODE IS SEQUENTIAL
014000             FILE STATUS IS OFCODE.
014100
014200           SELECT FLDMAPF
014300           ASSIGN TO UT-S-FLDMAPF
014400             ACCESS MODE IS SEQUENTIAL
014500             FILE STATUS IS OFCODE.
014600
014700           SELECT GOODPOLF
014800           ASSIGN TO UT-S-GOODPOLF
014900             ACCESS MODE IS SEQUENTIAL
015000             FILE STATUS IS OFCODE.
015100
015200           SELECT VALERRF
015300           ASSIGN TO UT-S-VALERRF
015400             ACCESS MODE IS SEQUENTIAL
015500             FILE STATUS IS OFCODE.
015600
015700           SELECT JOBCTLF
015800           ASSIGN TO UT-S-JOBCTLF
015900             ACCESS MODE IS SEQUENTIAL
016000             FILE STATUS IS OFCODE.
016100
016200       DATA DIVISION.
016300       FILE SECTION.
016400       FD  SYSOUT
016500           RECORDING MODE IS F
016600           LABEL RECORDS ARE STANDARD
016700           RECORD CONTAINS 130 CHARACTERS
016800           BLOCK CONTAINS 0 RECORDS
016900           DATA RECORD IS SYSOUT-REC.
017000       01  SYSOUT-REC  PIC X(130).
017100
017200      ****** THIS FILE IS THE INSURER'S RAW CSV UPLOAD - ONE HEADER
017300      ****** LINE FOLLOWED BY ONE COMMA-DELIMITED LINE PER SUBMITTED
017400      ****** POLICY.  COLUMN ORDER, AND EVEN THE COLUMN NAMES, VARY
017500      ****** BY INSURER, SO THE FD RECORD BELOW IS A FLAT PIC X ON
017600      ****** PURPOSE - 820-TOKENIZE-HEADER AND 905-TOKENIZE-ROW
017700      ****** UNSTRING IT ON THE COMMA THEMSELVES.  RAWPOL-REC (COPY
017800      ****** RAWPOL, IN WORKING-STORAGE) IS NOT POPULATED UNTIL
017900      ****** EACH ROW'S COLUMNS ARE RESOLVED AGAINST THE INSURER'S
018000      ****** OWN HEADER LINE - SEE 250-RESOLVE-COLUMNS.
018100       FD  RAWPOLF
018200           RECORDING MODE IS F
018300           LABEL RECORDS ARE STANDARD
018400           RECORD CONTAINS 422 CHARACTERS
018500           BLOCK CONTAINS 0 RECORDS
018600           DATA RECORD IS RAWPOLF-REC.
018700       01  RAWPOLF-REC              PIC X(422).
018800
018900      ****** FIELD-MAPPING TABLE - ONE ROW PER (INSURER, POLICY-TYPE,
019000      ****** SOURCE COLUMN).  LOADED ONCE INTO WS-FLDMAP-TABLE BELOW.
019100      ****** THE FD RECORD HERE IS A FLAT PIC X - THE STRUCTURED
019200      ****** LAYOUT (COPY FLDMAP) IS PULLED IN JUST ONCE, DOWN IN
019300      ****** WORKING-STORAGE, SO ITS 01-LEVEL NAMES ARE NOT DECLARED
019400      ****** TWICE.
019500       FD  FLDMAPF
019600           RECORDING MODE IS F
019700           LABEL RECORDS ARE STANDARD
019800           RECORD CONTAINS 168 CHARACTERS
019900           BLOCK CONTAINS 0 RECORDS
020000           DATA RECORD IS FLDMAPF-REC.
020100       01  FLDMAPF-REC              PIC X(168).
020200
020300      ****** THIS FILE IS WRITTEN FOR EVERY ROW THAT PASSES EVERY EDIT
020400      ****** IN 300-EDIT-ROW.  POLPROC READS THIS FILE, NOT RAWPOLF.
020500       FD  GOODPOLF
020600           RECORDING MODE IS F
020700           LABEL RECORDS ARE STANDARD
020800           RECORD CONTAINS 422 CHARACTERS
020900           BLOCK CONTAINS 0 RECORDS
021000           DATA RECORD IS GOODPOL-REC.
021100       01  GOODPOL-REC             PIC X(422).
021200
021300       FD  VALERRF
021400           RECORDING MODE IS F
021500           LABEL RECORDS ARE STANDARD
021600           RECORD CONTAINS 356 CHARACTERS
021700           BLOCK CONTAINS 0 RECORDS
021800           DATA RECORD IS VALERR-REC.
021900           COPY VALERR.
022000
022100       FD  JOBCTLF
022200           RECORDING MODE IS F
022300           LABEL RECORDS ARE STANDARD
022400           RECORD CONTAINS 301 CHARACTERS
022500           BLOCK CONTAINS 0 RECORDS
022600           DATA RECORD IS JOBCTL-REC.
022700           COPY JOBCTL.
022800
022900       WORKING-STORAGE SECTION.
023000
023100       01  FILE-STATUS-CODES.
023200           05  OFCODE                  PIC X(2).
023300               88 CODE-WRITE    VALUE SPACES.
023400
023500           COPY RAWPOL.
023600           COPY FLDMAP.
023700           COPY ABENDREC.
023800
023900       01  WS-DATE                     PIC 9(6).
024000
024100       01  COUNTERS-IDXS-AND-ACCUMULATORS.
024200           05 RECORDS-WRITTEN          PIC 9(7) COMP.
024300           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
024400           05 RECORDS-READ             PIC 9(9) COMP.
024500           05 ROWS-SCANNED             PIC 9(4) COMP.
024600           05 ERRORS-ACCUMULATED       PIC 9(4) COMP.
024700
024800       01  MISC-WS-FLDS.
024900           05 ROW-SCAN-LIMIT           PIC 9(4) COMP VALUE 50.
025000           05 ERROR-CAP                PIC 9(4) COMP VALUE 20.
025100           05 RETURN-CD                PIC S9(04) COMP VALUE 0.
025200
025300       77  ZERO-VAL                     PIC S9(1) VALUE 0.
025400       77  ONE-VAL                      PIC S9(1) VALUE 1.
025500
025600       01  FLAGS-AND-SWITCHES.
025700           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
025800               88 NO-MORE-DATA VALUE "N".
025900           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
026000               88 RECORD-ERROR-FOUND VALUE "Y".
026100               88 VALID-RECORD  VALUE "N".
026200           05 HDR-ROW-SW               PIC X(01) VALUE "Y".
026300               88 THIS-IS-HDR-ROW    VALUE "Y".
026400               88 THIS-IS-DATA-ROW   VALUE "N".
026500           05 ERR-CAP-SW               PIC X(01) VALUE "N".
026600               88 ERROR-CAP-REACHED VALUE "Y".
026700
026800       01  WS-ALPHABET-CONST.
026900           05  WS-LOWER-ALPHA           PIC X(26)
027000                   VALUE "abcdefghijklmnopqrstuvwxyz".
027100           05  WS-UPPER-ALPHA           PIC X(26)
027200                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300
027400       01  WS-POLICY-TYPE-UC            PIC X(12).
027500
027600      ******************************************************************
027700      *    WR-3103 - HEADER/ROW TOKENIZING WORK AREAS.  RAWPOLF-REC
027800      *    (THE FD RECORD ITSELF, READ WITHOUT AN INTO CLAUSE) IS
027900      *    UNSTRUNG ON THE COMMA INTO ONE OF THE TWO TABLES BELOW -
028000      *    THE HEADER LINE ONCE PER JOB INTO WS-HDR-TOKEN, EVERY DATA
028100      *    LINE INTO WS-ROW-TOKEN.  20 SLOTS COVERS THE WIDEST INSURER
028200      *    FEED WITH ROOM TO SPARE FOR EXTRA COLUMNS THE INSURER SENDS
028300      *    THAT THIS SUITE DOES NOT USE.
028400      ******************************************************************
028500       01  WS-HDR-TOKEN-TABLE.
028600           05  WS-HDR-TOKEN-COUNT       PIC 9(3) COMP.
028700           05  WS-HDR-TOKEN OCCURS 20 TIMES PIC X(100).
028800
028900       01  WS-ROW-TOKEN-TABLE.
029000           05  WS-ROW-TOKEN-COUNT       PIC 9(3) COMP.
029100           05  WS-ROW-TOKEN OCCURS 20 TIMES PIC X(100).
029200
029300      ******************************************************************
029400      *    WR-3103 - COLUMN-NAME NORMALIZING WORK AREA.  A HEADER
029500      *    COLUMN NAME AND A FIELD-MAPPING SOURCE-FIELD ALIAS ARE
029600      *    TAKEN AS THE SAME COLUMN IF THEY MATCH ONCE UPPERCASED AND
029700      *    STRIPPED OF SPACES, HYPHENS AND UNDERSCORES - E.G.
029800      *    "Policy Number", "POLICY_NUMBER" AND "policynumber" ALL
029900      *    NORMALIZE TO "POLICYNUMBER".  269-NORMALIZE-ONE-COL-NAME
030000      *    IS SHARED BY THE ALIAS COMPARE AND THE BOOT COLUMN CHECKS.
030100      ******************************************************************
030200       01  WS-COL-NORM-AREA.
030300           05  WS-NORM-INPUT            PIC X(100).
030400           05  WS-NORM-OUTPUT           PIC X(100).
030500           05  WS-NORM-OUT-LEN          PIC 9(3) COMP.
030600           05  WS-NORM-SCAN-SUB         PIC 9(3) COMP.
030700           05  WS-NORM-ONE-CHAR         PIC X(1).
030800           05  WS-ALIAS-NORM            PIC X(100).
030900           05  WS-TOKEN-NORM            PIC X(100).
031000           05  WS-HDR-SCAN-SUB          PIC 9(3) COMP.
031100
031200      ******************************************************************
031300      *    WR-2415 - A DATE FIELD ARRIVES AS AN 8-DIGIT YYYYMMDD OR AS
031400      *    CCYY-MM-DD, THE ONLY TWO FORMS THE PORTAL WRITES NOW.  THE
031500      *    RAW VALUE IS STRIPPED OF "-" AND "/" FIRST; IF EXACTLY 8
031600      *    BYTES SURVIVE THE STRIP IT IS TESTED AS AN 8-DIGIT CALENDAR
031700      *    DATE, OTHERWISE THE ORIGINAL (UNSTRIPPED) VALUE IS TESTED
031800      *    AS CCYY-MM-DD.  455-CHECK-ONE-DATE-FIELD IS SHARED BY ALL
031900      *    THREE DATE FIELDS EDITED IN 450-EDIT-DATE-FIELDS.
032000      ******************************************************************
032100       01  WS-DATE-EDIT-AREA.
032200           05  WS-DATE-EDIT-RAW         PIC X(10).
032300           05  WS-DATE-EDIT-STRIPPED    PIC X(10).
032400           05  WS-DATE-EDIT-STRIP-LEN   PIC 9(2) COMP.
032500           05  WS-DATE-EDIT-SCAN-SUB    PIC 9(2) COMP.
032600           05  WS-DATE-EDIT-VALID-SW    PIC X(1).
032700               88  WS-DATE-EDIT-IS-VALID    VALUE "Y".
032800               88  WS-DATE-EDIT-NOT-VALID   VALUE "N".
032900       01  WS-DATE-EDIT-8DIGIT-VIEW REDEFINES WS-DATE-EDIT-STRIPPED.
033000           05  WS-DE8-CCYY              PIC 9(4).
033100           05  WS-DE8-MM                PIC 9(2).
033200           05  WS-DE8-DD                PIC 9(2).
033300           05  FILLER                   PIC X(2).
033400       01  WS-DATE-EDIT-ISO-VIEW REDEFINES WS-DATE-EDIT-RAW.
033500           05  WS-DEI-CCYY              PIC 9(4).
033600           05  WS-DEI-DASH1             PIC X(1).
033700           05  WS-DEI-MM                PIC 9(2).
033800           05  WS-DEI-DASH2             PIC X(1).
033900           05  WS-DEI-DD                PIC 9(2).
034000
034100       01  WS-MONTH-MAX-DAYS-TABLE.
034200           05  FILLER                   PIC 9(2) VALUE 31.
034300           05  FILLER                   PIC 9(2) VALUE 29.
034400           05  FILLER                   PIC 9(2) VALUE 31.
034500           05  FILLER                   PIC 9(2) VALUE 30.
034600           05  FILLER                   PIC 9(2) VALUE 31.
034700           05  FILLER                   PIC 9(2) VALUE 30.
034800           05  FILLER                   PIC 9(2) VALUE 31.
034900           05  FILLER                   PIC 9(2) VALUE 31.
035000           05  FILLER                   PIC 9(2) VALUE 30.
035100           05  FILLER                   PIC 9(2) VALUE 31.
035200           05  FILLER                   PIC 9(2) VALUE 30.
035300           05  FILLER                   PIC 9(2) VALUE 31.
035400       01  WS-MONTH-MAX-DAYS REDEFINES WS-MONTH-MAX-DAYS-TABLE.
035500           05  WS-MONTH-MAX-DAY OCCURS 12 TIMES PIC 9(2).
035600
035700      ******************************************************************
035800      *    WR-2402 - EMAIL/MOBILE-NUMBER/PAN-NUMBER EDIT WORK AREAS.
035900      *    SAME STRIP-AND-COUNT STYLE MPMASSG USES FOR NORMALIZE-MOBILE
036000      *    AND NORMALIZE-CURRENCY - WE JUST TEST THE RESULT HERE
036100      *    INSTEAD OF HANDING IT BACK TO A CALLER.
036200      ******************************************************************
036300       01  WS-EMAIL-EDIT-AREA.
036400           05  WS-EMAIL-RAW             PIC X(100).
036500           05  WS-EMAIL-LEN             PIC 9(3) COMP.
036600           05  WS-EMAIL-AT-POS          PIC 9(3) COMP.
036700           05  WS-EMAIL-AT-COUNT        PIC 9(3) COMP.
036800           05  WS-EMAIL-LASTDOT-POS     PIC 9(3) COMP.
036900           05  WS-EMAIL-TLD-LEN         PIC 9(3) COMP.
037000           05  WS-EMAIL-BAD-CHAR-COUNT  PIC 9(3) COMP.
037100           05  WS-EMAIL-SCAN-SUB        PIC 9(3) COMP.
037200           05  WS-EMAIL-ONE-CHAR        PIC X(1).
037300           05  WS-EMAIL-VALID-SW        PIC X(1).
037400               88  WS-EMAIL-IS-VALID        VALUE "Y".
037500               88  WS-EMAIL-NOT-VALID       VALUE "N".
037600
037700       01  WS-MOBILE-EDIT-AREA.
037800           05  WS-MOBILE-CLEAN          PIC X(15).
037900           05  WS-MOBILE-DIGIT-COUNT    PIC 9(3) COMP.
038000           05  WS-MOBILE-SCAN-SUB       PIC 9(3) COMP.
038100
038200       01  WS-PAN-EDIT-AREA.
038300           05  WS-PAN-CLEAN             PIC X(10).
038400           05  WS-PAN-CHAR-COUNT        PIC 9(2) COMP.
038500           05  WS-PAN-SCAN-SUB          PIC 9(2) COMP.
038600
038700      ******************************************************************
038800      *    WR-2421 - INSURER-ID FORMAT EDIT WORK AREA.  270-TRIM-LENGTH
038900      *    BELOW GIVES US THE MEANINGFUL LENGTH WITHOUT TRUNCATING ON
039000      *    AN EMBEDDED SPACE THE WAY THE EMAIL FIELD'S "BEFORE INITIAL
039100      *    SPACES" TALLY WOULD - INSURER-ID IS ALLOWED TO CONTAIN THEM.
039200      ******************************************************************
039300       01  WS-TRIM-WORK-AREA.
039400           05  WS-TRIM-FIELD               PIC X(128).
039500           05  WS-TRIM-MAXLEN              PIC 9(3) COMP.
039600           05  WS-TRIM-RESULT-LEN          PIC 9(3) COMP.
039700           05  WS-TRIM-SCAN-POS            PIC 9(3) COMP.
039800
039900       01  WS-INSURER-ID-EDIT-AREA.
040000           05  WS-INSURER-ID-LEN           PIC 9(3) COMP.
040100           05  WS-INSURER-ID-BAD-CHAR-CNT  PIC 9(3) COMP.
040200           05  WS-INSURER-ID-SCAN-SUB      PIC 9(3) COMP.
040300           05  WS-INSURER-ID-ONE-CHAR      PIC X(1).
040400
040500      ******************************************************************
040600      *    400-EDIT-MONEY-FIELDS NEEDS TO TELL "BLANK" FROM "NUMERIC
040700      *    BUT ZERO" FROM "NOT NUMERIC AT ALL (STILL CARRIES A
040800      *    CURRENCY SIGN OR COMMA - MPMASSG'S JOB, NOT OURS)".  THE
040900      *    REDEFINE GIVES US A NUMERIC VIEW TO TEST WITH WITHOUT
041000      *    TOUCHING RAWPOL-PREMIUM-AMOUNT'S OWN ALPHANUMERIC PICTURE.
041100      ******************************************************************
041200       01  WS-PREMIUM-EDIT-AREA.
041300           05  WS-PREMIUM-RAW           PIC X(14).
041400       01  WS-PREMIUM-NUMERIC-VIEW REDEFINES WS-PREMIUM-EDIT-AREA
041500                                    PIC 9(14).
041600
041700       01  WS-SUM-ASSURED-EDIT-AREA.
041800           05  WS-SUM-ASSURED-RAW       PIC X(16).
041900       01  WS-SUM-ASSURED-NUMERIC-VIEW REDEFINES WS-SUM-ASSURED-EDIT-AREA
042000                                    PIC 9(16).
042100
042200       PROCEDURE DIVISION.
042300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042400           PERFORM 100-MAINLINE THRU 100-EXIT
042500                   UNTIL NO-MORE-DATA
042600                   OR ERROR-CAP-REACHED
042700                   OR ROWS-SCANNED > ROW-SCAN-LIMIT.
042800           PERFORM 999-CLEANUP THRU 999-EXIT.
042900           MOVE +0 TO RETURN-CODE.
043000           GOBACK.
043100
043200       000-HOUSEKEEPING.
043300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043400           DISPLAY "******** BEGIN JOB POLEDIT ********".
043500           ACCEPT  WS-DATE FROM DATE.
043600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
043700           PERFORM 255-INIT-HDR-TABLE THRU 255-EXIT.
043800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
043900           PERFORM 810-READ-HEADER-LINE THRU 810-EXIT.
044000           PERFORM 050-QUICK-CHECK THRU 050-EXIT.
044100           PERFORM 820-TOKENIZE-HEADER THRU 820-EXIT.
044200           PERFORM 070-RESOLVE-BOOT-COLUMNS THRU 070-EXIT.
044300           MOVE "N" TO HDR-ROW-SW.
044400           PERFORM 900-READ-RAWPOLF THRU 900-EXIT.
044500           PERFORM 060-CAPTURE-JOB-PARMS THRU 060-EXIT.
044600           PERFORM 200-LOAD-FLDMAP-TABLE THRU 200-EXIT.
044700           PERFORM 250-RESOLVE-COLUMNS THRU 250-EXIT.
044800           IF NOT NO-MORE-DATA
044900               PERFORM 280-MAP-ROW-TO-CANONICAL THRU 280-EXIT.
045000       000-EXIT.
045100           EXIT.
045200
045300      ******************************************************************
045400      *    050-QUICK-CHECK - CR-2233.  A ZERO-BYTE EXTRACT ABENDS HERE
045500      *    ON THE EOF TEST, BEFORE ANY GOODPOLF OR VALERRF ROW IS EVER
045600      *    WRITTEN AND BEFORE THE MAINLINE LOOP EVER STARTS.  WR-3103 -
045700      *    A NON-EMPTY FILE WHOSE FIRST LINE IS ITSELF BLANK (NO
045800      *    HEADER AT ALL) IS A SEPARATE FAILURE, CAUGHT BELOW.
045900      ******************************************************************
046000       050-QUICK-CHECK.
046100           MOVE "050-QUICK-CHECK" TO PARA-NAME.
046200           IF NO-MORE-DATA
046300               MOVE "EMPTY INSURER EXTRACT" TO ABEND-REASON
046400               GO TO 1000-ABEND-RTN.
046500           IF THIS-IS-HDR-ROW AND RAWPOLF-REC = SPACES
046600               MOVE "MISSING OR BLANK HEADER ROW" TO ABEND-REASON
046700               GO TO 1000-ABEND-RTN.
046800       050-EXIT.
046900           EXIT.
047000
047100      ******************************************************************
047200      *    810-READ-HEADER-LINE / 820-TOKENIZE-HEADER - THE EXTRACT'S
047300      *    FIRST PHYSICAL LINE IS THE INSURER'S OWN HEADER ROW.  IT IS
047400      *    READ ONCE, HERE, AHEAD OF THE MAINLINE LOOP, AND SPLIT ON
047500      *    THE COMMA INTO WS-HDR-TOKEN SO 250-RESOLVE-COLUMNS AND
047600      *    070-RESOLVE-BOOT-COLUMNS HAVE SOMETHING TO MATCH ALIASES
047700      *    AGAINST.
047800      ******************************************************************
047900       810-READ-HEADER-LINE.
048000           MOVE "810-READ-HEADER-LINE" TO PARA-NAME.
048100           READ RAWPOLF
048200               AT END MOVE "N" TO MORE-DATA-SW
048300           END-READ.
048400       810-EXIT.
048500           EXIT.
048600
048700       820-TOKENIZE-HEADER.
048800           MOVE "820-TOKENIZE-HEADER" TO PARA-NAME.
048900           MOVE ZERO TO WS-HDR-TOKEN-COUNT.
049000           MOVE SPACES TO WS-HDR-TOKEN-TABLE.
049100           UNSTRING RAWPOLF-REC DELIMITED BY ","
049200               INTO WS-HDR-TOKEN(1)  WS-HDR-TOKEN(2)  WS-HDR-TOKEN(3)
049300                    WS-HDR-TOKEN(4)  WS-HDR-TOKEN(5)  WS-HDR-TOKEN(6)
049400                    WS-HDR-TOKEN(7)  WS-HDR-TOKEN(8)  WS-HDR-TOKEN(9)
049500                    WS-HDR-TOKEN(10) WS-HDR-TOKEN(11) WS-HDR-TOKEN(12)
049600                    WS-HDR-TOKEN(13) WS-HDR-TOKEN(14) WS-HDR-TOKEN(15)
049700                    WS-HDR-TOKEN(16) WS-HDR-TOKEN(17) WS-HDR-TOKEN(18)
049800                    WS-HDR-TOKEN(19) WS-HDR-TOKEN(20)
049900               TALLYING IN WS-HDR-TOKEN-COUNT.
050000       820-EXIT.
050100           EXIT.
050200
050300      ******************************************************************
050400      *    070-RESOLVE-BOOT-COLUMNS - WR-3103.  INSURER-ID AND POLICY-
050500      *    TYPE HAVE TO BE KNOWN BEFORE 200-LOAD-FLDMAP-TABLE CAN
050600      *    SELECT THIS INSURER'S OWN FIELD-MAPPING ROWS, SO THEY
050700      *    CANNOT BE RESOLVED OFF THAT TABLE THE WAY THE OTHER TWELVE
050800      *    CANONICAL COLUMNS ARE.  THIS PAIR IS RESOLVED INSTEAD OFF A
050900      *    SMALL BUILT-IN ALIAS LIST EVERY INSURER'S HEADER IS EXPECTED
051000      *    TO MATCH ONE OF - IF NEITHER COLUMN CAN BE FOUND, THE JOB
051100      *    CANNOT BE IDENTIFIED WELL ENOUGH TO CONTINUE.
051200      ******************************************************************
051300       070-RESOLVE-BOOT-COLUMNS.
051400           MOVE "070-RESOLVE-BOOT-COLUMNS" TO PARA-NAME.
051500           PERFORM 072-FIND-INSURER-ID-COL THRU 072-EXIT.
051600           PERFORM 074-FIND-POLICY-TYPE-COL THRU 074-EXIT.
051700       070-EXIT.
051800           EXIT.
051900
052000       072-FIND-INSURER-ID-COL.
052100           SET HDR-IDX TO 3.
052200           MOVE "N" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX).
052300           SET WS-HDR-SCAN-SUB TO 1.
052400           PERFORM 073-CHECK-ONE-INSURER-TOKEN THRU 073-EXIT
052500               UNTIL WS-HDR-SCAN-SUB > WS-HDR-TOKEN-COUNT
052600               OR RAWPOL-HDR-RESOLVED(HDR-IDX).
052700           IF RAWPOL-HDR-UNRESOLVED(HDR-IDX)
052800               MOVE ZERO TO VALERR-ROW-NUMBER
052900               MOVE "INSURER-ID" TO VALERR-FIELD-NAME
053000               MOVE "INSURER-ID COLUMN NOT FOUND IN EXTRACT HEADER"
053100                   TO VALERR-ERROR-MESSAGE
053200               MOVE SPACES TO VALERR-FIELD-VALUE
053300               PERFORM 730-WRITE-VALERR THRU 730-EXIT
053400               MOVE "INSURER-ID COLUMN NOT FOUND IN EXTRACT HEADER"
053500                   TO ABEND-REASON
053600               GO TO 1000-ABEND-RTN.
053700       072-EXIT.
053800           EXIT.
053900
054000       073-CHECK-ONE-INSURER-TOKEN.
054100           MOVE WS-HDR-TOKEN(WS-HDR-SCAN-SUB) TO WS-NORM-INPUT.
054200           PERFORM 269-NORMALIZE-ONE-COL-NAME THRU 269-EXIT.
054300           IF WS-NORM-OUTPUT = "INSURERID"
054400           OR WS-NORM-OUTPUT = "INSURERCODE"
054500           OR WS-NORM-OUTPUT = "INSURER"
054600               MOVE "Y" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX)
054700               MOVE WS-HDR-SCAN-SUB TO RAWPOL-HDR-COL-POS(HDR-IDX)
054800           ELSE
054900               SET WS-HDR-SCAN-SUB UP BY 1.
055000       073-EXIT.
055100           EXIT.
055200
055300       074-FIND-POLICY-TYPE-COL.
055400           SET HDR-IDX TO 4.
055500           MOVE "N" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX).
055600           SET WS-HDR-SCAN-SUB TO 1.
055700           PERFORM 075-CHECK-ONE-POLTYPE-TOKEN THRU 075-EXIT
055800               UNTIL WS-HDR-SCAN-SUB > WS-HDR-TOKEN-COUNT
055900               OR RAWPOL-HDR-RESOLVED(HDR-IDX).
056000           IF RAWPOL-HDR-UNRESOLVED(HDR-IDX)
056100               MOVE ZERO TO VALERR-ROW-NUMBER
056200               MOVE "POLICY-TYPE" TO VALERR-FIELD-NAME
056300               MOVE "POLICY-TYPE COLUMN NOT FOUND IN EXTRACT HEADER"
056400                   TO VALERR-ERROR-MESSAGE
056500               MOVE SPACES TO VALERR-FIELD-VALUE
056600               PERFORM 730-WRITE-VALERR THRU 730-EXIT
056700               MOVE "POLICY-TYPE COLUMN NOT FOUND IN EXTRACT HEADER"
056800                   TO ABEND-REASON
056900               GO TO 1000-ABEND-RTN.
057000       074-EXIT.
057100           EXIT.
057200
057300       075-CHECK-ONE-POLTYPE-TOKEN.
057400           MOVE WS-HDR-TOKEN(WS-HDR-SCAN-SUB) TO WS-NORM-INPUT.
057500           PERFORM 269-NORMALIZE-ONE-COL-NAME THRU 269-EXIT.
057600           IF WS-NORM-OUTPUT = "POLICYTYPE"
057700           OR WS-NORM-OUTPUT = "PRODUCTTYPE"
057800           OR WS-NORM-OUTPUT = "POLTYPE"
057900               MOVE "Y" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX)
058000               MOVE WS-HDR-SCAN-SUB TO RAWPOL-HDR-COL-POS(HDR-IDX)
058100           ELSE
058200               SET WS-HDR-SCAN-SUB UP BY 1.
058300       075-EXIT.
058400           EXIT.
058500
058600      ******************************************************************
058700      *    060-CAPTURE-JOB-PARMS - WR-2421.  THIS JOB'S INSURER-ID AND
058800      *    POLICY-TYPE ARE STAMPED ONTO JOBCTL-REC FROM THE FIRST DATA
058900      *    ROW OF THE EXTRACT, BEFORE THE FIELD-MAPPING TABLE IS EVEN
059000      *    LOADED - EVERY ROW IN A SINGLE UPLOAD FEED BELONGS TO ONE
059100      *    INSURER AND ONE POLICY TYPE, SO THE FIRST ROW'S VALUES ARE
059200      *    THE JOB'S VALUES.  WR-3103 - PULLED STRAIGHT OUT OF
059300      *    WS-ROW-TOKEN BY THE POSITIONS 070-RESOLVE-BOOT-COLUMNS
059400      *    FOUND, SINCE RAWPOL-REC ITSELF IS NOT POPULATED YET.
059500      *    DOWNSTREAM, POLPROC STAMPS THESE SAME JOBCTL FIELDS ONTO
059600      *    EVERY STANDARD-POLICY-RECORD IT WRITES RATHER THAN
059700      *    RE-READING THEM OFF EACH ROW.
059800      ******************************************************************
059900       060-CAPTURE-JOB-PARMS.
060000           MOVE "060-CAPTURE-JOB-PARMS" TO PARA-NAME.
060100           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(3)) TO JOBCTL-INSURER-ID.
060200           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(4))
060300               TO JOBCTL-POLICY-TYPE.
060400           INSPECT JOBCTL-POLICY-TYPE
060500               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
060600       060-EXIT.
060700           EXIT.
060800
060900      ******************************************************************
061000      *    200-LOAD-FLDMAP-TABLE - WR-2421.  LOADS ONLY THE FLDMAPF
061100      *    ROWS CONFIGURED FOR THIS JOB'S (INSURER-ID, POLICY-TYPE)
061200      *    INTO WS-FLDMAP-TABLE (SEE COPY FLDMAP) SO 250-RESOLVE-
061300      *    COLUMNS CAN SEARCH IT IN MEMORY FOR EVERY ALIAS INSTEAD OF
061400      *    RE-READING THE FILE PER COLUMN.  A JOB WHOSE INSURER/
061500      *    POLICY-TYPE HAS NO MAPPING ROWS AT ALL ABENDS HERE RATHER
061600      *    THAN RUNNING EVERY ROW THROUGH AN EMPTY TABLE.
061700      ******************************************************************
061800       200-LOAD-FLDMAP-TABLE.
061900           MOVE "200-LOAD-FLDMAP-TABLE" TO PARA-NAME.
062000           MOVE ZERO TO FLDMAP-TAB-COUNT.
062100           PERFORM 210-READ-ONE-FLDMAP THRU 210-EXIT
062200               UNTIL NO-MORE-DATA OR FLDMAP-TAB-COUNT = 60.
062300           MOVE "Y" TO MORE-DATA-SW.
062400           IF FLDMAP-TAB-COUNT = ZERO
062500               MOVE "NO FIELD MAPPING FOR THIS INSURER/POLICY TYPE"
062600                   TO ABEND-REASON
062700               GO TO 1000-ABEND-RTN.
062800       200-EXIT.
062900           EXIT.
063000
063100       210-READ-ONE-FLDMAP.
063200           READ FLDMAPF INTO FLDMAP-REC
063300               AT END MOVE "N" TO MORE-DATA-SW
063400               GO TO 210-EXIT
063500           END-READ.
063600           IF FLDMAP-INSURER-ID = JOBCTL-INSURER-ID
063700           AND FLDMAP-POLICY-TYPE = JOBCTL-POLICY-TYPE
063800               ADD 1 TO FLDMAP-TAB-COUNT
063900               SET FLDMAP-IDX TO FLDMAP-TAB-COUNT
064000               MOVE FLDMAP-REC TO FLDMAP-TAB-ENTRY(FLDMAP-IDX).
064100       210-EXIT.
064200           EXIT.
064300
064400      ******************************************************************
064500      *    250-RESOLVE-COLUMNS - INSURERSCHEMAVALIDATOR'S ALIAS PASS.
064600      *    RAWPOL-HDR-TABLE CARRIES THE FOURTEEN CANONICAL COLUMN
064700      *    NAMES THIS SUITE STANDARDIZES ON.  FOR EACH ONE WE SEARCH
064800      *    THIS JOB'S LOADED FIELD-MAPPING TABLE FOR AN ENTRY WHOSE
064900      *    TARGET-FIELD MATCHES IT - THAT ENTRY IS THE PROOF SOME
065000      *    INSURER COLUMN NAME WAS CONFIGURED TO FEED THIS CANONICAL
065100      *    FIELD.  A REQUIRED COLUMN WITH NO SUCH ENTRY IS A
065200      *    FILE-LEVEL ERROR (ROW-NUMBER ZERO) AND STOPS THE JOB COLD -
065300      *    THERE IS NO POINT EDITING DATA ROWS AGAINST A MAPPING
065400      *    CONFIGURATION THAT DOES NOT COVER THE FULL SCHEMA.
065500      ******************************************************************
065600       250-RESOLVE-COLUMNS.
065700           MOVE "250-RESOLVE-COLUMNS" TO PARA-NAME.
065800           PERFORM 255-INIT-HDR-TABLE THRU 255-EXIT.
065900           PERFORM 260-RESOLVE-ONE-COLUMN THRU 260-EXIT
066000               VARYING HDR-IDX FROM 1 BY 1
066100               UNTIL HDR-IDX > 14.
066200       250-EXIT.
066300           EXIT.
066400
066500      ******************************************************************
066600      *    255-INIT-HDR-TABLE - THE FOURTEEN NAMES BELOW ARE THE
066700      *    CANONICAL STANDARD-POLICY-RECORD FIELDS.  THEY ARE FIXED
066800      *    BY THIS SUITE, NOT BY ANY INSURER, SO THEY ARE SEEDED
066900      *    HERE RATHER THAN READ FROM A FILE.
067000      ******************************************************************
067100       255-INIT-HDR-TABLE.
067200           SET HDR-IDX TO 1.
067300           MOVE "POLICY-NUMBER"    TO RAWPOL-HDR-COL-NAME(HDR-IDX).
067400           SET HDR-IDX UP BY 1.
067500           MOVE "CUSTOMER-NAME"    TO RAWPOL-HDR-COL-NAME(HDR-IDX).
067600           SET HDR-IDX UP BY 1.
067700           MOVE "INSURER-ID"       TO RAWPOL-HDR-COL-NAME(HDR-IDX).
067800           SET HDR-IDX UP BY 1.
067900           MOVE "POLICY-TYPE"      TO RAWPOL-HDR-COL-NAME(HDR-IDX).
068000           SET HDR-IDX UP BY 1.
068100           MOVE "SUM-ASSURED"      TO RAWPOL-HDR-COL-NAME(HDR-IDX).
068200           SET HDR-IDX UP BY 1.
068300           MOVE "PREMIUM-AMOUNT"   TO RAWPOL-HDR-COL-NAME(HDR-IDX).
068400           SET HDR-IDX UP BY 1.
068500           MOVE "START-DATE"       TO RAWPOL-HDR-COL-NAME(HDR-IDX).
068600           SET HDR-IDX UP BY 1.
068700           MOVE "END-DATE"         TO RAWPOL-HDR-COL-NAME(HDR-IDX).
068800           SET HDR-IDX UP BY 1.
068900           MOVE "EMAIL"            TO RAWPOL-HDR-COL-NAME(HDR-IDX).
069000           SET HDR-IDX UP BY 1.
069100           MOVE "MOBILE-NUMBER"    TO RAWPOL-HDR-COL-NAME(HDR-IDX).
069200           SET HDR-IDX UP BY 1.
069300           MOVE "PAN-NUMBER"       TO RAWPOL-HDR-COL-NAME(HDR-IDX).
069400           SET HDR-IDX UP BY 1.
069500           MOVE "DATE-OF-BIRTH"    TO RAWPOL-HDR-COL-NAME(HDR-IDX).
069600           SET HDR-IDX UP BY 1.
069700           MOVE "PLAN-NAME"        TO RAWPOL-HDR-COL-NAME(HDR-IDX).
069800           SET HDR-IDX UP BY 1.
069900           MOVE "CITY"             TO RAWPOL-HDR-COL-NAME(HDR-IDX).
070000       255-EXIT.
070100           EXIT.
070200
070300      ******************************************************************
070400      *    260-RESOLVE-ONE-COLUMN - WR-3103.  INSURER-ID (HDR-IDX 3)
070500      *    AND POLICY-TYPE (HDR-IDX 4) WERE ALREADY RESOLVED BY
070600      *    070-RESOLVE-BOOT-COLUMNS BEFORE THE FIELD-MAPPING TABLE
070700      *    EVEN EXISTED, SO THEY ARE SKIPPED HERE.  FOR THE REMAINING
070800      *    TWELVE, EVERY FIELD-MAPPING ROW CONFIGURED FOR THIS
070900      *    CANONICAL TARGET IS TRIED IN TURN (262) AGAINST EVERY
071000      *    TOKEN OF THE INSURER'S REAL HEADER LINE (264) UNTIL ONE
071100      *    OF THE CONFIGURED ALIASES ACTUALLY MATCHES A COLUMN THE
071200      *    INSURER SENT - PROVING A MAPPING ROW EXISTS IS NO LONGER
071300      *    ENOUGH BY ITSELF.
071400      ******************************************************************
071500       260-RESOLVE-ONE-COLUMN.
071600           IF HDR-IDX = 3 OR HDR-IDX = 4
071700               GO TO 260-EXIT.
071800           MOVE "N" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX).
071900           PERFORM 262-TRY-ONE-MAPPING-ROW THRU 262-EXIT
072000               VARYING FLDMAP-IDX FROM 1 BY 1
072100               UNTIL FLDMAP-IDX > FLDMAP-TAB-COUNT
072200               OR RAWPOL-HDR-RESOLVED(HDR-IDX).
072300           IF RAWPOL-HDR-UNRESOLVED(HDR-IDX)
072400               MOVE ZERO TO VALERR-ROW-NUMBER
072500               MOVE RAWPOL-HDR-COL-NAME(HDR-IDX)
072600                                          TO VALERR-FIELD-NAME
072700               MOVE "REQUIRED COLUMN NOT FOUND IN EXTRACT HEADER"
072800                   TO VALERR-ERROR-MESSAGE
072900               MOVE SPACES TO VALERR-FIELD-VALUE
073000               PERFORM 730-WRITE-VALERR THRU 730-EXIT
073100               MOVE "MISSING REQUIRED COLUMN IN EXTRACT HEADER"
073200                   TO ABEND-REASON
073300               GO TO 1000-ABEND-RTN.
073400       260-EXIT.
073500           EXIT.
073600
073700       262-TRY-ONE-MAPPING-ROW.
073800           IF FLDMAP-TAB-TARGET(FLDMAP-IDX) = RAWPOL-HDR-COL-NAME(HDR-IDX)
073900               PERFORM 264-TRY-HEADER-TOKENS THRU 264-EXIT.
074000       262-EXIT.
074100           EXIT.
074200
074300       264-TRY-HEADER-TOKENS.
074400           MOVE FLDMAP-TAB-SOURCE(FLDMAP-IDX) TO WS-NORM-INPUT.
074500           PERFORM 269-NORMALIZE-ONE-COL-NAME THRU 269-EXIT.
074600           MOVE WS-NORM-OUTPUT TO WS-ALIAS-NORM.
074700           SET WS-HDR-SCAN-SUB TO 1.
074800           PERFORM 266-COMPARE-ONE-TOKEN THRU 266-EXIT
074900               UNTIL WS-HDR-SCAN-SUB > WS-HDR-TOKEN-COUNT
075000               OR RAWPOL-HDR-RESOLVED(HDR-IDX).
075100       264-EXIT.
075200           EXIT.
075300
075400       266-COMPARE-ONE-TOKEN.
075500           MOVE WS-HDR-TOKEN(WS-HDR-SCAN-SUB) TO WS-NORM-INPUT.
075600           PERFORM 269-NORMALIZE-ONE-COL-NAME THRU 269-EXIT.
075700           MOVE WS-NORM-OUTPUT TO WS-TOKEN-NORM.
075800           IF WS-TOKEN-NORM = WS-ALIAS-NORM
075900               MOVE "Y" TO RAWPOL-HDR-RESOLVED-SW(HDR-IDX)
076000               MOVE WS-HDR-SCAN-SUB TO RAWPOL-HDR-COL-POS(HDR-IDX)
076100           ELSE
076200               SET WS-HDR-SCAN-SUB UP BY 1.
076300       266-EXIT.
076400           EXIT.
076500
076600      ******************************************************************
076700      *    269-NORMALIZE-ONE-COL-NAME - WR-3103.  A HEADER COLUMN
076800      *    NAME AND A FIELD-MAPPING SOURCE-FIELD ALIAS ARE THE SAME
076900      *    COLUMN IF THEY MATCH ONCE UPPERCASED AND STRIPPED OF
077000      *    SPACES, HYPHENS AND UNDERSCORES.  SHARED BY THE ALIAS
077100      *    COMPARE ABOVE AND THE BOOT COLUMN CHECKS IN 073 AND 075.
077200      ******************************************************************
077300       269-NORMALIZE-ONE-COL-NAME.
077400           INSPECT WS-NORM-INPUT
077500               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
077600           MOVE SPACES TO WS-NORM-OUTPUT.
077700           MOVE ZERO TO WS-NORM-OUT-LEN.
077800           PERFORM 269A-NORMALIZE-ONE-CHAR THRU 269A-EXIT
077900               VARYING WS-NORM-SCAN-SUB FROM 1 BY 1
078000               UNTIL WS-NORM-SCAN-SUB > 100.
078100       269-EXIT.
078200           EXIT.
078300
078400       269A-NORMALIZE-ONE-CHAR.
078500           MOVE WS-NORM-INPUT(WS-NORM-SCAN-SUB:1) TO WS-NORM-ONE-CHAR.
078600           IF WS-NORM-ONE-CHAR NOT = SPACE
078700           AND WS-NORM-ONE-CHAR NOT = "-"
078800           AND WS-NORM-ONE-CHAR NOT = "_"
078900               ADD 1 TO WS-NORM-OUT-LEN
079000               MOVE WS-NORM-ONE-CHAR
079100                   TO WS-NORM-OUTPUT(WS-NORM-OUT-LEN:1).
079200       269A-EXIT.
079300           EXIT.
079400
079500       100-MAINLINE.
079600           MOVE "100-MAINLINE" TO PARA-NAME.
079700           ADD 1 TO ROWS-SCANNED.
079800           PERFORM 300-EDIT-ROW THRU 300-EXIT.
079900
080000           IF RECORD-ERROR-FOUND
080100               ADD +1 TO RECORDS-IN-ERROR
080200           ELSE
080300               ADD +1 TO RECORDS-WRITTEN
080400               PERFORM 700-WRITE-GOODPOL THRU 700-EXIT.
080500           IF ERRORS-ACCUMULATED >= ERROR-CAP
080600               MOVE "Y" TO ERR-CAP-SW.
080700           PERFORM 900-READ-RAWPOLF THRU 900-EXIT.
080800           IF NOT NO-MORE-DATA
080900               PERFORM 280-MAP-ROW-TO-CANONICAL THRU 280-EXIT.
081000       100-EXIT.
081100           EXIT.
081200
081300      ******************************************************************
081400      *    300-EDIT-ROW - ONE DATA ROW'S WORTH OF SCHEMA EDITS.  EACH
081500      *    CHECK GOES STRAIGHT TO 300-EXIT ON FAILURE - ONLY THE FIRST
081600      *    FAILURE PER ROW IS LOGGED, THE SAME AS THE OLD DAILY EDITS
081700      *    ALWAYS WORKED ON THIS SUITE.
081800      ******************************************************************
081900       300-EDIT-ROW.
082000           MOVE "N" TO ERROR-FOUND-SW.
082100           MOVE "300-EDIT-ROW" TO PARA-NAME.
082200
082300           IF RAWPOL-POLICY-NUMBER = SPACES
082400              MOVE "POLICY-NUMBER" TO VALERR-FIELD-NAME
082500              MOVE "*** POLICY NUMBER IS REQUIRED" TO
082600                                       VALERR-ERROR-MESSAGE
082700              MOVE RAWPOL-POLICY-NUMBER TO VALERR-FIELD-VALUE
082800              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
082900              GO TO 300-EXIT.
083000
083100           IF RAWPOL-CUSTOMER-NAME = SPACES
083200              MOVE "CUSTOMER-NAME" TO VALERR-FIELD-NAME
083300              MOVE "*** CUSTOMER NAME IS REQUIRED" TO
083400                                       VALERR-ERROR-MESSAGE
083500              MOVE RAWPOL-CUSTOMER-NAME TO VALERR-FIELD-VALUE
083600              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
083700              GO TO 300-EXIT.
083800
083900           PERFORM 510-EDIT-INSURER-ID-FIELD THRU 510-EXIT.
084000           IF RECORD-ERROR-FOUND
084100               GO TO 300-EXIT.
084200
084300           IF RAWPOL-POLICY-TYPE = SPACES
084400              MOVE "POLICY-TYPE" TO VALERR-FIELD-NAME
084500              MOVE "*** POLICY TYPE IS REQUIRED" TO
084600                                       VALERR-ERROR-MESSAGE
084700              MOVE RAWPOL-POLICY-TYPE TO VALERR-FIELD-VALUE
084800              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
084900              GO TO 300-EXIT.
085000
085100           MOVE RAWPOL-POLICY-TYPE TO WS-POLICY-TYPE-UC.
085200           INSPECT WS-POLICY-TYPE-UC
085300               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
085400           IF WS-POLICY-TYPE-UC NOT = "TERM_LIFE"
085500           AND WS-POLICY-TYPE-UC NOT = "HEALTH"
085600           AND WS-POLICY-TYPE-UC NOT = "MOTOR"
085700           AND WS-POLICY-TYPE-UC NOT = "HOME"
085800           AND WS-POLICY-TYPE-UC NOT = "TRAVEL"
085900              MOVE "POLICY-TYPE" TO VALERR-FIELD-NAME
086000              MOVE "*** POLICY TYPE NOT ONE OF THE KNOWN VALUES" TO
086100                                       VALERR-ERROR-MESSAGE
086200              MOVE RAWPOL-POLICY-TYPE TO VALERR-FIELD-VALUE
086300              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
086400              GO TO 300-EXIT.
086500
086600           IF RAWPOL-PLAN-NAME = SPACES
086700              MOVE "PLAN-NAME" TO VALERR-FIELD-NAME
086800              MOVE "*** PLAN NAME IS REQUIRED" TO
086900                                       VALERR-ERROR-MESSAGE
087000              MOVE RAWPOL-PLAN-NAME TO VALERR-FIELD-VALUE
087100              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
087200              GO TO 300-EXIT.
087300
087400           IF RAWPOL-CITY = SPACES
087500              MOVE "CITY" TO VALERR-FIELD-NAME
087600              MOVE "*** CITY IS REQUIRED" TO
087700                                       VALERR-ERROR-MESSAGE
087800              MOVE RAWPOL-CITY TO VALERR-FIELD-VALUE
087900              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
088000              GO TO 300-EXIT.
088100
088200           PERFORM 400-EDIT-MONEY-FIELDS THRU 400-EXIT.
088300           IF VALID-RECORD
088400               PERFORM 450-EDIT-DATE-FIELDS THRU 450-EXIT.
088500           IF VALID-RECORD
088600               PERFORM 500-EDIT-EMAIL-FIELD THRU 500-EXIT.
088700           IF VALID-RECORD
088800               PERFORM 520-EDIT-MOBILE-FIELD THRU 520-EXIT.
088900           IF VALID-RECORD
089000               PERFORM 540-EDIT-PAN-FIELD THRU 540-EXIT.
089100
089200       300-EXIT.
089300           EXIT.
089400
089500      ******************************************************************
089600      *    400-EDIT-MONEY-FIELDS - PREMIUM-AMOUNT AND SUM-ASSURED
089700      *    ARRIVE AS RAW STRINGS (SEE COPY RAWPOL) SINCE THE INSURER
089800      *    PORTAL DOES NOT GUARANTEE A CLEAN NUMERIC PICTURE - SOME
089900      *    FEEDS QUOTE THE AMOUNT OR PREFIX IT WITH A CURRENCY SIGN.
090000      *    THE ACTUAL COMMA/SIGN STRIPPING IS MPMASSG'S JOB IN THE
090100      *    NEXT STEP; THIS EDIT ONLY REJECTS A ROW WHOSE AMOUNT HAS
090200      *    NO DIGITS AT ALL OR IS ZERO OR NEGATIVE.
090300      ******************************************************************
090400       400-EDIT-MONEY-FIELDS.
090500           MOVE "400-EDIT-MONEY-FIELDS" TO PARA-NAME.
090600           IF RAWPOL-PREMIUM-AMOUNT = SPACES
090700              MOVE "PREMIUM-AMOUNT" TO VALERR-FIELD-NAME
090800              MOVE "*** PREMIUM AMOUNT IS REQUIRED" TO
090900                                       VALERR-ERROR-MESSAGE
091000              MOVE RAWPOL-PREMIUM-AMOUNT TO VALERR-FIELD-VALUE
091100              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
091200              GO TO 400-EXIT.
091300
091400           IF RAWPOL-SUM-ASSURED = SPACES
091500              MOVE "SUM-ASSURED" TO VALERR-FIELD-NAME
091600              MOVE "*** SUM ASSURED IS REQUIRED" TO
091700                                       VALERR-ERROR-MESSAGE
091800              MOVE RAWPOL-SUM-ASSURED TO VALERR-FIELD-VALUE
091900              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
092000              GO TO 400-EXIT.
092100
092200           MOVE RAWPOL-SUM-ASSURED TO WS-SUM-ASSURED-RAW.
092300           IF WS-SUM-ASSURED-RAW IS NUMERIC
092400              IF WS-SUM-ASSURED-NUMERIC-VIEW = ZERO
092500                 MOVE "SUM-ASSURED" TO VALERR-FIELD-NAME
092600                 MOVE "*** SUM ASSURED MAY NOT BE ZERO" TO
092700                                       VALERR-ERROR-MESSAGE
092800                 MOVE RAWPOL-SUM-ASSURED TO VALERR-FIELD-VALUE
092900                 PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
093000                 GO TO 400-EXIT.
093100
093200           MOVE RAWPOL-PREMIUM-AMOUNT TO WS-PREMIUM-RAW.
093300           IF WS-PREMIUM-RAW IS NUMERIC
093400              IF WS-PREMIUM-NUMERIC-VIEW = ZERO
093500                 MOVE "PREMIUM-AMOUNT" TO VALERR-FIELD-NAME
093600                 MOVE "*** PREMIUM AMOUNT MAY NOT BE ZERO" TO
093700                                       VALERR-ERROR-MESSAGE
093800                 MOVE RAWPOL-PREMIUM-AMOUNT TO VALERR-FIELD-VALUE
093900                 PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
094000                 GO TO 400-EXIT.
094100       400-EXIT.
094200           EXIT.
094300
094400      ******************************************************************
094500      *    450-EDIT-DATE-FIELDS - WR-2415.  START-DATE, END-DATE AND
094600      *    DATE-OF-BIRTH ARE ALL EDITED HERE, EACH THROUGH THE SAME
094700      *    455-CHECK-ONE-DATE-FIELD WORKER.  NO 2-DIGIT YEAR IS EVER
094800      *    ACCEPTED - Y2K-088 STILL HOLDS, IT JUST LIVES A LAYER DOWN.
094900      ******************************************************************
095000       450-EDIT-DATE-FIELDS.
095100           MOVE "450-EDIT-DATE-FIELDS" TO PARA-NAME.
095200
095300           IF RAWPOL-START-DATE = SPACES
095400              MOVE "START-DATE" TO VALERR-FIELD-NAME
095500              MOVE "*** START DATE IS REQUIRED" TO
095600                                       VALERR-ERROR-MESSAGE
095700              MOVE RAWPOL-START-DATE TO VALERR-FIELD-VALUE
095800              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
095900              GO TO 450-EXIT.
096000           MOVE RAWPOL-START-DATE TO WS-DATE-EDIT-RAW.
096100           PERFORM 455-CHECK-ONE-DATE-FIELD THRU 455-EXIT.
096200           IF WS-DATE-EDIT-NOT-VALID
096300              MOVE "START-DATE" TO VALERR-FIELD-NAME
096400              MOVE "*** START DATE NOT A VALID YYYYMMDD OR CCYY-MM-DD" TO
096500                                       VALERR-ERROR-MESSAGE
096600              MOVE RAWPOL-START-DATE TO VALERR-FIELD-VALUE
096700              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
096800              GO TO 450-EXIT.
096900
097000           IF RAWPOL-END-DATE = SPACES
097100              MOVE "END-DATE" TO VALERR-FIELD-NAME
097200              MOVE "*** END DATE IS REQUIRED" TO
097300                                       VALERR-ERROR-MESSAGE
097400              MOVE RAWPOL-END-DATE TO VALERR-FIELD-VALUE
097500              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
097600              GO TO 450-EXIT.
097700           MOVE RAWPOL-END-DATE TO WS-DATE-EDIT-RAW.
097800           PERFORM 455-CHECK-ONE-DATE-FIELD THRU 455-EXIT.
097900           IF WS-DATE-EDIT-NOT-VALID
098000              MOVE "END-DATE" TO VALERR-FIELD-NAME
098100              MOVE "*** END DATE NOT A VALID YYYYMMDD OR CCYY-MM-DD" TO
098200                                       VALERR-ERROR-MESSAGE
098300              MOVE RAWPOL-END-DATE TO VALERR-FIELD-VALUE
098400              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
098500              GO TO 450-EXIT.
098600
098700           IF RAWPOL-DATE-OF-BIRTH = SPACES
098800              MOVE "DATE-OF-BIRTH" TO VALERR-FIELD-NAME
098900              MOVE "*** DATE OF BIRTH IS REQUIRED" TO
099000                                       VALERR-ERROR-MESSAGE
099100              MOVE RAWPOL-DATE-OF-BIRTH TO VALERR-FIELD-VALUE
099200              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
099300              GO TO 450-EXIT.
099400           MOVE RAWPOL-DATE-OF-BIRTH TO WS-DATE-EDIT-RAW.
099500           PERFORM 455-CHECK-ONE-DATE-FIELD THRU 455-EXIT.
099600           IF WS-DATE-EDIT-NOT-VALID
099700              MOVE "DATE-OF-BIRTH" TO VALERR-FIELD-NAME
099800              MOVE "*** DATE OF BIRTH NOT A VALID YYYYMMDD/CCYY-MM-DD" TO
099900                                       VALERR-ERROR-MESSAGE
100000              MOVE RAWPOL-DATE-OF-BIRTH TO VALERR-FIELD-VALUE
100100              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
100200              GO TO 450-EXIT.
100300       450-EXIT.
100400           EXIT.
100500
100600      ******************************************************************
100700      *    455-CHECK-ONE-DATE-FIELD - STRIP "-" AND "/" FROM
100800      *    WS-DATE-EDIT-RAW.  EXACTLY 8 BYTES LEFT AFTER STRIPPING IS
100900      *    TESTED AS AN 8-DIGIT CALENDAR DATE; ANYTHING ELSE FALLS BACK
101000      *    TO TESTING THE ORIGINAL, UNSTRIPPED VALUE AS CCYY-MM-DD.
101100      ******************************************************************
101200       455-CHECK-ONE-DATE-FIELD.
101300           MOVE "N" TO WS-DATE-EDIT-VALID-SW.
101400           MOVE SPACES TO WS-DATE-EDIT-STRIPPED.
101500           MOVE ZERO TO WS-DATE-EDIT-STRIP-LEN.
101600           PERFORM 456-STRIP-ONE-DATE-CHAR THRU 456-EXIT
101700                   VARYING WS-DATE-EDIT-SCAN-SUB FROM 1 BY 1
101800                   UNTIL WS-DATE-EDIT-SCAN-SUB > 10.
101900           IF WS-DATE-EDIT-STRIP-LEN = 8
102000               PERFORM 457-CHECK-CALENDAR-8DIGIT THRU 457-EXIT
102100           ELSE
102200               PERFORM 458-CHECK-CALENDAR-ISO THRU 458-EXIT.
102300       455-EXIT.
102400           EXIT.
102500
102600       456-STRIP-ONE-DATE-CHAR.
102700           IF WS-DATE-EDIT-RAW(WS-DATE-EDIT-SCAN-SUB:1) NOT = "-"
102800           AND WS-DATE-EDIT-RAW(WS-DATE-EDIT-SCAN-SUB:1) NOT = "/"
102900               ADD 1 TO WS-DATE-EDIT-STRIP-LEN
103000               MOVE WS-DATE-EDIT-RAW(WS-DATE-EDIT-SCAN-SUB:1)
103100                       TO WS-DATE-EDIT-STRIPPED(WS-DATE-EDIT-STRIP-LEN:1).
103200       456-EXIT.
103300           EXIT.
103400
103500       457-CHECK-CALENDAR-8DIGIT.
103600           IF WS-DE8-CCYY IS NUMERIC
103700                   AND WS-DE8-MM IS NUMERIC
103800                   AND WS-DE8-MM >= 1 AND WS-DE8-MM <= 12
103900                   AND WS-DE8-DD IS NUMERIC
104000                   AND WS-DE8-DD >= 1
104100                   AND WS-DE8-DD <= WS-MONTH-MAX-DAY(WS-DE8-MM)
104200               MOVE "Y" TO WS-DATE-EDIT-VALID-SW.
104300       457-EXIT.
104400           EXIT.
104500
104600       458-CHECK-CALENDAR-ISO.
104700           IF WS-DEI-DASH1 = "-" AND WS-DEI-DASH2 = "-"
104800                   AND WS-DEI-CCYY IS NUMERIC
104900                   AND WS-DEI-MM IS NUMERIC
105000                   AND WS-DEI-MM >= 1 AND WS-DEI-MM <= 12
105100                   AND WS-DEI-DD IS NUMERIC
105200                   AND WS-DEI-DD >= 1
105300                   AND WS-DEI-DD <= WS-MONTH-MAX-DAY(WS-DEI-MM)
105400               MOVE "Y" TO WS-DATE-EDIT-VALID-SW.
105500       458-EXIT.
105600           EXIT.
105700
105800      ******************************************************************
105900      *    500-EDIT-EMAIL-FIELD - WR-2402.  MATCHES THE SAME
106000      *    LOCAL@DOMAIN.TLD SHAPE THE PORTAL VALIDATES ON THE WAY IN.
106100      ******************************************************************
106200       500-EDIT-EMAIL-FIELD.
106300           MOVE "500-EDIT-EMAIL-FIELD" TO PARA-NAME.
106400           IF RAWPOL-EMAIL = SPACES
106500              MOVE "EMAIL" TO VALERR-FIELD-NAME
106600              MOVE "*** EMAIL IS REQUIRED" TO
106700                                       VALERR-ERROR-MESSAGE
106800              MOVE RAWPOL-EMAIL TO VALERR-FIELD-VALUE
106900              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
107000              GO TO 500-EXIT.
107100
107200           PERFORM 505-CHECK-EMAIL-PATTERN THRU 505-EXIT.
107300           IF WS-EMAIL-NOT-VALID
107400              MOVE "EMAIL" TO VALERR-FIELD-NAME
107500              MOVE "*** EMAIL DOES NOT MATCH LOCAL@DOMAIN.TLD PATTERN" TO
107600                                       VALERR-ERROR-MESSAGE
107700              MOVE RAWPOL-EMAIL TO VALERR-FIELD-VALUE
107800              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
107900              GO TO 500-EXIT.
108000       500-EXIT.
108100           EXIT.
108200
108300       505-CHECK-EMAIL-PATTERN.
108400           MOVE "N" TO WS-EMAIL-VALID-SW.
108500           MOVE SPACES TO WS-EMAIL-RAW.
108600           MOVE RAWPOL-EMAIL TO WS-EMAIL-RAW.
108700           MOVE ZERO TO WS-EMAIL-LEN, WS-EMAIL-AT-POS, WS-EMAIL-AT-COUNT,
108800                        WS-EMAIL-LASTDOT-POS, WS-EMAIL-BAD-CHAR-COUNT.
108900           INSPECT WS-EMAIL-RAW TALLYING WS-EMAIL-LEN
109000                   FOR CHARACTERS BEFORE INITIAL SPACES.
109100           IF WS-EMAIL-LEN = ZERO
109200               GO TO 505-EXIT.
109300
109400           PERFORM 506-SCAN-EMAIL-AT-SIGN THRU 506-EXIT
109500                   VARYING WS-EMAIL-SCAN-SUB FROM 1 BY 1
109600                   UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN.
109700           IF WS-EMAIL-AT-COUNT NOT = 1
109800               GO TO 505-EXIT.
109900           IF WS-EMAIL-AT-POS = 1 OR WS-EMAIL-AT-POS = WS-EMAIL-LEN
110000               GO TO 505-EXIT.
110100
110200           PERFORM 507-CHECK-EMAIL-LOCAL-CHAR THRU 507-EXIT
110300                   VARYING WS-EMAIL-SCAN-SUB FROM 1 BY 1
110400                   UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-AT-POS - 1.
110500           PERFORM 508-CHECK-EMAIL-DOMAIN-CHAR THRU 508-EXIT
110600                   VARYING WS-EMAIL-SCAN-SUB FROM WS-EMAIL-AT-POS + 1 BY 1
110700                   UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN.
110800           IF WS-EMAIL-BAD-CHAR-COUNT NOT = ZERO
110900               GO TO 505-EXIT.
111000           IF WS-EMAIL-LASTDOT-POS = ZERO
111100           OR WS-EMAIL-LASTDOT-POS = WS-EMAIL-LEN
111200               GO TO 505-EXIT.
111300
111400           COMPUTE WS-EMAIL-TLD-LEN =
111500                   WS-EMAIL-LEN - WS-EMAIL-LASTDOT-POS.
111600           IF WS-EMAIL-TLD-LEN < 2
111700               GO TO 505-EXIT.
111800           PERFORM 509-CHECK-EMAIL-TLD-CHAR THRU 509-EXIT
111900                   VARYING WS-EMAIL-SCAN-SUB
112000                       FROM WS-EMAIL-LASTDOT-POS + 1 BY 1
112100                   UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN.
112200           IF WS-EMAIL-BAD-CHAR-COUNT = ZERO
112300               MOVE "Y" TO WS-EMAIL-VALID-SW.
112400       505-EXIT.
112500           EXIT.
112600
112700       506-SCAN-EMAIL-AT-SIGN.
112800           IF WS-EMAIL-RAW(WS-EMAIL-SCAN-SUB:1) = "@"
112900               ADD 1 TO WS-EMAIL-AT-COUNT
113000               IF WS-EMAIL-AT-POS = ZERO
113100                   MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-AT-POS.
113200       506-EXIT.
113300           EXIT.
113400
113500       507-CHECK-EMAIL-LOCAL-CHAR.
113600           MOVE WS-EMAIL-RAW(WS-EMAIL-SCAN-SUB:1) TO WS-EMAIL-ONE-CHAR.
113700           IF NOT (WS-EMAIL-ONE-CHAR >= "A" AND WS-EMAIL-ONE-CHAR <= "Z")
113800           AND NOT (WS-EMAIL-ONE-CHAR >= "a" AND WS-EMAIL-ONE-CHAR <= "z")
113900           AND NOT (WS-EMAIL-ONE-CHAR >= "0" AND WS-EMAIL-ONE-CHAR <= "9")
114000           AND WS-EMAIL-ONE-CHAR NOT = "+"
114100           AND WS-EMAIL-ONE-CHAR NOT = "_"
114200           AND WS-EMAIL-ONE-CHAR NOT = "."
114300           AND WS-EMAIL-ONE-CHAR NOT = "-"
114400               ADD 1 TO WS-EMAIL-BAD-CHAR-COUNT.
114500       507-EXIT.
114600           EXIT.
114700
114800       508-CHECK-EMAIL-DOMAIN-CHAR.
114900           MOVE WS-EMAIL-RAW(WS-EMAIL-SCAN-SUB:1) TO WS-EMAIL-ONE-CHAR.
115000           IF WS-EMAIL-ONE-CHAR = "."
115100               MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-LASTDOT-POS
115200               GO TO 508-EXIT.
115300           IF NOT (WS-EMAIL-ONE-CHAR >= "A" AND WS-EMAIL-ONE-CHAR <= "Z")
115400           AND NOT (WS-EMAIL-ONE-CHAR >= "a" AND WS-EMAIL-ONE-CHAR <= "z")
115500           AND NOT (WS-EMAIL-ONE-CHAR >= "0" AND WS-EMAIL-ONE-CHAR <= "9")
115600           AND WS-EMAIL-ONE-CHAR NOT = "-"
115700               ADD 1 TO WS-EMAIL-BAD-CHAR-COUNT.
115800       508-EXIT.
115900           EXIT.
116000
116100       509-CHECK-EMAIL-TLD-CHAR.
116200           MOVE WS-EMAIL-RAW(WS-EMAIL-SCAN-SUB:1) TO WS-EMAIL-ONE-CHAR.
116300           IF NOT (WS-EMAIL-ONE-CHAR >= "A" AND WS-EMAIL-ONE-CHAR <= "Z")
116400           AND NOT (WS-EMAIL-ONE-CHAR >= "a" AND WS-EMAIL-ONE-CHAR <= "z")
116500               ADD 1 TO WS-EMAIL-BAD-CHAR-COUNT.
116600       509-EXIT.
116700           EXIT.
116800
116900      ******************************************************************
117000      *    270-TRIM-LENGTH - RIGHT-TRIMMED LENGTH OF WS-TRIM-FIELD,
117100      *    SCANNING BACK FROM WS-TRIM-MAXLEN.
117200      ******************************************************************
117300       270-TRIM-LENGTH.
117400           MOVE "270-TRIM-LENGTH" TO PARA-NAME.
117500           MOVE ZERO TO WS-TRIM-RESULT-LEN.
117600           MOVE WS-TRIM-MAXLEN TO WS-TRIM-SCAN-POS.
117700           PERFORM 271-TRIM-BACK-ONE THRU 271-EXIT
117800                   UNTIL WS-TRIM-SCAN-POS = ZERO.
117900       270-EXIT.
118000           EXIT.
118100
118200       271-TRIM-BACK-ONE.
118300           IF WS-TRIM-FIELD(WS-TRIM-SCAN-POS:1) NOT = SPACE
118400               MOVE WS-TRIM-SCAN-POS TO WS-TRIM-RESULT-LEN
118500               MOVE ZERO TO WS-TRIM-SCAN-POS
118600               GO TO 271-EXIT.
118700           SUBTRACT 1 FROM WS-TRIM-SCAN-POS.
118800       271-EXIT.
118900           EXIT.
119000
119100      ******************************************************************
119200      *    510-EDIT-INSURER-ID-FIELD - WR-2421.  INSURER-ID MUST BE AT
119300      *    LEAST 2 CHARACTERS LONG AND MAY ONLY CARRY LETTERS, DIGITS,
119400      *    UNDERSCORE OR SPACE - THE SAME SHAPE THE PORTAL VALIDATES
119500      *    ON THE WAY IN.  EMBEDDED SPACES ARE LEGAL SO THE LENGTH IS
119600      *    TAKEN VIA THE GENERIC RIGHT-TRIM HELPER, NOT AN "INSPECT
119700      *    ... BEFORE INITIAL SPACES" TALLY.
119800      ******************************************************************
119900       510-EDIT-INSURER-ID-FIELD.
120000           MOVE "510-EDIT-INSURER-ID-FIELD" TO PARA-NAME.
120100           IF RAWPOL-INSURER-ID = SPACES
120200              MOVE "INSURER-ID" TO VALERR-FIELD-NAME
120300              MOVE "*** INSURER ID IS REQUIRED" TO
120400                                       VALERR-ERROR-MESSAGE
120500              MOVE RAWPOL-INSURER-ID TO VALERR-FIELD-VALUE
120600              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
120700              GO TO 510-EXIT.
120800
120900           MOVE RAWPOL-INSURER-ID TO WS-TRIM-FIELD.
121000           MOVE 20 TO WS-TRIM-MAXLEN.
121100           PERFORM 270-TRIM-LENGTH THRU 270-EXIT.
121200           MOVE WS-TRIM-RESULT-LEN TO WS-INSURER-ID-LEN.
121300           MOVE ZERO TO WS-INSURER-ID-BAD-CHAR-CNT.
121400           PERFORM 515-CHECK-INSURER-ID-CHAR THRU 515-EXIT
121500                   VARYING WS-INSURER-ID-SCAN-SUB FROM 1 BY 1
121600                   UNTIL WS-INSURER-ID-SCAN-SUB > WS-INSURER-ID-LEN.
121700           IF WS-INSURER-ID-LEN < 2
121800           OR WS-INSURER-ID-BAD-CHAR-CNT NOT = ZERO
121900              MOVE "INSURER-ID" TO VALERR-FIELD-NAME
122000              MOVE "*** INSURER ID FORMAT IS INVALID" TO
122100                                       VALERR-ERROR-MESSAGE
122200              MOVE RAWPOL-INSURER-ID TO VALERR-FIELD-VALUE
122300              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
122400              GO TO 510-EXIT.
122500       510-EXIT.
122600           EXIT.
122700
122800       515-CHECK-INSURER-ID-CHAR.
122900           MOVE RAWPOL-INSURER-ID(WS-INSURER-ID-SCAN-SUB:1)
123000                   TO WS-INSURER-ID-ONE-CHAR.
123100           IF NOT (WS-INSURER-ID-ONE-CHAR >= "A" AND
123200                   WS-INSURER-ID-ONE-CHAR <= "Z")
123300           AND NOT (WS-INSURER-ID-ONE-CHAR >= "a" AND
123400                   WS-INSURER-ID-ONE-CHAR <= "z")
123500           AND NOT (WS-INSURER-ID-ONE-CHAR >= "0" AND
123600                   WS-INSURER-ID-ONE-CHAR <= "9")
123700           AND WS-INSURER-ID-ONE-CHAR NOT = "_"
123800           AND WS-INSURER-ID-ONE-CHAR NOT = SPACE
123900               ADD 1 TO WS-INSURER-ID-BAD-CHAR-CNT.
124000       515-EXIT.
124100           EXIT.
124200
124300      ******************************************************************
124400      *    520-EDIT-MOBILE-FIELD - WR-2402.  SAME STRIP-THE-DIGITS
124500      *    LOGIC AS MPMASSG'S 300-NORMALIZE-MOBILE; HERE WE ONLY NEED
124600      *    THE COUNT, NOT THE 91-PREFIXED RESULT.
124700      ******************************************************************
124800       520-EDIT-MOBILE-FIELD.
124900           MOVE "520-EDIT-MOBILE-FIELD" TO PARA-NAME.
125000           IF RAWPOL-MOBILE-NUMBER = SPACES
125100              MOVE "MOBILE-NUMBER" TO VALERR-FIELD-NAME
125200              MOVE "*** MOBILE NUMBER IS REQUIRED" TO
125300                                       VALERR-ERROR-MESSAGE
125400              MOVE RAWPOL-MOBILE-NUMBER TO VALERR-FIELD-VALUE
125500              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
125600              GO TO 520-EXIT.
125700
125800           MOVE SPACES TO WS-MOBILE-CLEAN.
125900           MOVE ZERO TO WS-MOBILE-DIGIT-COUNT.
126000           PERFORM 525-STRIP-ONE-MOBILE-CHAR THRU 525-EXIT
126100                   VARYING WS-MOBILE-SCAN-SUB FROM 1 BY 1
126200                   UNTIL WS-MOBILE-SCAN-SUB > 15.
126300           IF WS-MOBILE-DIGIT-COUNT < 10
126400              MOVE "MOBILE-NUMBER" TO VALERR-FIELD-NAME
126500              MOVE "*** MOBILE NUMBER MUST HAVE AT LEAST 10 DIGITS" TO
126600                                       VALERR-ERROR-MESSAGE
126700              MOVE RAWPOL-MOBILE-NUMBER TO VALERR-FIELD-VALUE
126800              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
126900              GO TO 520-EXIT.
127000       520-EXIT.
127100           EXIT.
127200
127300       525-STRIP-ONE-MOBILE-CHAR.
127400           IF RAWPOL-MOBILE-NUMBER(WS-MOBILE-SCAN-SUB:1) IS NUMERIC
127500               ADD 1 TO WS-MOBILE-DIGIT-COUNT
127600               MOVE RAWPOL-MOBILE-NUMBER(WS-MOBILE-SCAN-SUB:1)
127700                       TO WS-MOBILE-CLEAN(WS-MOBILE-DIGIT-COUNT:1).
127800       525-EXIT.
127900           EXIT.
128000
128100      ******************************************************************
128200      *    540-EDIT-PAN-FIELD - WR-2402.  STRIP BLANKS, THEN THE
128300      *    RESULT MUST BE EXACTLY 10 CHARACTERS - NO MORE, NO FEWER.
128400      ******************************************************************
128500       540-EDIT-PAN-FIELD.
128600           MOVE "540-EDIT-PAN-FIELD" TO PARA-NAME.
128700           IF RAWPOL-PAN-NUMBER = SPACES
128800              MOVE "PAN-NUMBER" TO VALERR-FIELD-NAME
128900              MOVE "*** PAN NUMBER IS REQUIRED" TO
129000                                       VALERR-ERROR-MESSAGE
129100              MOVE RAWPOL-PAN-NUMBER TO VALERR-FIELD-VALUE
129200              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
129300              GO TO 540-EXIT.
129400
129500           MOVE SPACES TO WS-PAN-CLEAN.
129600           MOVE ZERO TO WS-PAN-CHAR-COUNT.
129700           PERFORM 545-STRIP-ONE-PAN-CHAR THRU 545-EXIT
129800                   VARYING WS-PAN-SCAN-SUB FROM 1 BY 1
129900                   UNTIL WS-PAN-SCAN-SUB > 10.
130000           IF WS-PAN-CHAR-COUNT NOT = 10
130100              MOVE "PAN-NUMBER" TO VALERR-FIELD-NAME
130200              MOVE "*** PAN NUMBER MUST BE EXACTLY 10 CHARACTERS" TO
130300                                       VALERR-ERROR-MESSAGE
130400              MOVE RAWPOL-PAN-NUMBER TO VALERR-FIELD-VALUE
130500              PERFORM 350-LOG-FIELD-ERROR THRU 350-EXIT
130600              GO TO 540-EXIT.
130700       540-EXIT.
130800           EXIT.
130900
131000       545-STRIP-ONE-PAN-CHAR.
131100           IF RAWPOL-PAN-NUMBER(WS-PAN-SCAN-SUB:1) NOT = SPACE
131200               ADD 1 TO WS-PAN-CHAR-COUNT
131300               MOVE RAWPOL-PAN-NUMBER(WS-PAN-SCAN-SUB:1)
131400                       TO WS-PAN-CLEAN(WS-PAN-CHAR-COUNT:1).
131500       545-EXIT.
131600           EXIT.
131700
131800      ******************************************************************
131900      *    350-LOG-FIELD-ERROR - COMMON ERROR-LOGGING PARAGRAPH.  ANY
132000      *    EDIT ABOVE THAT WANTS TO FAIL A ROW MOVES ITS FIELD NAME,
132100      *    MESSAGE AND VALUE INTO THE VALERR WORKING FIELDS FIRST AND
132200      *    FALLS IN HERE RATHER THAN WRITING VALERRF DIRECTLY.
132300      ******************************************************************
132400       350-LOG-FIELD-ERROR.
132500           MOVE "Y" TO ERROR-FOUND-SW.
132600           MOVE ROWS-SCANNED TO VALERR-ROW-NUMBER.
132700           IF ERRORS-ACCUMULATED < ERROR-CAP
132800               PERFORM 720-WRITE-VALERR THRU 720-EXIT
132900               ADD 1 TO ERRORS-ACCUMULATED.
133000       350-EXIT.
133100           EXIT.
133200
133300       700-WRITE-GOODPOL.
133400           MOVE "700-WRITE-GOODPOL" TO PARA-NAME.
133500           WRITE GOODPOL-REC FROM RAWPOL-REC.
133600       700-EXIT.
133700           EXIT.
133800
133900       720-WRITE-VALERR.
134000           WRITE VALERR-REC.
134100       720-EXIT.
134200           EXIT.
134300
134400       730-WRITE-VALERR.
134500      *    SAME WRITE AS 720 - SEPARATE ENTRY POINT SO THE FILE-LEVEL
134600      *    CALLER IN 260-RESOLVE-ONE-COLUMN NEVER HAS TO WORRY ABOUT
134700      *    THE ERROR-CAP TEST IN 350-LOG-FIELD-ERROR.
134800           WRITE VALERR-REC.
134900       730-EXIT.
135000           EXIT.
135100
135200       800-OPEN-FILES.
135300           MOVE "800-OPEN-FILES" TO PARA-NAME.
135400           OPEN INPUT RAWPOLF, FLDMAPF.
135500           OPEN OUTPUT GOODPOLF, VALERRF, JOBCTLF, SYSOUT.
135600       800-EXIT.
135700           EXIT.
135800
135900       850-CLOSE-FILES.
136000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
136100           CLOSE RAWPOLF, FLDMAPF,
136200                 GOODPOLF, VALERRF, JOBCTLF, SYSOUT.
136300       850-EXIT.
136400           EXIT.
136500
136600      ******************************************************************
136700      *    900-READ-RAWPOLF - WR-3103.  RAWPOLF-REC IS READ RAW, NOT
136800      *    INTO RAWPOL-REC - IT IS STILL AN INSURER-ORDERED, COMMA-
136900      *    DELIMITED LINE AT THIS POINT.  905-TOKENIZE-ROW SPLITS IT;
137000      *    280-MAP-ROW-TO-CANONICAL (CALLED SEPARATELY BY 000-HOUSE-
137100      *    KEEPING AND 100-MAINLINE) IS WHAT ACTUALLY LOADS RAWPOL-REC,
137200      *    ONCE THE COLUMN POSITIONS ARE KNOWN.
137300      ******************************************************************
137400       900-READ-RAWPOLF.
137500           READ RAWPOLF
137600               AT END MOVE "N" TO MORE-DATA-SW
137700               GO TO 900-EXIT
137800           END-READ.
137900           PERFORM 905-TOKENIZE-ROW THRU 905-EXIT.
138000           MOVE "N" TO ERROR-FOUND-SW.
138100           ADD +1 TO RECORDS-READ.
138200       900-EXIT.
138300           EXIT.
138400
138500       905-TOKENIZE-ROW.
138600           MOVE ZERO TO WS-ROW-TOKEN-COUNT.
138700           MOVE SPACES TO WS-ROW-TOKEN-TABLE.
138800           UNSTRING RAWPOLF-REC DELIMITED BY ","
138900               INTO WS-ROW-TOKEN(1)  WS-ROW-TOKEN(2)  WS-ROW-TOKEN(3)
139000                    WS-ROW-TOKEN(4)  WS-ROW-TOKEN(5)  WS-ROW-TOKEN(6)
139100                    WS-ROW-TOKEN(7)  WS-ROW-TOKEN(8)  WS-ROW-TOKEN(9)
139200                    WS-ROW-TOKEN(10) WS-ROW-TOKEN(11) WS-ROW-TOKEN(12)
139300                    WS-ROW-TOKEN(13) WS-ROW-TOKEN(14) WS-ROW-TOKEN(15)
139400                    WS-ROW-TOKEN(16) WS-ROW-TOKEN(17) WS-ROW-TOKEN(18)
139500                    WS-ROW-TOKEN(19) WS-ROW-TOKEN(20)
139600               TALLYING IN WS-ROW-TOKEN-COUNT.
139700       905-EXIT.
139800           EXIT.
139900
140000      ******************************************************************
140100      *    280-MAP-ROW-TO-CANONICAL - WR-3103.  PULLS EACH RESOLVED
140200      *    HEADER POSITION'S TOKEN OUT OF WS-ROW-TOKEN AND INTO ITS
140300      *    CANONICAL RAWPOL-REC FIELD, IN THE FIXED ORDER SEEDED BY
140400      *    255-INIT-HDR-TABLE.  FROM HERE ON RAWPOL-REC IS GENUINELY
140500      *    IN CANONICAL COLUMN ORDER, REGARDLESS OF HOW THE INSURER
140600      *    LAID OUT THE EXTRACT.
140700      ******************************************************************
140800       280-MAP-ROW-TO-CANONICAL.
140900           MOVE "280-MAP-ROW-TO-CANONICAL" TO PARA-NAME.
141000           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(1))
141100               TO RAWPOL-POLICY-NUMBER.
141200           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(2))
141300               TO RAWPOL-CUSTOMER-NAME.
141400           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(3))
141500               TO RAWPOL-INSURER-ID.
141600           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(4))
141700               TO RAWPOL-POLICY-TYPE.
141800           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(5))
141900               TO RAWPOL-SUM-ASSURED.
142000           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(6))
142100               TO RAWPOL-PREMIUM-AMOUNT.
142200           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(7))
142300               TO RAWPOL-START-DATE.
142400           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(8))
142500               TO RAWPOL-END-DATE.
142600           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(9))
142700               TO RAWPOL-EMAIL.
142800           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(10))
142900               TO RAWPOL-MOBILE-NUMBER.
143000           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(11))
143100               TO RAWPOL-PAN-NUMBER.
143200           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(12))
143300               TO RAWPOL-DATE-OF-BIRTH.
143400           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(13))
143500               TO RAWPOL-PLAN-NAME.
143600           MOVE WS-ROW-TOKEN(RAWPOL-HDR-COL-POS(14))
143700               TO RAWPOL-CITY.
143800       280-EXIT.
143900           EXIT.
144000
144100       999-CLEANUP.
144200           MOVE "999-CLEANUP" TO PARA-NAME.
144300      *    WR-2421 - JOBCTL-INSURER-ID/JOBCTL-POLICY-TYPE WERE ALREADY
144400      *    STAMPED BY 060-CAPTURE-JOB-PARMS - DO NOT BLANK THE RECORD
144500      *    OUT FROM UNDER THEM, JUST SET THE JOB'S OUTCOME FIELDS.
144600           MOVE "UPLOADED" TO JOBCTL-STATUS.
144700           MOVE RECORDS-READ TO JOBCTL-TOTAL-RECORDS.
144800           MOVE ZERO TO JOBCTL-PROCESSED-RECORDS.
144900           WRITE JOBCTL-REC.
145000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
145100
145200           DISPLAY "** ROWS SCANNED **".
145300           DISPLAY  ROWS-SCANNED.
145400           DISPLAY "** RECORDS READ **".
145500           DISPLAY  RECORDS-READ.
145600           DISPLAY "** RECORDS WRITTEN **".
145700           DISPLAY  RECORDS-WRITTEN.
145800           DISPLAY "** ERROR RECORDS FOUND **".
145900           DISPLAY  RECORDS-IN-ERROR.
146000           IF ERROR-CAP-REACHED
146100               DISPLAY "** ERROR CAP OF 20 REACHED - LIST TRUNCATED **".
146200           IF ROWS-SCANNED > ROW-SCAN-LIMIT
146300               DISPLAY "** ROW SCAN LIMIT OF 50 REACHED **".
146400
146500           DISPLAY "******** NORMAL END OF JOB POLEDIT ********".
146600       999-EXIT.
146700           EXIT.
146800
146900       1000-ABEND-RTN.
147000           WRITE SYSOUT-REC FROM ABEND-REC.
147100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
147200           DISPLAY "*** ABNORMAL END OF JOB - POLEDIT ***" UPON CONSOLE.
147300           DIVIDE ZERO-VAL INTO ONE-VAL.
