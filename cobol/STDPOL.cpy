000100      ******************************************************************
000200      *    STDPOL.CPY                                                  *
000300      *    STANDARD POLICY RECORD - OUTPUT OF THE MAPPING AND          *
000400      *    MASSAGING STEPS.  THIS IS THE CANONICAL RECORD FED TO       *
000500      *    CUSTOMER MATCHING AND, ON SUCCESS, TO POLICY POSTING.       *
000600      ******************************************************************
000700      * 03/11/86 RJT  WR-1042  INITIAL VERSION                         *
000800      * 09/22/89 DKM  WR-1198  PREMIUM/SUM-ASSURED MOVED TO COMP-3     *
000900      *                        PACKED DECIMAL PER FINANCE STANDARDS    *
001000      * 01/19/99 SLW  Y2K-088  ADDED STATUS FIELD (ACTIVE/LAPSED/      *
001100      *                        CANCELLED/PENDING) POST-MASSAGE         *
001200      ******************************************************************
001300       01  STDPOL-REC.
001400           05  STDPOL-POLICY-NUMBER        PIC X(30).
001500           05  STDPOL-CUSTOMER-NAME        PIC X(60).
001600           05  STDPOL-INSURER-ID           PIC X(20).
001700           05  STDPOL-POLICY-TYPE          PIC X(12).
001800           05  STDPOL-PREMIUM-AMOUNT       PIC S9(11)V99 COMP-3.
001900           05  STDPOL-SUM-ASSURED          PIC S9(13)V99 COMP-3.
002000           05  STDPOL-PLAN-NAME            PIC X(60).
002100           05  STDPOL-START-DATE           PIC X(10).
002200           05  STDPOL-END-DATE             PIC X(10).
002300           05  STDPOL-EMAIL                PIC X(100).
002400           05  STDPOL-MOBILE-NUMBER        PIC X(15).
002500           05  STDPOL-PAN-NUMBER           PIC X(10).
002600           05  STDPOL-DATE-OF-BIRTH        PIC X(10).
002700           05  STDPOL-CITY                 PIC X(40).
002800           05  STDPOL-STATUS               PIC X(10).
002900           05  FILLER                      PIC X(20).
003000      ******************************************************************
003100      *    REDEFINES - RAW (UNPARSED) VIEW OF THE TWO MONEY FIELDS     *
003200      *    AS THEY ARRIVE FROM DATA-MASSAGING BEFORE COMPUTE ROUNDED   *
003300      *    RE-STORES THEM PACKED.  KEPT FOR THE INTERIM DISPLAY-FORM   *
003400      *    EDIT USED BY 300-EDIT-ROW WHEN AN INSURER SENDS AN ALREADY  *
003500      *    NUMERIC (NON-STRING) CELL.                                  *
003600      ******************************************************************
003700       01  STDPOL-MONEY-DISPLAY REDEFINES STDPOL-REC.
003800           05  FILLER                      PIC X(122).
003900           05  STDPOL-PREMIUM-DISPLAY      PIC S9(11)V99.
004000           05  STDPOL-SUM-ASSURED-DISPLAY  PIC S9(13)V99.
004100           05  FILLER                      PIC X(180).
