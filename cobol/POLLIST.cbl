000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  POLLIST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/23/88.
000700       DATE-COMPILED. 01/23/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          END-OF-JOB REPORT FOR THE NIGHTLY POLICY INGEST.
001300      *          LISTS THE FIRST 20 VALIDATION-ERROR-FILE ENTRIES,
001400      *          THEN PRINTS THE RUN'S CLOSING COUNTS OFF THE JOB
001500      *          CONTROL RECORD - TOTAL READ, FED TO MATCHING, POSTED,
001600      *          REJECTED - PLUS THE JOB'S FINAL STATUS.  POSTED AND
001700      *          REJECTED ARE NOT CARRIED ON THE JOB RECORD ITSELF
001800      *          (SEE JOBCTL.CPY REMARKS) SO THIS PROGRAM DERIVES THEM
001900      *          WHILE IT LISTS, BY SPLITTING VALERRF ENTRIES ON
002000      *          VALERR-FIELD-NAME.
002100      *
002200      ******************************************************************
002300      *
002400      *          CHANGE LOG
002500      *
002600      * 01/23/88 JS   WR-1063  INITIAL VERSION.
002700      * 11/14/91 DKM  WR-1301  COLUMN-HEADER SPACING WIDENED - FIELD
002800      *                        VALUE WAS RUNNING INTO ERROR MESSAGE ON
002900      *                        132-COLUMN PRINTERS.
003000      * 01/19/99 SLW  Y2K-088  HDR-DATE WINDOWING FOR THE REPORT
003100      *                        BANNER - SEE MPMASSG NORMALIZE-DATE FOR
003200      *                        THE SAME WINDOW RULE.
003300      * 03/03/01 SLW  WR-2011  ADDED THE POSTED/REJECTED-COUNT
003400      *                        DERIVATION - VALERRF NOW CARRIES
003500      *                        MATCH-OR-POST REJECTS ALONGSIDE SCHEMA
003600      *                        ERRORS SO THIS PROGRAM SPLITS THEM BY
003700      *                        VALERR-FIELD-NAME WHILE IT BUILDS THE
003800      *                        LISTING.
003900      * 02/03/05 SLW  WR-2421  PROCEDURE DIVISION WAS FALLING STRAIGHT
004000      *                        INTO 000-HOUSEKEEPING WITH NO MAINLINE
004100      *                        PERFORM AND GOBACK BURIED IN 999-CLEANUP -
004200      *                        ADDED THE EXPLICIT HOUSEKEEPING/MAINLINE/
004300      *                        CLEANUP DRIVER THIS SUITE'S OTHER JOBS ALL
004400      *                        USE.
004500      ******************************************************************
004600
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       SPECIAL-NAMES. C01 IS NEXT-PAGE.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500               ASSIGN TO UT-S-SYSOUT
005600               ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT VALERRF
005900               ASSIGN TO UT-S-VALERR
006000               ACCESS MODE IS SEQUENTIAL
006100               FILE STATUS IS VFCODE.
006200
006300           SELECT JOBCTLF
006400               ASSIGN TO UT-S-JOBCTL
006500               ACCESS MODE IS SEQUENTIAL
006600               FILE STATUS IS JFCODE.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000       FD  SYSOUT
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 130 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS SYSOUT-REC.
007600       01  SYSOUT-REC                      PIC X(130).
007700
007800       FD  VALERRF
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 356 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS VALERR-REC.
008400           COPY VALERR.
008500
008600      ****** SINGLE-RECORD CONTROL FILE - ONE JOBCTL-REC PER RUN,
008700      ****** WRITTEN BY POLEDIT AND UPDATED BY POLPROC.  OPENED
008800      ****** INPUT HERE - THIS PROGRAM ONLY READS THE CLOSING
008900      ****** COUNTS, IT NEVER DRIVES THE STATE MACHINE.
009000       FD  JOBCTLF
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 301 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS JOBCTL-REC.
009600           COPY JOBCTL.
009700
009800       WORKING-STORAGE SECTION.
009900       01  FILE-STATUS-CODES.
010000           05  VFCODE                      PIC X(02).
010100           05  JFCODE                      PIC X(02).
010200
010300           COPY ABENDREC.
010400
010500       01  WS-DATE                         PIC 9(06).
010600       01  WS-DATE-YMD-VIEW REDEFINES WS-DATE.
010700           05  WS-RUN-YY                   PIC 9(02).
010800           05  WS-RUN-MM                   PIC 9(02).
010900           05  WS-RUN-DD                   PIC 9(02).
011000
011100      ****** Y2K-088 - HDR-CCYY IS BUILT FROM THE SAME WINDOW RULE
011200      ****** MPMASSG USES FOR NORMALIZE-DATE - YY UNDER 50 WINDOWS
011300      ****** TO 20XX, YY 50 AND OVER WINDOWS TO 19XX.
011400       01  WS-CCYY-CALC.
011500           05  WS-CCYY-RESULT              PIC 9(04).
011600       01  WS-CCYY-CALC-DIGITS REDEFINES WS-CCYY-CALC.
011700           05  WS-CCYY-CENTURY             PIC 9(02).
011800           05  WS-CCYY-YY                  PIC 9(02).
011900
012000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100           05  WS-LINES                    PIC 9(02) COMP
012200                                                VALUE 99.
012300           05  WS-PAGES                    PIC 9(03) COMP
012400                                                VALUE 1.
012500           05  RECORDS-WRITTEN             PIC 9(07) COMP
012600                                                VALUE ZERO.
012700           05  WS-VALERR-LISTED            PIC 9(04) COMP
012800                                                VALUE ZERO.
012900           05  WS-REJECTED-COUNT           PIC 9(07) COMP
013000                                                VALUE ZERO.
013100           05  WS-POSTED-COUNT             PIC 9(09) COMP
013200                                                VALUE ZERO.
013300           05  WS-VALERR-LIST-CAP          PIC 9(04) COMP
013400                                                VALUE 20.
013500
013600       77  ZERO-VAL                        PIC S9(1) VALUE 0.
013700       77  ONE-VAL                         PIC S9(1) VALUE 1.
013800
013900       01  WS-SWITCHES.
014000           05  WS-VALERR-EOF-SW            PIC X(01) VALUE "N".
014100               88  VALERR-EOF                  VALUE "Y".
014200           05  WS-JOBCTL-FOUND-SW          PIC X(01) VALUE "N".
014300               88  JOBCTL-RECORD-FOUND         VALUE "Y".
014400
014500       01  WS-HDR-REC.
014600           05  FILLER                      PIC X(01) VALUE SPACES.
014700           05  HDR-TITLE                   PIC X(30)
014800               VALUE "POLICY INGEST - JOB SUMMARY".
014900           05  FILLER                      PIC X(05) VALUE SPACES.
015000           05  HDR-DATE.
015100               10  HDR-MM                  PIC 9(02).
015200               10  HDR-DASH-1              PIC X(01) VALUE "/".
015300               10  HDR-DD                  PIC 9(02).
015400               10  HDR-DASH-2              PIC X(01) VALUE "/".
015500               10  HDR-CCYY                PIC 9(04).
015600           05  FILLER                      PIC X(20) VALUE SPACES.
015700           05  FILLER                      PIC X(12)
015800               VALUE "PAGE NUMBER:".
015900           05  PAGE-NBR-O                  PIC ZZ9.
016000           05  FILLER                      PIC X(49) VALUE SPACES.
016100
016200       01  WS-COLM-HDR-REC.
016300           05  FILLER                      PIC X(01) VALUE SPACES.
016400           05  FILLER                      PIC X(08) VALUE "ROW NBR".
016500           05  FILLER                      PIC X(03) VALUE SPACES.
016600           05  FILLER                      PIC X(30)
016700               VALUE "FIELD NAME".
016800           05  FILLER                      PIC X(45)
016900               VALUE "ERROR MESSAGE".
017000           05  FILLER                      PIC X(30)
017100               VALUE "FIELD VALUE".
017200           05  FILLER                      PIC X(13) VALUE SPACES.
017300
017400       01  WS-VALERR-LINE.
017500           05  FILLER                      PIC X(01) VALUE SPACES.
017600           05  VE-ROW-NBR-O                PIC ZZZZZ9.
017700           05  FILLER                      PIC X(02) VALUE SPACES.
017800           05  VE-FIELD-NAME-O             PIC X(30).
017900           05  VE-ERROR-MSG-O              PIC X(45).
018000           05  VE-FIELD-VALUE-O            PIC X(30).
018100           05  FILLER                      PIC X(16) VALUE SPACES.
018200
018300       01  WS-MORE-LINE.
018400           05  FILLER                      PIC X(01) VALUE SPACES.
018500           05  FILLER                      PIC X(45)
018600               VALUE "**** ADDITIONAL VALIDATION ERRORS NOT".
018700           05  FILLER                      PIC X(20)
018800               VALUE " LISTED - SEE VALERRF".
018900           05  FILLER                      PIC X(64) VALUE SPACES.
019000
019100       01  WS-SUMMARY-LINE.
019200           05  FILLER                      PIC X(01) VALUE SPACES.
019300           05  SUM-LABEL-O                 PIC X(30).
019400           05  SUM-VALUE-O                 PIC ZZZ,ZZZ,ZZ9.
019500           05  FILLER                      PIC X(88) VALUE SPACES.
019600
019700      ****** DEBUG TRACE VIEW - LEFT IN FROM THE WR-2011
019800      ****** INVESTIGATION.  750-WRITE-SUMMARY-DETAIL DISPLAYS
019900      ****** THROUGH THIS VIEW SO THE SYSOUT TRACE SHOWS THE RAW
020000      ****** LABEL/COUNT PAIR BEFORE EDITING.
020100       01  WS-SUMMARY-TRACE-VIEW REDEFINES WS-SUMMARY-LINE.
020200           05  FILLER                      PIC X(01).
020300           05  WS-TRACE-LABEL              PIC X(30).
020400           05  WS-TRACE-VALUE              PIC X(11).
020500           05  FILLER                      PIC X(88).
020600
020700       01  WS-STATUS-LINE.
020800           05  FILLER                      PIC X(01) VALUE SPACES.
020900           05  FILLER                      PIC X(14)
021000               VALUE "JOB STATUS:".
021100           05  STAT-VALUE-O                PIC X(10).
021200           05  FILLER                      PIC X(05) VALUE SPACES.
021300           05  FILLER                      PIC X(16)
021400               VALUE "FAILURE REASON:".
021500           05  FAIL-REASON-O               PIC X(80).
021600           05  FILLER                      PIC X(04) VALUE SPACES.
021700
021800       01  WS-BLANK-LINE.
021900           05  FILLER                      PIC X(130) VALUE SPACES.
022000
022100       PROCEDURE DIVISION.
022200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300           PERFORM 100-MAINLINE THRU 100-EXIT.
022400           PERFORM 999-CLEANUP THRU 999-EXIT.
022500           MOVE +0 TO RETURN-CODE.
022600           GOBACK.
022700
022800       000-HOUSEKEEPING.
022900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
023100           ACCEPT WS-DATE FROM DATE.
023200           MOVE WS-RUN-MM TO HDR-MM.
023300           MOVE WS-RUN-DD TO HDR-DD.
023400           IF WS-RUN-YY < 50
023500               COMPUTE WS-CCYY-RESULT = 2000 + WS-RUN-YY
023600           ELSE
023700               COMPUTE WS-CCYY-RESULT = 1900 + WS-RUN-YY
023800           END-IF.
023900           MOVE WS-CCYY-RESULT TO HDR-CCYY.
024000           MOVE 1 TO WS-PAGES.
024100           MOVE WS-PAGES TO PAGE-NBR-O.
024200           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024300           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
024400       000-EXIT.
024500           EXIT.
024600
024700       100-MAINLINE.
024800           MOVE "100-MAINLINE" TO PARA-NAME.
024900           PERFORM 900-READ-VALERR THRU 900-EXIT.
025000           PERFORM 300-PRINT-VALERR-LIST THRU 300-EXIT
025100               UNTIL VALERR-EOF.
025200           PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
025300       100-EXIT.
025400           EXIT.
025500
025600      ****** 300-PRINT-VALERR-LIST WRITES A DETAIL LINE FOR EVERY
025700      ****** VALERRF ENTRY UP TO THE 20-LINE CAP, BUT KEEPS READING
025800      ****** THE WHOLE FILE PAST THE CAP SO WS-REJECTED-COUNT COMES
025900      ****** OUT RIGHT FOR 500-PRINT-SUMMARY - THE CAP IS A LISTING
026000      ****** LIMIT ONLY, NOT A READ LIMIT.
026100       300-PRINT-VALERR-LIST.
026200           MOVE "300-PRINT-VALERR-LIST" TO PARA-NAME.
026300           IF VALERR-FIELD-NAME = "MATCH-OR-POST"
026400               ADD 1 TO WS-REJECTED-COUNT
026500           END-IF.
026600           IF WS-VALERR-LISTED < WS-VALERR-LIST-CAP
026700               PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
026800               MOVE SPACES TO WS-VALERR-LINE
026900               MOVE VALERR-ROW-NUMBER TO VE-ROW-NBR-O
027000               MOVE VALERR-FIELD-NAME TO VE-FIELD-NAME-O
027100               MOVE VALERR-ERROR-MESSAGE TO VE-ERROR-MSG-O
027200               MOVE VALERR-FIELD-VALUE TO VE-FIELD-VALUE-O
027300               PERFORM 740-WRITE-VALERR-DETAIL THRU 740-EXIT
027400               ADD 1 TO WS-VALERR-LISTED
027500               IF WS-VALERR-LISTED = WS-VALERR-LIST-CAP
027600                   PERFORM 780-WRITE-MORE-LINE THRU 780-EXIT
027700               END-IF
027800           END-IF.
027900           PERFORM 900-READ-VALERR THRU 900-EXIT.
028000       300-EXIT.
028100           EXIT.
028200
028300       500-PRINT-SUMMARY.
028400           MOVE "500-PRINT-SUMMARY" TO PARA-NAME.
028500           PERFORM 920-READ-JOBCTL THRU 920-EXIT.
028600           PERFORM 600-PAGE-BREAK THRU 600-EXIT.
028700           IF NOT JOBCTL-RECORD-FOUND
028800               MOVE "*** NO JOB CONTROL RECORD ON FILE ***"
028900                   TO ABEND-REASON
029000               GO TO 1000-ABEND-RTN
029100           END-IF.
029200           SUBTRACT WS-REJECTED-COUNT FROM JOBCTL-PROCESSED-RECORDS
029300               GIVING WS-POSTED-COUNT.
029400           MOVE SPACES TO WS-SUMMARY-LINE.
029500           MOVE "TOTAL RECORDS READ" TO SUM-LABEL-O.
029600           MOVE JOBCTL-TOTAL-RECORDS TO SUM-VALUE-O.
029700           PERFORM 750-WRITE-SUMMARY-DETAIL THRU 750-EXIT.
029800           MOVE SPACES TO WS-SUMMARY-LINE.
029900           MOVE "FED TO MATCHING" TO SUM-LABEL-O.
030000           MOVE JOBCTL-PROCESSED-RECORDS TO SUM-VALUE-O.
030100           PERFORM 750-WRITE-SUMMARY-DETAIL THRU 750-EXIT.
030200           MOVE SPACES TO WS-SUMMARY-LINE.
030300           MOVE "POLICIES POSTED" TO SUM-LABEL-O.
030400           MOVE WS-POSTED-COUNT TO SUM-VALUE-O.
030500           PERFORM 750-WRITE-SUMMARY-DETAIL THRU 750-EXIT.
030600           MOVE SPACES TO WS-SUMMARY-LINE.
030700           MOVE "MATCH OR POST REJECTS" TO SUM-LABEL-O.
030800           MOVE WS-REJECTED-COUNT TO SUM-VALUE-O.
030900           PERFORM 750-WRITE-SUMMARY-DETAIL THRU 750-EXIT.
031000           MOVE SPACES TO WS-STATUS-LINE.
031100           MOVE JOBCTL-STATUS TO STAT-VALUE-O.
031200           IF JOBCTL-FAILED
031300               MOVE JOBCTL-FAILURE-REASON TO FAIL-REASON-O
031400           ELSE
031500               MOVE SPACES TO FAIL-REASON-O
031600           END-IF.
031700           PERFORM 760-WRITE-STATUS-DETAIL THRU 760-EXIT.
031800       500-EXIT.
031900           EXIT.
032000
032100       600-PAGE-BREAK.
032200           MOVE "600-PAGE-BREAK" TO PARA-NAME.
032300           WRITE SYSOUT-REC FROM WS-BLANK-LINE
032400               AFTER ADVANCING NEXT-PAGE.
032500           ADD 1 TO WS-PAGES.
032600           MOVE WS-PAGES TO PAGE-NBR-O.
032700           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032800           MOVE ZERO TO WS-LINES.
032900       600-EXIT.
033000           EXIT.
033100
033200       700-WRITE-PAGE-HDR.
033300           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033400           WRITE SYSOUT-REC FROM WS-HDR-REC
033500               AFTER ADVANCING NEXT-PAGE.
033600           WRITE SYSOUT-REC FROM WS-BLANK-LINE
033700               AFTER ADVANCING 1 LINE.
033800           ADD 2 TO WS-LINES.
033900       700-EXIT.
034000           EXIT.
034100
034200       720-WRITE-COLM-HDR.
034300           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
034400           WRITE SYSOUT-REC FROM WS-COLM-HDR-REC
034500               AFTER ADVANCING 1 LINE.
034600           WRITE SYSOUT-REC FROM WS-BLANK-LINE
034700               AFTER ADVANCING 1 LINE.
034800           ADD 2 TO WS-LINES.
034900       720-EXIT.
035000           EXIT.
035100
035200       740-WRITE-VALERR-DETAIL.
035300           MOVE "740-WRITE-VALERR-DETAIL" TO PARA-NAME.
035400           WRITE SYSOUT-REC FROM WS-VALERR-LINE
035500               AFTER ADVANCING 1 LINE.
035600           ADD 1 TO WS-LINES.
035700           ADD 1 TO RECORDS-WRITTEN.
035800       740-EXIT.
035900           EXIT.
036000
036100       750-WRITE-SUMMARY-DETAIL.
036200           MOVE "750-WRITE-SUMMARY-DETAIL" TO PARA-NAME.
036300           DISPLAY "POLLIST TRACE - " WS-TRACE-LABEL
036400               WS-TRACE-VALUE.
036500           WRITE SYSOUT-REC FROM WS-SUMMARY-LINE
036600               AFTER ADVANCING 1 LINE.
036700           ADD 1 TO WS-LINES.
036800           ADD 1 TO RECORDS-WRITTEN.
036900       750-EXIT.
037000           EXIT.
037100
037200       760-WRITE-STATUS-DETAIL.
037300           MOVE "760-WRITE-STATUS-DETAIL" TO PARA-NAME.
037400           WRITE SYSOUT-REC FROM WS-STATUS-LINE
037500               AFTER ADVANCING 1 LINE.
037600           ADD 1 TO WS-LINES.
037700           ADD 1 TO RECORDS-WRITTEN.
037800       760-EXIT.
037900           EXIT.
038000
038100       780-WRITE-MORE-LINE.
038200           MOVE "780-WRITE-MORE-LINE" TO PARA-NAME.
038300           WRITE SYSOUT-REC FROM WS-MORE-LINE
038400               AFTER ADVANCING 1 LINE.
038500           ADD 1 TO WS-LINES.
038600       780-EXIT.
038700           EXIT.
038800
038900       790-CHECK-PAGINATION.
039000           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
039100           IF WS-LINES > 45
039200               PERFORM 600-PAGE-BREAK THRU 600-EXIT
039300               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
039400           END-IF.
039500       790-EXIT.
039600           EXIT.
039700
039800       800-OPEN-FILES.
039900           MOVE "800-OPEN-FILES" TO PARA-NAME.
040000           OPEN OUTPUT SYSOUT.
040100           OPEN INPUT VALERRF.
040200           OPEN INPUT JOBCTLF.
040300           IF VFCODE NOT = "00"
040400               MOVE "*** VALERRF OPEN FAILED ***" TO ABEND-REASON
040500               MOVE VFCODE TO ACTUAL-VAL
040600               GO TO 1000-ABEND-RTN
040700           END-IF.
040800           IF JFCODE NOT = "00"
040900               MOVE "*** JOBCTLF OPEN FAILED ***" TO ABEND-REASON
041000               MOVE JFCODE TO ACTUAL-VAL
041100               GO TO 1000-ABEND-RTN
041200           END-IF.
041300       800-EXIT.
041400           EXIT.
041500
041600       850-CLOSE-FILES.
041700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800           CLOSE SYSOUT, VALERRF, JOBCTLF.
041900       850-EXIT.
042000           EXIT.
042100
042200       900-READ-VALERR.
042300           MOVE "900-READ-VALERR" TO PARA-NAME.
042400           READ VALERRF
042500               AT END
042600               MOVE "Y" TO WS-VALERR-EOF-SW
042700           END-READ.
042800       900-EXIT.
042900           EXIT.
043000
043100       920-READ-JOBCTL.
043200           MOVE "920-READ-JOBCTL" TO PARA-NAME.
043300           MOVE "N" TO WS-JOBCTL-FOUND-SW.
043400           READ JOBCTLF
043500               AT END
043600               MOVE "N" TO WS-JOBCTL-FOUND-SW
043700               NOT AT END
043800               MOVE "Y" TO WS-JOBCTL-FOUND-SW
043900           END-READ.
044000       920-EXIT.
044100           EXIT.
044200
044300       999-CLEANUP.
044400           MOVE "999-CLEANUP" TO PARA-NAME.
044500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044600       999-EXIT.
044700           EXIT.
044800
044900       1000-ABEND-RTN.
045000           WRITE SYSOUT-REC FROM ABEND-REC.
045100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045200           DISPLAY "*** ABNORMAL END OF JOB - POLLIST ***"
045300               UPON CONSOLE.
045400           DIVIDE ZERO-VAL INTO ONE-VAL.
