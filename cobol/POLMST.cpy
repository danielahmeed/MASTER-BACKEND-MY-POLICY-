000100      ******************************************************************
000200      *    POLMST.CPY                                                  *
000300      *    POLICY MASTER RECORD - POSTING TARGET.  UNIQUE ON           *
000400      *    (POLICY-NUMBER, INSURER-ID); DUPLICATE POSTS ARE REJECTED   *
000500      *    BY POLPOST BEFORE EVER REACHING THIS LAYOUT.                *
000600      ******************************************************************
000700      * 04/09/86 RJT  WR-1045  INITIAL VERSION                         *
000800      * 01/19/99 SLW  Y2K-088  STATUS FORCED TO ACTIVE AT INSERT TIME  *
000900      *                        REGARDLESS OF INBOUND STDPOL-STATUS     *
001000      ******************************************************************
001100       01  POLMST-REC.
001200           05  POLMST-POLICY-ID            PIC X(36).
001300           05  POLMST-CUSTOMER-ID          PIC X(36).
001400           05  POLMST-INSURER-ID           PIC X(20).
001500           05  POLMST-POLICY-NUMBER        PIC X(30).
001600           05  POLMST-POLICY-TYPE          PIC X(12).
001700           05  POLMST-PLAN-NAME            PIC X(60).
001800           05  POLMST-PREMIUM-AMOUNT       PIC S9(11)V99 COMP-3.
001900           05  POLMST-SUM-ASSURED          PIC S9(13)V99 COMP-3.
002000           05  POLMST-START-DATE           PIC X(10).
002100           05  POLMST-END-DATE             PIC X(10).
002200           05  POLMST-STATUS               PIC X(10).
002300           05  FILLER                      PIC X(20).
002400      ******************************************************************
002500      *    WS-POLMST-TABLE - DUPLICATE-CHECK TABLE.  LOADED FROM       *
002600      *    POLMSTF AT OPEN, THEN GROWN IN MEMORY AS THIS RUN POSTS     *
002700      *    NEW POLICIES SO A REPEATED POLICY-NUMBER LATER IN THE       *
002800      *    SAME EXTRACT IS ALSO CAUGHT.                                *
002900      ******************************************************************
003000       01  WS-POLMST-TABLE.
003100           05  POLMST-TAB-COUNT            PIC 9(5) COMP-3 VALUE ZERO.
003200           05  POLMST-TAB-ENTRY OCCURS 2000 TIMES
003300                                       INDEXED BY POLMST-IDX.
003400               10  POLMST-TAB-POLICY-NBR   PIC X(30).
003500               10  POLMST-TAB-INSURER-ID   PIC X(20).
