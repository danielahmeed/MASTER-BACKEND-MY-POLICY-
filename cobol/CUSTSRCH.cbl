000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CUSTSRCH.
000400       AUTHOR. J. R. SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/02/86.
000700       DATE-COMPILED. 04/02/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          CUSTOMER-MATCHING SUBPROGRAM CALLED ONCE PER STANDARD-
001300      *          IZED POLICY ROW BY POLPROC.  LOADS THE CUSTOMER MASTER
001400      *          INTO A TABLE ON ITS FIRST CALL ONLY, THEN LOOKS UP THE
001500      *          INBOUND ROW'S MOBILE NUMBER, PAN NUMBER AND E-MAIL
001600      *          ADDRESS AGAINST IT - IN THAT ORDER, ALWAYS - AND
001700      *          VERIFIES WHATEVER IT FINDS AGAINST THE ROW'S CUSTOMER
001800      *          NAME AND DATE OF BIRTH BEFORE HANDING BACK A CUSTOMER
001900      *          ID OR A REJECT REASON.
002000      *
002100      ******************************************************************
002200      *
002300      *          CHANGE LOG
002400      *
002500      * 04/02/86 JRS  WR-1050  INITIAL VERSION.
002600      * 09/22/89 DKM  WR-1198  CUSTOMER-MASTER TABLE RAISED TO 500 ROWS
002700      *                        FOR THE MOTOR-INSURER ONBOARD.
002800      * 01/19/99 SLW  Y2K-088  450-CHECK-DOB-MATCH REWORKED - THE OLD
002900      *                        LOGIC COMPARED 2-DIGIT YEAR SUBSTRINGS
003000      *                        AND WAS GIVING FALSE MATCHES ACROSS
003100      *                        CENTURIES.  NOW COMPARES DIGIT-ONLY DOB
003200      *                        STRINGS IN FULL, EITHER CONTAINING THE
003300      *                        OTHER.
003400      * 03/03/01 SLW  WR-2011  ADDED THE NAME/DOB TRACE VIEWS BELOW SO
003500      *                        A REJECTED ROW'S COMPARISON INPUTS SHOW
003600      *                        UP ON THE SYSOUT TRACE FROM POLPROC.
003700      ******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES. C01 IS NEXT-PAGE.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT CUSTMSTF
004700               ASSIGN TO UT-S-CUSTMST
004800               ACCESS MODE IS SEQUENTIAL
004900               FILE STATUS IS CFCODE.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300      ****** ONE ROW PER CUSTOMER.  READ IN FULL, ONCE, ON THIS
005400      ****** PROGRAM'S FIRST CALL ONLY - SEE 000-HOUSEKEEPING.
005500       FD  CUSTMSTF
005600           RECORDING MODE IS F
005700           LABEL RECORDS ARE STANDARD
005800           RECORD CONTAINS 652 CHARACTERS
005900           BLOCK CONTAINS 0 RECORDS
006000           DATA RECORD IS CUSTMSTF-REC.
006100       01  CUSTMSTF-REC                    PIC X(652).
006200
006300       WORKING-STORAGE SECTION.
006400       01  FILE-STATUS-CODES.
006500           05  CFCODE                      PIC X(2).
006600
006700      ****** CUSTMST-REC (I/O WORK RECORD) AND WS-CUSTMST-TABLE (THE
006800      ****** IN-MEMORY LOOKUP TABLE) BOTH COME FROM THIS COPYBOOK.
006900           COPY CUSTMST.
007000
007100       01  WS-FIRST-CALL-SW               PIC X(1) VALUE "Y".
007200           88  FIRST-CALL                     VALUE "Y".
007300
007400       01  MORE-CUSTMST-SW                PIC X(1) VALUE SPACE.
007500           88  NO-MORE-CUSTMST                VALUE "N".
007600           88  MORE-CUSTMST                   VALUE " ".
007700
007800       COPY ABENDREC.
007900
008000       77  ZERO-VAL                       PIC S9(1) VALUE 0.
008100       77  ONE-VAL                        PIC S9(1) VALUE 1.
008200
008300       01  WS-DATE                        PIC 9(6).
008400       01  WS-DATE-YMD-VIEW REDEFINES WS-DATE.
008500           05  WS-RUN-YY                  PIC 9(2).
008600           05  WS-RUN-MM                  PIC 9(2).
008700           05  WS-RUN-DD                  PIC 9(2).
008800
008900       01  WS-UPPER-ALPHA                 PIC X(26) VALUE
009000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100       01  WS-LOWER-ALPHA                 PIC X(26) VALUE
009200               "abcdefghijklmnopqrstuvwxyz".
009300
009400      ******************************************************************
009500      *    CANDIDATE-LOOKUP RESULTS - ZERO MEANS "NOT FOUND OR NOT
009600      *    ATTEMPTED" FOR THAT LOOKUP.  SET ONCE PER CALL IN
009700      *    150-LOOKUP-CANDIDATES, READ BY EVERY PARAGRAPH AFTER IT.
009800      ******************************************************************
009900       01  WS-CAND-SUBS.
010000           05  WS-MOBILE-SUB               PIC 9(4) COMP.
010100           05  WS-PAN-SUB                  PIC 9(4) COMP.
010200           05  WS-EMAIL-SUB                PIC 9(4) COMP.
010300       01  WS-CAND-SUBS-TRACE REDEFINES WS-CAND-SUBS PIC X(6).
010400
010500       01  WS-RESOLVED-SW                 PIC X(1) VALUE "N".
010600           88  MATCH-IS-RESOLVED              VALUE "Y".
010700       01  WS-CURRENT-SUB                 PIC 9(4) COMP.
010800
010900       01  WS-VERIFY-RESULT-SW            PIC X(1).
011000           88  CANDIDATE-VERIFIED             VALUE "Y".
011100           88  CANDIDATE-NOT-VERIFIED         VALUE "N".
011200
011300       01  WS-NAME-CHECK-SW               PIC X(1).
011400           88  NAME-CHECK-PASS                VALUE "P".
011500           88  NAME-CHECK-FAIL                VALUE "F".
011600
011700       01  WS-DOB-CHECK-SW                PIC X(1).
011800           88  DOB-CHECK-PASS                 VALUE "P".
011900           88  DOB-CHECK-FAIL                 VALUE "F".
012000
012100      ******************************************************************
012200      *    NAME-COMPARISON WORK AREA FOR THE LEVENSHTEIN CHECK.
012300      *    WS-LEV-STR1/2 ARE ALWAYS LOWERCASED AND RIGHT-TRIMMED
012400      *    BEFORE 250-CALC-LEVENSHTEIN IS PERFORMED.
012500      ******************************************************************
012600       01  WS-NAME-COMPARE-AREA.
012700           05  WS-LEV-STR1                 PIC X(64).
012800           05  WS-LEV-STR2                 PIC X(64).
012900           05  WS-LEV-LEN1                 PIC 9(3) COMP.
013000           05  WS-LEV-LEN2                 PIC 9(3) COMP.
013100           05  WS-LEV-LEN-DIFF             PIC 9(3) COMP.
013200           05  WS-LEV-DISTANCE             PIC 9(3) COMP.
013300           05  WS-CAND-FIRST-LEN           PIC 9(3) COMP.
013400           05  WS-CAND-LAST-LEN            PIC 9(3) COMP.
013500      ****** DEBUG TRACE VIEW - LEFT IN FROM THE WR-2011 INVESTIGATION
013600      ****** INTO THE FALSE-REJECT TICKETS.  350-VERIFY-CANDIDATE
013700      ****** DISPLAYS THROUGH THIS VIEW WHEN THE NAME CHECK FAILS.
013800       01  WS-NAME-TRACE-VIEW REDEFINES WS-NAME-COMPARE-AREA.
013900           05  WS-TRACE-STR1               PIC X(64).
014000           05  WS-TRACE-STR2               PIC X(64).
014100           05  FILLER                      PIC X(10).
014200
014300       01  WS-STR-PTR                     PIC 9(3) COMP.
014400
014500       01  WS-LEV-ROW-SUB                 PIC 9(3) COMP.
014600       01  WS-LEV-COL-SUB                 PIC 9(3) COMP.
014700       01  WS-LEV-COST                    PIC 9(3) COMP.
014800       01  WS-LEV-DEL                     PIC 9(3) COMP.
014900       01  WS-LEV-INS                     PIC 9(3) COMP.
015000       01  WS-LEV-SUB                     PIC 9(3) COMP.
015100       01  WS-LEV-MIN                     PIC 9(3) COMP.
015200
015300       01  WS-LEV-PREV-ROW.
015400           05  WS-LEV-PREV-CELL OCCURS 65 TIMES PIC 9(3) COMP.
015500       01  WS-LEV-CURR-ROW.
015600           05  WS-LEV-CURR-CELL OCCURS 65 TIMES PIC 9(3) COMP.
015700
015800      ******************************************************************
015900      *    GENERIC RIGHT-TRIM HELPER - LOAD WS-TRIM-FIELD AND
016000      *    WS-TRIM-MAXLEN, PERFORM 270 THRU 270-EXIT, READ THE
016100      *    ANSWER BACK FROM WS-TRIM-RESULT-LEN.
016200      ******************************************************************
016300       01  WS-TRIM-WORK-AREA.
016400           05  WS-TRIM-FIELD               PIC X(128).
016500           05  WS-TRIM-MAXLEN              PIC 9(3) COMP.
016600           05  WS-TRIM-RESULT-LEN          PIC 9(3) COMP.
016700           05  WS-TRIM-SCAN-POS            PIC 9(3) COMP.
016800
016900      ******************************************************************
017000      *    GENERIC DIGIT-EXTRACTION HELPER - LOAD WS-DIGIT-SRC AND
017100      *    WS-DIGIT-SRC-LEN, PERFORM 460 THRU 460-EXIT, READ THE
017200      *    ANSWER BACK FROM WS-DIGIT-OUT/WS-DIGIT-OUT-LEN.
017300      ******************************************************************
017400       01  WS-DIGIT-WORK-AREA.
017500           05  WS-DIGIT-SRC                PIC X(10).
017600           05  WS-DIGIT-SRC-LEN            PIC 9(3) COMP.
017700           05  WS-DIGIT-OUT                PIC X(10).
017800           05  WS-DIGIT-OUT-LEN            PIC 9(3) COMP.
017900           05  WS-DIGIT-SCAN-POS           PIC 9(3) COMP.
018000
018100       01  WS-DOB-COMPARE-AREA.
018200           05  WS-DOB-IN-DIGITS            PIC X(10).
018300           05  WS-DOB-IN-LEN               PIC 9(3) COMP.
018400           05  WS-DOB-CAND-DIGITS          PIC X(10).
018500           05  WS-DOB-CAND-LEN             PIC 9(3) COMP.
018600
018700      ******************************************************************
018800      *    GENERIC SUBSTRING-CONTAINS HELPER - LOAD WS-SUBSTR-NEEDLE/
018900      *    -NEEDLE-LEN AND WS-SUBSTR-HAY/-HAY-LEN, PERFORM 470 THRU
019000      *    470-EXIT, READ THE ANSWER BACK FROM WS-SUBSTR-FOUND-SW.
019100      ******************************************************************
019200       01  WS-SUBSTR-WORK-AREA.
019300           05  WS-SUBSTR-NEEDLE            PIC X(10).
019400           05  WS-SUBSTR-NEEDLE-LEN        PIC 9(3) COMP.
019500           05  WS-SUBSTR-HAY               PIC X(10).
019600           05  WS-SUBSTR-HAY-LEN           PIC 9(3) COMP.
019700           05  WS-SUBSTR-LAST-START        PIC 9(3) COMP.
019800           05  WS-SUBSTR-START             PIC 9(3) COMP.
019900           05  WS-SUBSTR-FOUND-SW          PIC X(1).
020000               88  SUBSTR-FOUND                VALUE "Y".
020100
020200       LINKAGE SECTION.
020300           COPY STDPOL.
020400       01  LK-MATCH-RESULT.
020500           05  CUST-MATCH-SW               PIC X(1).
020600               88  CUST-MATCH-FOUND            VALUE "Y".
020700               88  CUST-MATCH-NOT-FOUND        VALUE "N".
020800           05  CUST-MATCH-CUSTOMER-ID      PIC X(36).
020900           05  CUST-MATCH-REASON          PIC X(60).
021000
021100       PROCEDURE DIVISION USING STDPOL-REC, LK-MATCH-RESULT.
021200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300           PERFORM 100-MAINLINE THRU 100-EXIT.
021400           GOBACK.
021500
021600      ******************************************************************
021700      *    000-HOUSEKEEPING - THE CUSTOMER MASTER IS LOADED ONCE FOR
021800      *    THE LIFE OF THE RUN UNIT, NOT ONCE PER CALL.  EVERY CALL
021900      *    AFTER THE FIRST FALLS STRAIGHT THROUGH.
022000      ******************************************************************
022100       000-HOUSEKEEPING.
022200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300           IF NOT FIRST-CALL
022400               GO TO 000-EXIT.
022500
022600           ACCEPT WS-DATE FROM DATE.
022700           MOVE ZERO TO CUSTMST-TAB-COUNT.
022800           OPEN INPUT CUSTMSTF.
022900           PERFORM 050-LOAD-CUSTOMER-TABLE THRU 050-EXIT.
023000           CLOSE CUSTMSTF.
023100           MOVE "N" TO WS-FIRST-CALL-SW.
023200       000-EXIT.
023300           EXIT.
023400
023500       050-LOAD-CUSTOMER-TABLE.
023600           MOVE "050-LOAD-CUSTOMER-TABLE" TO PARA-NAME.
023700           MOVE SPACE TO MORE-CUSTMST-SW.
023800           READ CUSTMSTF INTO CUSTMST-REC
023900               AT END
024000               MOVE "N" TO MORE-CUSTMST-SW
024100           END-READ.
024200           PERFORM 060-READ-ONE-CUSTOMER THRU 060-EXIT
024300                   UNTIL NO-MORE-CUSTMST.
024400       050-EXIT.
024500           EXIT.
024600
024700       060-READ-ONE-CUSTOMER.
024800           MOVE "060-READ-ONE-CUSTOMER" TO PARA-NAME.
024900           IF CUSTMST-TAB-COUNT >= 500
025000               MOVE "** CUSTOMER-MASTER TABLE OVERFLOW - OVER 500 ROWS"
025100                       TO ABEND-REASON
025200               GO TO 1000-ABEND-RTN.
025300
025400           ADD 1 TO CUSTMST-TAB-COUNT.
025500           SET CUST-MOB-IDX CUST-PAN-IDX CUST-EML-IDX
025600                   TO CUSTMST-TAB-COUNT.
025700           MOVE CUSTMST-CUSTOMER-ID
025800                   TO CUSTMST-TAB-CUSTOMER-ID(CUST-MOB-IDX).
025900           MOVE CUSTMST-FIRST-NAME
026000                   TO CUSTMST-TAB-FIRST-NAME(CUST-MOB-IDX).
026100           MOVE CUSTMST-LAST-NAME
026200                   TO CUSTMST-TAB-LAST-NAME(CUST-MOB-IDX).
026300           MOVE CUSTMST-EMAIL TO CUSTMST-TAB-EMAIL(CUST-MOB-IDX).
026400           MOVE CUSTMST-MOBILE-NUMBER
026500                   TO CUSTMST-TAB-MOBILE(CUST-MOB-IDX).
026600           MOVE CUSTMST-PAN-NUMBER TO CUSTMST-TAB-PAN(CUST-MOB-IDX).
026700           MOVE CUSTMST-DATE-OF-BIRTH
026800                   TO CUSTMST-TAB-DOB(CUST-MOB-IDX).
026900
027000           READ CUSTMSTF INTO CUSTMST-REC
027100               AT END
027200               MOVE "N" TO MORE-CUSTMST-SW
027300           END-READ.
027400       060-EXIT.
027500           EXIT.
027600
027700      ******************************************************************
027800      *    100-MAINLINE - RUNS ON EVERY CALL.  MOBILE, THEN PAN, THEN
027900      *    E-MAIL - THE LOOKUP ORDER IS NEVER CHANGED, PER THE
028000      *    MATCHING RULES.
028100      ******************************************************************
028200       100-MAINLINE.
028300           MOVE "100-MAINLINE" TO PARA-NAME.
028400           MOVE SPACES TO LK-MATCH-RESULT.
028500           MOVE "N" TO WS-RESOLVED-SW.
028600           MOVE ZERO TO WS-MOBILE-SUB.
028700           MOVE ZERO TO WS-PAN-SUB.
028800           MOVE ZERO TO WS-EMAIL-SUB.
028900
029000           PERFORM 150-LOOKUP-CANDIDATES THRU 150-EXIT.
029100
029200           IF WS-MOBILE-SUB = ZERO AND WS-PAN-SUB = ZERO
029300                   AND WS-EMAIL-SUB = ZERO
029400               MOVE "N" TO CUST-MATCH-SW
029500               MOVE "No customer found (mobile/email/PAN)"
029600                       TO CUST-MATCH-REASON
029700               GO TO 100-EXIT.
029800
029900           PERFORM 300-VERIFY-PASS-ONE THRU 300-EXIT.
030000           IF NOT MATCH-IS-RESOLVED
030100               PERFORM 310-VERIFY-PASS-TWO THRU 310-EXIT.
030200           IF NOT MATCH-IS-RESOLVED
030300               PERFORM 500-RESOLVE-FALLBACK THRU 500-EXIT.
030400       100-EXIT.
030500           EXIT.
030600
030700       150-LOOKUP-CANDIDATES.
030800           MOVE "150-LOOKUP-CANDIDATES" TO PARA-NAME.
030900           IF STDPOL-MOBILE-NUMBER NOT = SPACES
031000               SET CUST-MOB-IDX TO 1
031100               SEARCH CUSTMST-TAB-ENTRY
031200                   AT END
031300                       MOVE ZERO TO WS-MOBILE-SUB
031400                   WHEN CUSTMST-TAB-MOBILE(CUST-MOB-IDX) =
031500                           STDPOL-MOBILE-NUMBER
031600                       SET WS-MOBILE-SUB TO CUST-MOB-IDX
031700               END-SEARCH.
031800
031900           IF STDPOL-PAN-NUMBER NOT = SPACES
032000               SET CUST-PAN-IDX TO 1
032100               SEARCH CUSTMST-TAB-ENTRY
032200                   AT END
032300                       MOVE ZERO TO WS-PAN-SUB
032400                   WHEN CUSTMST-TAB-PAN(CUST-PAN-IDX) =
032500                           STDPOL-PAN-NUMBER
032600                       SET WS-PAN-SUB TO CUST-PAN-IDX
032700               END-SEARCH.
032800
032900           IF STDPOL-EMAIL NOT = SPACES
033000               SET CUST-EML-IDX TO 1
033100               SEARCH CUSTMST-TAB-ENTRY
033200                   AT END
033300                       MOVE ZERO TO WS-EMAIL-SUB
033400                   WHEN CUSTMST-TAB-EMAIL(CUST-EML-IDX) =
033500                           STDPOL-EMAIL
033600                       SET WS-EMAIL-SUB TO CUST-EML-IDX
033700               END-SEARCH.
033800       150-EXIT.
033900           EXIT.
034000
034100      ******************************************************************
034200      *    250-CALC-LEVENSHTEIN - CLASSIC TWO-ROW EDIT-DISTANCE TABLE.
034300      *    WS-LEV-STR1/2 AND THEIR LENGTHS ARE SET BY THE CALLER
034400      *    (400-CALC-NAME-DISTANCE) BEFORE THIS IS PERFORMED.
034500      ******************************************************************
034600       250-CALC-LEVENSHTEIN.
034700           MOVE "250-CALC-LEVENSHTEIN" TO PARA-NAME.
034800           PERFORM 251-LEV-INIT-ROW THRU 251-EXIT
034900                   VARYING WS-LEV-COL-SUB FROM 0 BY 1
035000                   UNTIL WS-LEV-COL-SUB > WS-LEV-LEN2.
035100
035200           PERFORM 252-LEV-OUTER-ROW THRU 252-EXIT
035300                   VARYING WS-LEV-ROW-SUB FROM 1 BY 1
035400                   UNTIL WS-LEV-ROW-SUB > WS-LEV-LEN1.
035500
035600           MOVE WS-LEV-PREV-CELL(WS-LEV-LEN2 + 1) TO WS-LEV-DISTANCE.
035700       250-EXIT.
035800           EXIT.
035900
036000       251-LEV-INIT-ROW.
036100           MOVE WS-LEV-COL-SUB TO WS-LEV-PREV-CELL(WS-LEV-COL-SUB + 1).
036200       251-EXIT.
036300           EXIT.
036400
036500       252-LEV-OUTER-ROW.
036600           MOVE WS-LEV-ROW-SUB TO WS-LEV-CURR-CELL(1).
036700           PERFORM 253-LEV-INNER-COL THRU 253-EXIT
036800                   VARYING WS-LEV-COL-SUB FROM 1 BY 1
036900                   UNTIL WS-LEV-COL-SUB > WS-LEV-LEN2.
037000           MOVE WS-LEV-CURR-ROW TO WS-LEV-PREV-ROW.
037100       252-EXIT.
037200           EXIT.
037300
037400       253-LEV-INNER-COL.
037500           IF WS-LEV-STR1(WS-LEV-ROW-SUB:1) =
037600                   WS-LEV-STR2(WS-LEV-COL-SUB:1)
037700               MOVE ZERO TO WS-LEV-COST
037800           ELSE
037900               MOVE 1 TO WS-LEV-COST.
038000
038100           COMPUTE WS-LEV-DEL =
038200                   WS-LEV-PREV-CELL(WS-LEV-COL-SUB + 1) + 1.
038300           COMPUTE WS-LEV-INS =
038400                   WS-LEV-CURR-CELL(WS-LEV-COL-SUB) + 1.
038500           COMPUTE WS-LEV-SUB =
038600                   WS-LEV-PREV-CELL(WS-LEV-COL-SUB) + WS-LEV-COST.
038700
038800           MOVE WS-LEV-DEL TO WS-LEV-MIN.
038900           IF WS-LEV-INS < WS-LEV-MIN
039000               MOVE WS-LEV-INS TO WS-LEV-MIN.
039100           IF WS-LEV-SUB < WS-LEV-MIN
039200               MOVE WS-LEV-SUB TO WS-LEV-MIN.
039300
039400           MOVE WS-LEV-MIN TO WS-LEV-CURR-CELL(WS-LEV-COL-SUB + 1).
039500       253-EXIT.
039600           EXIT.
039700
039800      ******************************************************************
039900      *    270-TRIM-LENGTH - RIGHT-TRIMMED LENGTH OF WS-TRIM-FIELD,
040000      *    SCANNING BACK FROM WS-TRIM-MAXLEN.
040100      ******************************************************************
040200       270-TRIM-LENGTH.
040300           MOVE "270-TRIM-LENGTH" TO PARA-NAME.
040400           MOVE ZERO TO WS-TRIM-RESULT-LEN.
040500           MOVE WS-TRIM-MAXLEN TO WS-TRIM-SCAN-POS.
040600           PERFORM 271-TRIM-BACK-ONE THRU 271-EXIT
040700                   UNTIL WS-TRIM-SCAN-POS = ZERO.
040800       270-EXIT.
040900           EXIT.
041000
041100       271-TRIM-BACK-ONE.
041200           IF WS-TRIM-FIELD(WS-TRIM-SCAN-POS:1) NOT = SPACE
041300               MOVE WS-TRIM-SCAN-POS TO WS-TRIM-RESULT-LEN
041400               MOVE ZERO TO WS-TRIM-SCAN-POS
041500               GO TO 271-EXIT.
041600           SUBTRACT 1 FROM WS-TRIM-SCAN-POS.
041700       271-EXIT.
041800           EXIT.
041900
042000      ******************************************************************
042100      *    300/310-VERIFY-PASS-ONE/TWO - THE SAME THREE CANDIDATES ARE
042200      *    RUN THROUGH 350-VERIFY-CANDIDATE TWICE, MOBILE-PAN-EMAIL
042300      *    ORDER BOTH TIMES.  THE SECOND PASS IS A DELIBERATE NO-OP
042400      *    RE-CHECK, KEPT AS ITS OWN PARAGRAPH PER THE MATCHING SPEC
042500      *    HANDED DOWN FROM CUSTOMER SERVICES.
042600      ******************************************************************
042700       300-VERIFY-PASS-ONE.
042800           MOVE "300-VERIFY-PASS-ONE" TO PARA-NAME.
042900           IF WS-MOBILE-SUB NOT = ZERO
043000               MOVE WS-MOBILE-SUB TO WS-CURRENT-SUB
043100               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT
043200               IF MATCH-IS-RESOLVED
043300                   GO TO 300-EXIT.
043400           IF WS-PAN-SUB NOT = ZERO
043500               MOVE WS-PAN-SUB TO WS-CURRENT-SUB
043600               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT
043700               IF MATCH-IS-RESOLVED
043800                   GO TO 300-EXIT.
043900           IF WS-EMAIL-SUB NOT = ZERO
044000               MOVE WS-EMAIL-SUB TO WS-CURRENT-SUB
044100               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT.
044200       300-EXIT.
044300           EXIT.
044400
044500       310-VERIFY-PASS-TWO.
044600           MOVE "310-VERIFY-PASS-TWO" TO PARA-NAME.
044700           IF WS-MOBILE-SUB NOT = ZERO
044800               MOVE WS-MOBILE-SUB TO WS-CURRENT-SUB
044900               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT
045000               IF MATCH-IS-RESOLVED
045100                   GO TO 310-EXIT.
045200           IF WS-PAN-SUB NOT = ZERO
045300               MOVE WS-PAN-SUB TO WS-CURRENT-SUB
045400               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT
045500               IF MATCH-IS-RESOLVED
045600                   GO TO 310-EXIT.
045700           IF WS-EMAIL-SUB NOT = ZERO
045800               MOVE WS-EMAIL-SUB TO WS-CURRENT-SUB
045900               PERFORM 350-VERIFY-CANDIDATE THRU 350-EXIT.
046000       310-EXIT.
046100           EXIT.
046200
046300      ******************************************************************
046400      *    350-VERIFY-CANDIDATE - NAME CHECK, THEN DOB CHECK, AGAINST
046500      *    THE CANDIDATE AT WS-CURRENT-SUB.  RESOLVES THE MATCH ON
046600      *    SUCCESS; OTHERWISE LEAVES WS-RESOLVED-SW ALONE SO THE
046700      *    CALLER TRIES THE NEXT CANDIDATE.
046800      ******************************************************************
046900       350-VERIFY-CANDIDATE.
047000           MOVE "350-VERIFY-CANDIDATE" TO PARA-NAME.
047100           SET CUST-MOB-IDX TO WS-CURRENT-SUB.
047200           MOVE "Y" TO WS-VERIFY-RESULT-SW.
047300
047400           IF STDPOL-CUSTOMER-NAME NOT = SPACES
047500               PERFORM 400-CALC-NAME-DISTANCE THRU 400-EXIT
047600               IF NAME-CHECK-FAIL
047700                   MOVE "N" TO WS-VERIFY-RESULT-SW
047800                   DISPLAY "CUSTSRCH NAME MISMATCH - " WS-TRACE-STR1
047900                           " / " WS-TRACE-STR2
048000                   GO TO 350-CHECK-RESULT.
048100
048200           IF STDPOL-DATE-OF-BIRTH NOT = SPACES
048300               PERFORM 450-CHECK-DOB-MATCH THRU 450-EXIT
048400               IF DOB-CHECK-FAIL
048500                   MOVE "N" TO WS-VERIFY-RESULT-SW.
048600
048700       350-CHECK-RESULT.
048800           IF CANDIDATE-VERIFIED
048900               SET CUST-MOB-IDX TO WS-CURRENT-SUB
049000               MOVE CUSTMST-TAB-CUSTOMER-ID(CUST-MOB-IDX)
049100                       TO CUST-MATCH-CUSTOMER-ID
049200               MOVE "Y" TO CUST-MATCH-SW
049300               MOVE "Y" TO WS-RESOLVED-SW.
049400       350-EXIT.
049500           EXIT.
049600
049700      ******************************************************************
049800      *    400-CALC-NAME-DISTANCE - BUILDS THE LOWERCASED, TRIMMED
049900      *    "FIRST LAST" CANDIDATE NAME AND THE LOWERCASED, TRIMMED
050000      *    INPUT NAME, THEN RUNS THE EDIT-DISTANCE CHECK.  AN EMPTY
050100      *    CANDIDATE NAME IS TREATED AS "NO SIGNAL", NOT A FAILURE.
050200      ******************************************************************
050300       400-CALC-NAME-DISTANCE.
050400           MOVE "400-CALC-NAME-DISTANCE" TO PARA-NAME.
050500           SET CUST-MOB-IDX TO WS-CURRENT-SUB.
050600
050700           MOVE CUSTMST-TAB-FIRST-NAME(CUST-MOB-IDX) TO WS-TRIM-FIELD.
050800           MOVE 128 TO WS-TRIM-MAXLEN.
050900           PERFORM 270-TRIM-LENGTH THRU 270-EXIT.
051000           MOVE WS-TRIM-RESULT-LEN TO WS-CAND-FIRST-LEN.
051100
051200           MOVE CUSTMST-TAB-LAST-NAME(CUST-MOB-IDX) TO WS-TRIM-FIELD.
051300           MOVE 128 TO WS-TRIM-MAXLEN.
051400           PERFORM 270-TRIM-LENGTH THRU 270-EXIT.
051500           MOVE WS-TRIM-RESULT-LEN TO WS-CAND-LAST-LEN.
051600
051700           IF WS-CAND-FIRST-LEN = ZERO AND WS-CAND-LAST-LEN = ZERO
051800               MOVE "P" TO WS-NAME-CHECK-SW
051900               GO TO 400-EXIT.
052000
052100           MOVE SPACES TO WS-LEV-STR2.
052200           MOVE 1 TO WS-STR-PTR.
052300           IF WS-CAND-FIRST-LEN > ZERO
052400               STRING CUSTMST-TAB-FIRST-NAME(CUST-MOB-IDX)
052500                       (1:WS-CAND-FIRST-LEN) DELIMITED BY SIZE
052600                       INTO WS-LEV-STR2
052700                       WITH POINTER WS-STR-PTR.
052800           IF WS-CAND-FIRST-LEN > ZERO AND WS-CAND-LAST-LEN > ZERO
052900               STRING SPACE DELIMITED BY SIZE
053000                       INTO WS-LEV-STR2
053100                       WITH POINTER WS-STR-PTR.
053200           IF WS-CAND-LAST-LEN > ZERO
053300               STRING CUSTMST-TAB-LAST-NAME(CUST-MOB-IDX)
053400                       (1:WS-CAND-LAST-LEN) DELIMITED BY SIZE
053500                       INTO WS-LEV-STR2
053600                       WITH POINTER WS-STR-PTR.
053700           COMPUTE WS-LEV-LEN2 = WS-STR-PTR - 1.
053800           INSPECT WS-LEV-STR2 CONVERTING WS-UPPER-ALPHA
053900                   TO WS-LOWER-ALPHA.
054000
054100           MOVE STDPOL-CUSTOMER-NAME TO WS-TRIM-FIELD.
054200           MOVE 60 TO WS-TRIM-MAXLEN.
054300           PERFORM 270-TRIM-LENGTH THRU 270-EXIT.
054400           MOVE WS-TRIM-RESULT-LEN TO WS-LEV-LEN1.
054500           MOVE SPACES TO WS-LEV-STR1.
054600           IF WS-LEV-LEN1 > ZERO
054700               MOVE STDPOL-CUSTOMER-NAME(1:WS-LEV-LEN1) TO WS-LEV-STR1.
054800           INSPECT WS-LEV-STR1 CONVERTING WS-UPPER-ALPHA
054900                   TO WS-LOWER-ALPHA.
055000
055100           IF WS-LEV-LEN1 >= WS-LEV-LEN2
055200               COMPUTE WS-LEV-LEN-DIFF = WS-LEV-LEN1 - WS-LEV-LEN2
055300           ELSE
055400               COMPUTE WS-LEV-LEN-DIFF = WS-LEV-LEN2 - WS-LEV-LEN1.
055500
055600           IF WS-LEV-LEN-DIFF > 3
055700               MOVE "F" TO WS-NAME-CHECK-SW
055800               GO TO 400-EXIT.
055900
056000           PERFORM 250-CALC-LEVENSHTEIN THRU 250-EXIT.
056100
056200           IF WS-LEV-DISTANCE > 3
056300               MOVE "F" TO WS-NAME-CHECK-SW
056400           ELSE
056500               MOVE "P" TO WS-NAME-CHECK-SW.
056600       400-EXIT.
056700           EXIT.
056800
056900      ******************************************************************
057000      *    450-CHECK-DOB-MATCH - DIGIT-ONLY DOB STRINGS MUST CONTAIN
057100      *    ONE ANOTHER, EITHER DIRECTION.  SKIPPED (TREATED AS A PASS)
057200      *    WHEN THE CANDIDATE HAS NO DOB ON FILE OR THE INPUT DOB
057300      *    CLEANS UP TO FEWER THAN 8 DIGITS.
057400      ******************************************************************
057500       450-CHECK-DOB-MATCH.
057600           MOVE "450-CHECK-DOB-MATCH" TO PARA-NAME.
057700           MOVE "P" TO WS-DOB-CHECK-SW.
057800           SET CUST-MOB-IDX TO WS-CURRENT-SUB.
057900
058000           IF CUSTMST-TAB-DOB(CUST-MOB-IDX) = SPACES
058100               GO TO 450-EXIT.
058200
058300           MOVE STDPOL-DATE-OF-BIRTH TO WS-DIGIT-SRC.
058400           MOVE 10 TO WS-DIGIT-SRC-LEN.
058500           PERFORM 460-EXTRACT-DIGITS THRU 460-EXIT.
058600           MOVE WS-DIGIT-OUT TO WS-DOB-IN-DIGITS.
058700           MOVE WS-DIGIT-OUT-LEN TO WS-DOB-IN-LEN.
058800
058900           IF WS-DOB-IN-LEN < 8
059000               GO TO 450-EXIT.
059100
059200           MOVE CUSTMST-TAB-DOB(CUST-MOB-IDX) TO WS-DIGIT-SRC.
059300           MOVE 10 TO WS-DIGIT-SRC-LEN.
059400           PERFORM 460-EXTRACT-DIGITS THRU 460-EXIT.
059500           MOVE WS-DIGIT-OUT TO WS-DOB-CAND-DIGITS.
059600           MOVE WS-DIGIT-OUT-LEN TO WS-DOB-CAND-LEN.
059700
059800           IF WS-DOB-CAND-LEN = ZERO
059900               GO TO 450-EXIT.
060000
060100           MOVE WS-DOB-IN-DIGITS TO WS-SUBSTR-NEEDLE.
060200           MOVE WS-DOB-IN-LEN TO WS-SUBSTR-NEEDLE-LEN.
060300           MOVE WS-DOB-CAND-DIGITS TO WS-SUBSTR-HAY.
060400           MOVE WS-DOB-CAND-LEN TO WS-SUBSTR-HAY-LEN.
060500           PERFORM 470-SUBSTRING-CONTAINS THRU 470-EXIT.
060600           IF SUBSTR-FOUND
060700               GO TO 450-EXIT.
060800
060900           MOVE WS-DOB-CAND-DIGITS TO WS-SUBSTR-NEEDLE.
061000           MOVE WS-DOB-CAND-LEN TO WS-SUBSTR-NEEDLE-LEN.
061100           MOVE WS-DOB-IN-DIGITS TO WS-SUBSTR-HAY.
061200           MOVE WS-DOB-IN-LEN TO WS-SUBSTR-HAY-LEN.
061300           PERFORM 470-SUBSTRING-CONTAINS THRU 470-EXIT.
061400           IF SUBSTR-FOUND
061500               GO TO 450-EXIT.
061600
061700           MOVE "F" TO WS-DOB-CHECK-SW.
061800       450-EXIT.
061900           EXIT.
062000
062100       460-EXTRACT-DIGITS.
062200           MOVE "460-EXTRACT-DIGITS" TO PARA-NAME.
062300           MOVE SPACES TO WS-DIGIT-OUT.
062400           MOVE ZERO TO WS-DIGIT-OUT-LEN.
062500           PERFORM 461-EXTRACT-ONE-CHAR THRU 461-EXIT
062600                   VARYING WS-DIGIT-SCAN-POS FROM 1 BY 1
062700                   UNTIL WS-DIGIT-SCAN-POS > WS-DIGIT-SRC-LEN
062800                      OR WS-DIGIT-OUT-LEN >= 10.
062900       460-EXIT.
063000           EXIT.
063100
063200       461-EXTRACT-ONE-CHAR.
063300           IF WS-DIGIT-SRC(WS-DIGIT-SCAN-POS:1) IS NUMERIC
063400               ADD 1 TO WS-DIGIT-OUT-LEN
063500               MOVE WS-DIGIT-SRC(WS-DIGIT-SCAN-POS:1)
063600                       TO WS-DIGIT-OUT(WS-DIGIT-OUT-LEN:1).
063700       461-EXIT.
063800           EXIT.
063900
064000       470-SUBSTRING-CONTAINS.
064100           MOVE "470-SUBSTRING-CONTAINS" TO PARA-NAME.
064200           MOVE "N" TO WS-SUBSTR-FOUND-SW.
064300           IF WS-SUBSTR-NEEDLE-LEN = ZERO
064400                   OR WS-SUBSTR-NEEDLE-LEN > WS-SUBSTR-HAY-LEN
064500               GO TO 470-EXIT.
064600
064700           COMPUTE WS-SUBSTR-LAST-START =
064800                   WS-SUBSTR-HAY-LEN - WS-SUBSTR-NEEDLE-LEN + 1.
064900           PERFORM 471-TRY-ONE-START THRU 471-EXIT
065000                   VARYING WS-SUBSTR-START FROM 1 BY 1
065100                   UNTIL WS-SUBSTR-START > WS-SUBSTR-LAST-START
065200                      OR SUBSTR-FOUND.
065300       470-EXIT.
065400           EXIT.
065500
065600       471-TRY-ONE-START.
065700           IF WS-SUBSTR-HAY(WS-SUBSTR-START:WS-SUBSTR-NEEDLE-LEN) =
065800                   WS-SUBSTR-NEEDLE(1:WS-SUBSTR-NEEDLE-LEN)
065900               MOVE "Y" TO WS-SUBSTR-FOUND-SW.
066000       471-EXIT.
066100           EXIT.
066200
066300      ******************************************************************
066400      *    500-RESOLVE-FALLBACK - NEITHER PASS VERIFIED A CANDIDATE.
066500      *    ACCEPT THE FIRST ONE FOUND AT ALL, MOBILE-PAN-EMAIL
066600      *    PRIORITY, UNVERIFIED - EVEN IF IT FAILED 350 ABOVE.  THIS
066700      *    IS ONLY REACHED WHEN AT LEAST ONE OF THE THREE LOOKUPS
066800      *    FOUND SOMETHING, SO THE FALLBACK ALWAYS RESOLVES.
066900      ******************************************************************
067000       500-RESOLVE-FALLBACK.
067100           MOVE "500-RESOLVE-FALLBACK" TO PARA-NAME.
067200           IF WS-MOBILE-SUB NOT = ZERO
067300               SET CUST-MOB-IDX TO WS-MOBILE-SUB
067400               MOVE CUSTMST-TAB-CUSTOMER-ID(CUST-MOB-IDX)
067500                       TO CUST-MATCH-CUSTOMER-ID
067600               MOVE "Y" TO CUST-MATCH-SW
067700               GO TO 500-EXIT.
067800           IF WS-PAN-SUB NOT = ZERO
067900               SET CUST-MOB-IDX TO WS-PAN-SUB
068000               MOVE CUSTMST-TAB-CUSTOMER-ID(CUST-MOB-IDX)
068100                       TO CUST-MATCH-CUSTOMER-ID
068200               MOVE "Y" TO CUST-MATCH-SW
068300               GO TO 500-EXIT.
068400           IF WS-EMAIL-SUB NOT = ZERO
068500               SET CUST-MOB-IDX TO WS-EMAIL-SUB
068600               MOVE CUSTMST-TAB-CUSTOMER-ID(CUST-MOB-IDX)
068700                       TO CUST-MATCH-CUSTOMER-ID
068800               MOVE "Y" TO CUST-MATCH-SW
068900               GO TO 500-EXIT.
069000
069100           MOVE "N" TO CUST-MATCH-SW.
069200           MOVE "Verification failed: name or DOB mismatch"
069300                   TO CUST-MATCH-REASON.
069400       500-EXIT.
069500           EXIT.
069600
069700       1000-ABEND-RTN.
069800           CLOSE CUSTMSTF.
069900           DISPLAY "*** ABNORMAL END IN CUSTSRCH ***" UPON CONSOLE.
070000           DIVIDE ZERO-VAL INTO ONE-VAL.
